000100****************************************************************
000200* 5GC BATCH PREPROCESSING SUBSYSTEM                             *
000300* PROPERTY OF THE NETWORK CONFIGURATION MANAGEMENT GROUP        *
000400****************************************************************
000500* PROGRAM:  NORMLIZ                                             *
000600*                                                                *
000700* AUTHOR :  D. STOUT                                             *
000800*                                                                *
000900* STEP 1 OF THE 5GC CONFIG PREPROCESSOR PIPELINE.  READS THE    *
001000* RAW CONFIGURATION FILE ONE LINE AT A TIME, RECOGNIZES SECTION *
001100* HEADERS AND KEY/VALUE PAIRS, AND WRITES ONE NORM-REC PER      *
001200* CONFIG ITEM RECOGNIZED.  CALLED BY PREPROC AS STEP 1.         *
001300*                                                                *
001400* COMMENT CHARACTERS RECOGNIZED:  '#' AND ';' IN COLUMN 1 OF    *
001500* THE TRIMMED LINE ONLY.                                        *
001600*                                                                *
001700* KNOWN LIMITATIONS (SEE NCM-0861 AND NCM-0902 ABOVE) -          *
001800*   - SECTION NAMES LONGER THAN 30 CHARS ARE SILENTLY            *
001900*     TRUNCATED, NOT FLAGGED.                                    *
002000*   - A VALUE CONTAINING AN EMBEDDED '=' OR ':' IS NEVER MIS-    *
002100*     SPLIT ON THAT CHARACTER SINCE ONLY THE FIRST OCCURRENCE    *
002200*     ON THE LINE IS EVER USED AS THE SPLIT POINT.              *
002300*   - TAB CHARACTERS ARE NOT TREATED AS WHITESPACE BY THE        *
002400*     SPACE-RUN RULE - SEE THE 2009-03-17 CHANGE-LOG ENTRY.      *
002500****************************************************************
002600*                                                                *
002700* CHANGE LOG                                                    *
002800*                                                                *
002900* 1987-04-02  DLS  ORIGINAL PROGRAM - INI-STYLE TEXT SCAN FOR   *
003000*                  THE NETWORK ELEMENT CONFIG LOADER.           *
003100* 1988-09-14  DLS  ADDED SEMICOLON AS A SECOND COMMENT CHAR,    *
003200*                  SITE REQUEST NCM-0118.                      *
003300* 1990-01-22  RJK  KEY/VALUE SPLIT NOW TRIES '=' THEN ':' THEN  *
003400*                  WHITESPACE, WAS '=' ONLY.  TICKET NCM-0204.  *
003500* 1991-06-11  RJK  SECTION NAME TRUNCATED TO 30 CHARS TO MATCH  *
003600*                  REVISED NORM-REC LAYOUT.  TICKET NCM-0261.   *
003700* 1993-03-30  PLW  DEFAULT SECTION NAME 'DEFAULT' APPLIED WHEN  *
003800*                  NO [SECTION] HEADER SEEN YET.  NCM-0339.     *
003900* 1994-11-08  PLW  FIXED BAD SPLIT WHEN KEY SIDE OF '=' WAS     *
004000*                  ALL BLANKS - NOW FALLS THROUGH TO ':' RULE.  *
004100*                  TICKET NCM-0402.                             *
004200* 1996-02-19  RJK  ITEM AND SECTION COUNTS NOW RETURNED TO THE  *
004300*                  DRIVER VIA THE INTER-STEP CONTROL AREA       *
004400*                  INSTEAD OF A LOCAL REPORT.  TICKET NCM-0455. *
004500* 1998-11-03  RJK  RENAMED FROM INILOAD1 TO NORMLIZ AS PART OF  *
004600*                  THE 5GC PREPROCESSOR REWRITE.  NCM-0488.     *
004700* 1999-02-18  RJK  Y2K - PP-RUN-ID DATE FIELD WIDENED BY        *
004800*                  CALLER, NO CHANGE REQUIRED HERE.  NCM-0501.  *
004900* 2001-07-25  TDM  BRACKETED SECTION NAME NOW ACCEPTS AN EMPTY  *
005000*                  '[]' HEADER WITHOUT ABENDING.  NCM-0577.     *
005100* 2004-05-06  TDM  CONFIG-IN FILE STATUS CHECKED ON OPEN; STEP  *
005200*                  NOW RETURNS RC 16 TO PREPROC ON OPEN ERROR.  *
005300*                  TICKET NCM-0649.                             *
005400* 2009-03-17  JHK  CLARIFIED THE SPLIT-PRECEDENCE COMMENTS      *
005500*                  BELOW AFTER A SUPPORT CALL ABOUT A KEY THAT  *
005600*                  LOOKED LIKE IT HAD TWO VALUES - TURNED OUT   *
005700*                  TO BE A TAB CHARACTER, NOT A SPACE, SO THE   *
005800*                  SPACE-RUN RULE NEVER FIRED.  TICKET NCM-0708.*
005900* 2013-08-05  JHK  ADDED PARAGRAPH-LEVEL REMARKS THROUGHOUT FOR *
006000*                  THE NEW HIRES - THIS STEP LOOKS SIMPLE BUT   *
006100*                  THE THREE-WAY SPLIT FALLBACK TRIPS PEOPLE UP.*
006200*                  TICKET NCM-0744.                             *
006300* 2016-10-11  JHK  NO LOGIC CHANGE - ADDED THE FIELD AND        *
006400*                  PARAGRAPH CROSS-REFERENCE BLOCKS BELOW AFTER *
006500*                  A WALKTHROUGH WITH AUDIT TURNED UP NO WAY TO *
006600*                  TELL WHAT A FIELD WAS FOR WITHOUT READING    *
006700*                  EVERY PARAGRAPH THAT TOUCHED IT.  NCM-0799.  *
006800* 2019-05-20  RDP  CONFIRMED WITH NETWORK PLANNING THAT THE     *
006900*                  30-CHAR SECTION NAME TRUNCATION (SEE 1991-   *
007000*                  06-11 ABOVE) IS STILL CORRECT FOR THE 5GC    *
007100*                  CONFIG FORMAT - NO CHANGE MADE.  NCM-0861.   *
007200* 2021-02-08  RDP  REVIEWED THE THREE-WAY SPLIT ORDER AGAINST   *
007300*                  A BATCH OF CUSTOMER-SUPPLIED CONFIG SAMPLES  *
007400*                  AFTER A FIELD COMPLAINT - ORDER CONFIRMED    *
007500*                  CORRECT, NO CODE CHANGE.  TICKET NCM-0902.   *
007600* 2023-06-14  JHK  EXPANDED PARAGRAPH BANNERS AND ADDED INLINE  *
007700*                  REMARKS AFTER THE SECOND NEW HIRE IN A ROW   *
007800*                  ASKED THE SAME QUESTION ABOUT WS-EQ-POS      *
007900*                  BEING REUSED BY ALL THREE SPLIT RULES.       *
008000*                  TICKET NCM-0940.                             *
008100****************************************************************
008200 IDENTIFICATION DIVISION.
008300 PROGRAM-ID.    NORMLIZ.
008400 AUTHOR.        D. STOUT.
008500 INSTALLATION.  NETWORK CONFIGURATION MANAGEMENT GROUP.
008600 DATE-WRITTEN.  04/02/87.
008700 DATE-COMPILED.
008800 SECURITY.      NON-CONFIDENTIAL.
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM
009600     UPSI-0 ON STEP-TEST-SWITCH.
009700
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000
010100     SELECT CONFIG-IN   ASSIGN TO CONFGIN
010200            ACCESS IS SEQUENTIAL
010300            FILE STATUS IS WS-CONFIG-STATUS.
010400
010500     SELECT NORM-OUT    ASSIGN TO NORMOUT
010600            ACCESS IS SEQUENTIAL
010700            FILE STATUS IS WS-NORM-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200 FD  CONFIG-IN
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0 RECORDS.
011600 COPY CONFLINE REPLACING ==:TAG:== BY ==CFG==.
011700
011800 FD  NORM-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0 RECORDS.
012200 COPY NORMREC.
012300
012400 WORKING-STORAGE SECTION.
012500*----------------------------------------------------------------
012600*    DATA ELEMENT CROSS-REFERENCE - ADDED NCM-0799, JHK 2016-10-11
012700*    ONE LINE PER WORKING-STORAGE GROUP BELOW, SO A MAINTAINER CAN
012800*    FIND A FIELD'S HOME WITHOUT READING EVERY PARAGRAPH.  KEPT UP
012900*    TO DATE BY WHOEVER ADDS OR REMOVES A GROUP - SEE NCM-0940.
013000*
013100*    WS-FILE-STATUSES    - THE TWO FILE-STATUS CODES.
013200*    WS-SWITCHES         - END-OF-FILE AND SPLIT-OK FLAGS.
013300*    WS-COMMENT-CHARS-*  - THE COMMENT-LEADER TABLE AND ITS SCAN.
013400*    WS-COUNTERS         - LINE NUMBER AND THE TWO RUN TOTALS.
013500*    WS-LINE-WORK        - RAW/TRIMMED LINE AND SCAN POSITIONS.
013600*    WS-CURRENT-SECTION  - MOST RECENT [SECTION] HEADER SEEN.
013700*    WS-ALT-DATE-VIEW    - UNUSED CARRYOVER, SEE ITS OWN BANNER.
013800*    WS-GENERIC-TRIM     - SHARED LEFT/RIGHT TRIM SCRATCH AREA.
013900*    WS-KEY-VALUE-FIELDS - THE SPLIT KEY AND VALUE RESULT FIELDS.
014000*----------------------------------------------------------------
014100*    FILE STATUS AND SWITCHES
014200*    WS-SPLIT-OK-SW IS RESET FOR EVERY LINE IN 400-SPLIT-KEY-VALUE
014300*    AND ONLY TURNED ON WHEN ONE OF THE THREE SPLIT RULES ACTUALLY
014400*    PRODUCES A NON-BLANK KEY - SEE THE BANNER OVER 400 BELOW.
014500*----------------------------------------------------------------
014600 01  WS-FILE-STATUSES.
014700*    WS-CONFIG-STATUS IS SET BY EVERY OPEN AND READ OF CONFIG-IN;
014800*    WS-NORM-STATUS IS SET BY THE OPEN AND EVERY WRITE OF
014900*    NORM-OUT.  BOTH ARE TESTED IN 700-OPEN-FILES AND DISPLAYED
015000*    TO THE JOB LOG ON ANY NON-ZERO RESULT.
015100     05  WS-CONFIG-STATUS        PIC X(02)  VALUE SPACES.
015200     05  WS-NORM-STATUS          PIC X(02)  VALUE SPACES.
015300     05  FILLER                  PIC X(01)  VALUE SPACES.
015400
015500 01  WS-SWITCHES.
015600     05  WS-CONFIG-EOF-SW        PIC X(01)  VALUE 'N'.
015700         88  CONFIG-EOF                VALUE 'Y'.
015800     05  WS-SPLIT-OK-SW          PIC X(01)  VALUE 'N'.
015900         88  SPLIT-OK                  VALUE 'Y'.
016000     05  FILLER                  PIC X(01)  VALUE SPACES.
016100
016200*----------------------------------------------------------------
016300*    COMMENT-LEADER CHARACTER TABLE - A LINE IS A COMMENT IF ITS
016400*    FIRST NON-BLANK CHARACTER MATCHES ANY ENTRY HERE.  KEPT AS A
016500*    TABLE RATHER THAN A TWO-WAY IF SO A THIRD COMMENT CHARACTER
016600*    CAN BE ADDED WITHOUT TOUCHING 305-TEST-COMMENT-CHAR.
016700*----------------------------------------------------------------
016800 01  WS-COMMENT-CHARS-LITERAL   PIC X(02)  VALUE '#;'.
016900 01  WS-COMMENT-CHARS-TABLE REDEFINES WS-COMMENT-CHARS-LITERAL.
017000     05  WS-COMMENT-CHAR  OCCURS 2  PIC X(01).
017100
017200 01  WS-COMMENT-SCAN-WORK.
017300*    WS-COMMENT-IX DRIVES THE PERFORM VARYING IN 305-TEST-
017400*    COMMENT-CHAR - ONE SUBSCRIPT INTO WS-COMMENT-CHAR-TABLE.
017500     05  WS-COMMENT-IX           PIC 9(01)  COMP.
017600     05  WS-COMMENT-FOUND-SW     PIC X(01)  VALUE 'N'.
017700         88  WS-COMMENT-CHAR-FOUND   VALUE 'Y'.
017800     05  FILLER                  PIC X(05)  VALUE SPACES.
017900
018000*----------------------------------------------------------------
018100*    RUNNING COUNTERS RETURNED TO THE DRIVER VIA PPCTRL -
018200*    PREPROC PRINTS THESE ON THE STEP-SUMMARY PAGE, SO THE
018300*    COUNTS HAVE TO SURVIVE ACROSS THE WHOLE CONFIG-IN FILE.
018400*----------------------------------------------------------------
018500 01  WS-COUNTERS.
018600     05  WS-LINE-NO              PIC 9(06)  COMP-3  VALUE 0.
018700     05  WS-SECTION-COUNT        PIC 9(04)  COMP-3  VALUE 0.
018800     05  WS-SECTION-COUNT-X REDEFINES WS-SECTION-COUNT
018900                                 PIC X(03).
019000     05  WS-ITEM-COUNT           PIC 9(06)  COMP-3  VALUE 0.
019100     05  FILLER                  PIC X(01)  VALUE SPACES.
019200
019300*----------------------------------------------------------------
019400*    LINE-SCAN WORK AREA - WS-RAW-LINE HOLDS THE 200-BYTE COPY OF
019500*    CFG-TEXT AS READ; WS-TRIMMED-LINE HOLDS THE LEFT/RIGHT-
019600*    TRIMMED VERSION ONCE 200-TRIM-LINE HAS RUN.  ALL THE POSITION
019700*    FIELDS BELOW ARE SCRATCH FOR ONE PASS THROUGH 300-CLASSIFY-
019800*    LINE AND ARE NOT EXPECTED TO CARRY A VALUE BETWEEN LINES.
019900*----------------------------------------------------------------
020000 01  WS-LINE-WORK.
020100*    WS-RAW-LINE     - UNTRIMMED COPY OF CFG-TEXT FOR THIS PASS.
020200     05  WS-RAW-LINE             PIC X(200) VALUE SPACES.
020300*    WS-TRIMMED-LINE - LEFT/RIGHT TRIMMED RESULT OF 200-TRIM-LINE.
020400     05  WS-TRIMMED-LINE         PIC X(200) VALUE SPACES.
020500*    WS-LINE-LEN     - LENGTH OF WS-TRIMMED-LINE IN USE.
020600     05  WS-LINE-LEN             PIC 9(03)  COMP   VALUE 0.
020700*    WS-FIRST-NONBLANK/WS-LAST-NONBLANK - CARRIED OVER FROM THE
020800*    OLDER INILOAD1 PROGRAM, NOT SET OR TESTED ANYWHERE IN THIS
020900*    VERSION - 250-TRIM-GENERIC USES ITS OWN WS-GEN-FIRST/
021000*    WS-GEN-LAST PAIR INSTEAD.  LEFT HERE RATHER THAN REMOVED
021100*    SINCE SOME CALLER COPYBOOKS STILL REFERENCE THIS GROUP'S
021200*    LAYOUT BY POSITION.
021300     05  WS-FIRST-NONBLANK       PIC 9(03)  COMP   VALUE 0.
021400     05  WS-LAST-NONBLANK        PIC 9(03)  COMP   VALUE 0.
021500*    WS-SCAN-IX      - SHARED VARYING INDEX FOR EVERY CHARACTER
021600*    SCAN IN THIS PROGRAM - 255, 322, 410, 430 AND 440 ALL USE IT.
021700     05  WS-SCAN-IX              PIC 9(03)  COMP   VALUE 0.
021800*    WS-BRACKET-END  - POSITION OF THE CLOSING ']', SET BY 322.
021900     05  WS-BRACKET-END          PIC 9(03)  COMP   VALUE 0.
022000*    WS-EQ-POS       - THE WINNING SPLIT POSITION, WHICHEVER OF
022100*    THE THREE RULES IN 400 SUPPLIED IT.
022200     05  WS-EQ-POS               PIC 9(03)  COMP   VALUE 0.
022300*    WS-COLON-POS    - SET BY 430, ONLY USED BY RULE 2.
022400     05  WS-COLON-POS            PIC 9(03)  COMP   VALUE 0.
022500*    WS-SPACE-POS    - SET BY 440, ONLY USED BY RULE 3.
022600     05  WS-SPACE-POS            PIC 9(03)  COMP   VALUE 0.
022700*    WS-SPLIT-POS    - SCRATCH USED ONLY INSIDE 320-EXTRACT-
022800*    SECTION FOR THE SECTION-NAME SUBSTRING LENGTH.
022900     05  WS-SPLIT-POS            PIC 9(03)  COMP   VALUE 0.
023000*    WS-KEY-LEN/WS-VALUE-LEN - LENGTHS COMPUTED BY 420-APPLY-
023100*    SPLIT BEFORE HANDING EACH SIDE TO 250-TRIM-GENERIC.
023200     05  WS-KEY-LEN              PIC 9(03)  COMP   VALUE 0.
023300     05  WS-VALUE-LEN            PIC 9(03)  COMP   VALUE 0.
023400     05  FILLER                  PIC X(01)  VALUE SPACES.
023500
023600*----------------------------------------------------------------
023700*    CARRIES THE NAME OF THE MOST RECENT [SECTION] HEADER SEEN SO
023800*    FAR - EVERY NORM-REC WRITTEN BEFORE THE FIRST HEADER FALLS
023900*    INTO 'DEFAULT' RATHER THAN BEING REJECTED, SINCE MANY OLDER
024000*    CONFIG FILES WERE WRITTEN BEFORE SECTION HEADERS EXISTED.
024100*----------------------------------------------------------------
024200 01  WS-CURRENT-SECTION          PIC X(30)  VALUE 'DEFAULT'.
024300*----------------------------------------------------------------
024400*    UNUSED TODAY BUT KEPT FROM THE OLDER INILOAD1 PROGRAM -
024500*    AN ALTERNATE CCYYMMDD / MM / DD VIEW OF A DATE VALUE.  LEFT
024600*    IN PLACE IN CASE A FUTURE SECTION HEADER EVER CARRIES A
024700*    DATE-STAMPED NAME (E.G. [SNAPSHOT-20140305]) THAT NEEDS TO
024800*    BE PARSED OUT.
024900*----------------------------------------------------------------
025000 01  WS-ALT-DATE-VIEW.
025100     05  WS-ALT-DATE-YMD         PIC 9(08)  COMP-3  VALUE 0.
025200     05  WS-ALT-DATE-PARTS REDEFINES WS-ALT-DATE-YMD.
025300         10  WS-ALT-DATE-CC-YY   PIC 9(04).
025400         10  WS-ALT-DATE-MM      PIC 9(02).
025500         10  WS-ALT-DATE-DD      PIC 9(02).
025600     05  FILLER                  PIC X(01)  VALUE SPACES.
025700
025800*----------------------------------------------------------------
025900*    GENERIC LEFT/RIGHT TRIM BUFFER - SHARED BY LINE, KEY AND
026000*    VALUE TRIMMING SO THE SAME SCAN LOGIC IS NOT DUPLICATED.
026100*    CALLERS LOAD WS-GEN-TEXT/WS-GEN-LEN, PERFORM 250-TRIM-
026200*    GENERIC, AND READ BACK WS-GEN-RESULT/WS-GEN-RESULT-LEN -
026300*    NOTHING ELSE IN THIS GROUP SURVIVES ACROSS A CALL.
026400*----------------------------------------------------------------
026500 01  WS-GENERIC-TRIM.
026600     05  WS-GEN-TEXT             PIC X(200) VALUE SPACES.
026700     05  WS-GEN-LEN              PIC 9(03)  COMP   VALUE 0.
026800     05  WS-GEN-RESULT           PIC X(200) VALUE SPACES.
026900     05  WS-GEN-RESULT-LEN       PIC 9(03)  COMP   VALUE 0.
027000     05  WS-GEN-FIRST            PIC 9(03)  COMP   VALUE 0.
027100     05  WS-GEN-LAST             PIC 9(03)  COMP   VALUE 0.
027200     05  FILLER                  PIC X(01)  VALUE SPACES.
027300
027400 01  WS-KEY-VALUE-FIELDS.
027500*    WS-KEY-TEXT/WS-VALUE-TEXT HOLD THE TRIMMED RESULT OF
027600*    WHICHEVER SPLIT RULE IN 400-SPLIT-KEY-VALUE WON - BOTH ARE
027700*    CLEARED AT THE TOP OF THAT PARAGRAPH BEFORE EVERY LINE, SO
027800*    NEITHER CAN CARRY A STALE VALUE FROM THE PRIOR CONFIG ITEM.
027900     05  WS-KEY-TEXT             PIC X(40)  VALUE SPACES.
028000     05  WS-VALUE-TEXT           PIC X(80)  VALUE SPACES.
028100     05  FILLER                  PIC X(01)  VALUE SPACES.
028200
028300****************************************************************
028400 LINKAGE SECTION.
028500 COPY PPCTRL.
028600
028700 PROCEDURE DIVISION USING PP-CONTROL-AREA.
028800*----------------------------------------------------------------
028900*    PARAGRAPH CROSS-REFERENCE - ADDED NCM-0799, JHK 2016-10-11.
029000*
029100*    000-MAIN             DRIVER - OPEN, READ/PROCESS LOOP, CLOSE.
029200*    100-PROCESS-CONFIG-REC  ONE CONFIG-IN RECORD.
029300*    200-TRIM-LINE         TRIM THE RAW 200-BYTE LINE.
029400*    250-TRIM-GENERIC      SHARED LEFT/RIGHT TRIM ENGINE.
029500*    255-SCAN-GEN-CHAR     ONE CHARACTER OF THE GENERIC TRIM.
029600*    300-CLASSIFY-LINE     COMMENT / SECTION / KEY-VALUE ROUTING.
029700*    305-TEST-COMMENT-CHAR TEST FIRST CHAR AGAINST COMMENT TABLE.
029800*    307-TEST-ONE-COMMENT-CHAR  ONE TABLE ENTRY OF THE ABOVE.
029900*    320-EXTRACT-SECTION   PULL '[...]' SECTION NAME OUT.
030000*    322-FIND-BRACKET      FIND THE CLOSING ']'.
030100*    400-SPLIT-KEY-VALUE   TRY '=' THEN ':' THEN SPACE-RUN.
030200*    410-FIND-EQUALS       FIRST '=' RULE.
030300*    420-APPLY-SPLIT       COMMON SPLIT-AND-TRIM FOR ALL 3 RULES.
030400*    430-FIND-COLON        FIRST ':' RULE.
030500*    440-FIND-SPACE-RUN    FIRST SPACE-RUN RULE.
030600*    450-WRITE-NORM-REC    WRITE ONE OUTPUT RECORD.
030700*    700-OPEN-FILES        OPEN BOTH FILES, CHECK BOTH STATUSES.
030800*    710-READ-CONFIG-REC   READ ONE CONFIG-IN RECORD.
030900*    900-CLOSE-FILES       CLOSE BOTH FILES.
031000*----------------------------------------------------------------
031100*----------------------------------------------------------------
031200*    DRIVER PARAGRAPH - OPEN, THEN A CLASSIC READ-PROCESS LOOP
031300*    DRIVEN BY CONFIG-EOF, THEN POST THE FINAL COUNTS BACK TO
031400*    PPCTRL BEFORE CLOSING.  NOTHING IS WRITTEN TO NORM-OUT IF
031500*    THE OPEN STEP FAILED - PP-STEP-OK GUARDS THE WHOLE LOOP.
031600*----------------------------------------------------------------
031700 000-MAIN.
031800*    IDENTIFY THIS STEP TO THE CALLER FOR THE STEP-SUMMARY PAGE.
031900     MOVE 'NORMLIZ ' TO PP-STEP-NAME.
032000*    ASSUME SUCCESS - 700-OPEN-FILES IS THE ONLY PLACE THIS GETS
032100*    SET NONZERO.
032200     MOVE 0          TO PP-STEP-RC.
032300     MOVE 0          TO WS-LINE-NO
032400                        WS-SECTION-COUNT
032500                        WS-ITEM-COUNT.
032600*    NO [SECTION] HEADER HAS BEEN SEEN YET THIS RUN.
032700     MOVE 'DEFAULT'  TO WS-CURRENT-SECTION.
032800
032900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
033000
033100*    PP-STEP-OK REFLECTS BOTH OPENS - SEE 700-OPEN-FILES.
033200     IF PP-STEP-OK
033300         PERFORM 710-READ-CONFIG-REC THRU 710-EXIT
033400         PERFORM 100-PROCESS-CONFIG-REC THRU 100-EXIT
033500             UNTIL CONFIG-EOF
033600     END-IF.
033700
033800*    PREPROC PRINTS THESE TWO COUNTS ON ITS OWN SUMMARY PAGE.
033900     MOVE WS-SECTION-COUNT TO PP-SECTIONS.
034000     MOVE WS-ITEM-COUNT    TO PP-CONFIG-ITEMS.
034100
034200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
034300     GOBACK.
034400
034500*----------------------------------------------------------------
034600*    ONE CONFIG-IN RECORD PER PASS - CLASSIFY THEN READ NEXT.
034700*    A BLANK LINE (WS-LINE-LEN = 0 AFTER TRIM) IS SIMPLY SKIPPED -
034800*    IT IS NEITHER A COMMENT NOR A SECTION HEADER NOR AN ITEM, SO
034900*    IT NEVER REACHES 300-CLASSIFY-LINE AT ALL.
035000*----------------------------------------------------------------
035100 100-PROCESS-CONFIG-REC.
035200*    WS-LINE-NO IS THE PHYSICAL LINE NUMBER WITHIN CONFIG-IN,
035300*    CARRIED TO NR-LINE-NO SO A DOWNSTREAM DIAGNOSTIC CAN POINT
035400*    BACK AT THE EXACT SOURCE LINE FOR A CONFIG ITEM.
035500     ADD 1 TO WS-LINE-NO.
035600*    WS-RAW-LINE IS THE WORKING COPY - CFG-TEXT ITSELF IS NEVER
035700*    MODIFIED, SO A FUTURE STEP COULD STILL SEE THE ORIGINAL.
035800     MOVE CFG-TEXT TO WS-RAW-LINE.
035900     PERFORM 200-TRIM-LINE THRU 200-EXIT.
036000*    A BLANK LINE (WS-LINE-LEN = 0) NEVER REACHES 300-CLASSIFY-
036100*    LINE - IT IS NOT A COMMENT, A SECTION HEADER, OR AN ITEM.
036200     IF WS-LINE-LEN > 0
036300         PERFORM 300-CLASSIFY-LINE THRU 300-EXIT
036400     END-IF.
036500*    ADVANCE TO THE NEXT RECORD BEFORE RETURNING TO 000-MAIN'S
036600*    PERFORM ... UNTIL CONFIG-EOF LOOP.
036700     PERFORM 710-READ-CONFIG-REC THRU 710-EXIT.
036800 100-EXIT.
036900     EXIT.
037000
037100*----------------------------------------------------------------
037200*    LEFT/RIGHT TRIM OF THE FULL 200-BYTE RAW LINE - JUST A
037300*    WRAPPER OVER 250-TRIM-GENERIC SO 100-PROCESS-CONFIG-REC
037400*    NEVER HAS TO KNOW THE GENERIC BUFFER'S FIELD NAMES.
037500*----------------------------------------------------------------
037600 200-TRIM-LINE.
037700*    LOAD THE GENERIC BUFFER WITH THE FULL 200-BYTE RAW LINE -
037800*    THE GENERIC TRIM DOES NOT KNOW OR CARE WHERE ITS INPUT CAME
037900*    FROM, WHICH IS WHY 200 CAN STAY THIS SHORT.
038000     MOVE WS-RAW-LINE TO WS-GEN-TEXT.
038100     MOVE 200         TO WS-GEN-LEN.
038200     PERFORM 250-TRIM-GENERIC THRU 250-EXIT.
038300*    COPY THE TRIMMED RESULT BACK INTO THIS PARAGRAPH'S OWN
038400*    FIELD NAMES FOR THE REST OF THE CLASSIFICATION LOGIC.
038500     MOVE WS-GEN-RESULT-LEN TO WS-LINE-LEN.
038600     MOVE WS-GEN-RESULT     TO WS-TRIMMED-LINE.
038700 200-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------
039100*    GENERIC TRIM - OPERATES ON WS-GEN-TEXT(1:WS-GEN-LEN),
039200*    RETURNS WS-GEN-RESULT(1:WS-GEN-RESULT-LEN) LEFT-JUSTIFIED.
039300*    WS-GEN-FIRST/WS-GEN-LAST ARE THE POSITIONS OF THE FIRST AND
039400*    LAST NON-SPACE CHARACTER FOUND BY 255 BELOW; IF THE WHOLE
039500*    BUFFER IS BLANK, WS-GEN-FIRST STAYS ZERO AND THE RESULT
039600*    LENGTH COMES BACK ZERO WITH NO MOVE AT ALL.
039700*----------------------------------------------------------------
039800 250-TRIM-GENERIC.
039900*    RESET THE FIRST/LAST MARKERS - THESE ARE SCRATCH FOR ONE
040000*    CALL ONLY AND CARRY NO VALUE BETWEEN CALLERS.
040100     MOVE 0 TO WS-GEN-FIRST WS-GEN-LAST.
040200     PERFORM 255-SCAN-GEN-CHAR THRU 255-EXIT
040300         VARYING WS-SCAN-IX FROM 1 BY 1
040400         UNTIL WS-SCAN-IX > WS-GEN-LEN.
040500     MOVE SPACES TO WS-GEN-RESULT.
040600*    AN ALL-BLANK INPUT LEAVES WS-GEN-FIRST AT ZERO - THE RESULT
040700*    LENGTH COMES BACK ZERO AND NO MOVE OF ANY SUBSTRING HAPPENS.
040800     IF WS-GEN-FIRST = 0
040900         MOVE 0 TO WS-GEN-RESULT-LEN
041000     ELSE
041100         COMPUTE WS-GEN-RESULT-LEN =
041200                 WS-GEN-LAST - WS-GEN-FIRST + 1
041300         MOVE WS-GEN-TEXT(WS-GEN-FIRST:WS-GEN-RESULT-LEN)
041400                 TO WS-GEN-RESULT(1:WS-GEN-RESULT-LEN)
041500     END-IF.
041600 250-EXIT.
041700     EXIT.
041800
041900*----------------------------------------------------------------
042000*    ONE CHARACTER OF THE SCAN - DELIBERATELY DOES NOT STOP EARLY
042100*    ONCE WS-GEN-FIRST IS SET, SINCE IT ALSO HAS TO KEEP UPDATING
042200*    WS-GEN-LAST FOR EVERY NON-SPACE CHARACTER ALL THE WAY TO THE
042300*    END OF THE BUFFER.
042400*----------------------------------------------------------------
042500 255-SCAN-GEN-CHAR.
042600*    A SPACE LEAVES BOTH MARKERS UNCHANGED - ONLY A NON-SPACE
042700*    CHARACTER EVER UPDATES WS-GEN-FIRST OR WS-GEN-LAST.
042800     IF WS-GEN-TEXT(WS-SCAN-IX:1) NOT = SPACE
042900         IF WS-GEN-FIRST = 0
043000             MOVE WS-SCAN-IX TO WS-GEN-FIRST
043100         END-IF
043200         MOVE WS-SCAN-IX TO WS-GEN-LAST
043300     END-IF.
043400 255-EXIT.
043500     EXIT.
043600
043700*----------------------------------------------------------------
043800*    COMMENT / SECTION-HEADER / KEY-VALUE CLASSIFICATION - A
043900*    COMMENT LINE IS SIMPLY IGNORED (CONTINUE), A '[' IN COLUMN 1
044000*    OF THE TRIMMED LINE IS A SECTION HEADER, AND ANYTHING ELSE
044100*    IS OFFERED TO THE KEY/VALUE SPLITTER - IF THE SPLIT FAILS,
044200*    THE LINE IS QUIETLY DROPPED RATHER THAN FLAGGED AS AN ERROR,
044300*    SINCE A STRAY LINE OF PROSE IN A CONFIG FILE IS NOT UNUSUAL.
044400*----------------------------------------------------------------
044500 300-CLASSIFY-LINE.
044600*    THREE-WAY ROUTING - COMMENT, SECTION HEADER, OR KEY/VALUE.
044700     PERFORM 305-TEST-COMMENT-CHAR THRU 305-EXIT.
044800     IF WS-COMMENT-CHAR-FOUND
044900*    A COMMENT LINE PRODUCES NO NORM-REC AND IS OTHERWISE A
045000*    NO-OP - THE CONTINUE VERB MAKES THAT EXPLICIT.
045100         CONTINUE
045200     ELSE
045300         IF WS-TRIMMED-LINE(1:1) = '['
045400             PERFORM 320-EXTRACT-SECTION THRU 320-EXIT
045500         ELSE
045600             PERFORM 400-SPLIT-KEY-VALUE THRU 400-EXIT
045700*    A FAILED SPLIT IS NOT AN ERROR - THE LINE IS SIMPLY
045800*    DROPPED, SEE THE BANNER ABOVE THIS PARAGRAPH.
045900             IF SPLIT-OK
046000                 PERFORM 450-WRITE-NORM-REC THRU 450-EXIT
046100             END-IF
046200         END-IF
046300     END-IF.
046400 300-EXIT.
046500     EXIT.
046600
046700*----------------------------------------------------------------
046800*    TEST THE LINE'S FIRST CHARACTER AGAINST THE COMMENT-LEADER
046900*    TABLE RATHER THAN A HARDCODED OR-CHAIN OF LITERALS.
047000*----------------------------------------------------------------
047100 305-TEST-COMMENT-CHAR.
047200*    STOPS AS SOON AS A MATCH IS FOUND OR THE 2-ENTRY TABLE IS
047300*    EXHAUSTED - THERE IS NO NEED TO TEST BOTH CHARACTERS ONCE
047400*    ONE OF THEM HAS ALREADY MATCHED.
047500     MOVE 'N' TO WS-COMMENT-FOUND-SW.
047600     PERFORM 307-TEST-ONE-COMMENT-CHAR THRU 307-EXIT
047700         VARYING WS-COMMENT-IX FROM 1 BY 1
047800         UNTIL WS-COMMENT-IX > 2 OR WS-COMMENT-CHAR-FOUND.
047900 305-EXIT.
048000     EXIT.
048100
048200*----------------------------------------------------------------
048300*    ONE TABLE-ENTRY COMPARE AGAINST COLUMN 1 OF THE TRIMMED LINE.
048400*----------------------------------------------------------------
048500 307-TEST-ONE-COMMENT-CHAR.
048600*    ONLY COLUMN 1 OF THE TRIMMED LINE IS EVER TESTED - A '#' OR
048700*    ';' ANYWHERE ELSE ON THE LINE HAS NO SPECIAL MEANING HERE.
048800     IF WS-TRIMMED-LINE(1:1) = WS-COMMENT-CHAR(WS-COMMENT-IX)
048900         MOVE 'Y' TO WS-COMMENT-FOUND-SW
049000     END-IF.
049100 307-EXIT.
049200     EXIT.
049300
049400*----------------------------------------------------------------
049500*    [SECTION] HEADER - TEXT BETWEEN FIRST '[' AND NEXT ']',
049600*    TRIMMED, TRUNCATED TO 30 CHARS.  AN UNCLOSED '[' WITH NO
049700*    MATCHING ']' ON THE SAME LINE LEAVES WS-BRACKET-END AT ZERO
049800*    AND THE WHOLE LINE IS SILENTLY IGNORED - WS-CURRENT-SECTION
049900*    KEEPS WHATEVER VALUE IT HAD BEFORE.
050000*----------------------------------------------------------------
050100 320-EXTRACT-SECTION.
050200*    SCAN STARTS AT POSITION 2 - POSITION 1 IS THE OPENING '['
050300*    ITSELF AND IS NEVER PART OF THE SECTION NAME.
050400     MOVE 0 TO WS-BRACKET-END.
050500     PERFORM 322-FIND-BRACKET THRU 322-EXIT
050600         VARYING WS-SCAN-IX FROM 2 BY 1
050700         UNTIL WS-SCAN-IX > WS-LINE-LEN.
050800*    WS-BRACKET-END STAYS 0 FOR AN UNCLOSED '[' - THE WHOLE LINE
050900*    IS THEN SILENTLY IGNORED BY THE IF BELOW.
051000     IF WS-BRACKET-END NOT = 0
051100         COMPUTE WS-SPLIT-POS = WS-BRACKET-END - 2
051200         IF WS-SPLIT-POS > 30
051300             MOVE 30 TO WS-SPLIT-POS
051400         END-IF
051500         MOVE SPACES TO WS-CURRENT-SECTION
051600         IF WS-SPLIT-POS > 0
051700             MOVE WS-TRIMMED-LINE(2:WS-SPLIT-POS)
051800                 TO WS-CURRENT-SECTION(1:WS-SPLIT-POS)
051900         END-IF
052000*    COUNTED HERE, NOT IN 450, SINCE A SECTION HEADER NEVER
052100*    PRODUCES A NORM-REC OF ITS OWN.
052200         ADD 1 TO WS-SECTION-COUNT
052300     END-IF.
052400 320-EXIT.
052500     EXIT.
052600*----------------------------------------------------------------
052700*    FIRST ']' AT OR AFTER THE OPENING '[' - WS-BRACKET-END = 0
052800*    MEANS NONE WAS FOUND YET ON THIS PASS.
052900*----------------------------------------------------------------
053000
053100 322-FIND-BRACKET.
053200*    STOPS UPDATING WS-BRACKET-END ONCE IT HAS A NON-ZERO VALUE -
053300*    A SECOND ']' LATER ON THE SAME LINE IS IGNORED.
053400     IF WS-TRIMMED-LINE(WS-SCAN-IX:1) = ']' AND WS-BRACKET-END = 0
053500         MOVE WS-SCAN-IX TO WS-BRACKET-END
053600     END-IF.
053700 322-EXIT.
053800     EXIT.
053900
054000*----------------------------------------------------------------
054100*    KEY/VALUE SPLIT - PRECEDENCE IS '=' THEN ':' THEN A RUN OF
054200*    SPACES.  EACH RULE IS DISCARDED IF THE KEY SIDE TRIMS TO
054300*    ALL BLANKS, AND THE NEXT RULE IS TRIED.
054400*    THIS ORDER MATTERS - A LINE LIKE "HOST: 10.1.2.3 = PRIMARY"
054500*    SPLITS ON THE COLON, NOT THE EQUALS SIGN, BECAUSE THE COLON
054600*    RULE IS ONLY TRIED AFTER THE EQUALS RULE HAS ALREADY BEEN
054700*    TRIED AND REJECTED (SEE 1994-11-08 ABOVE FOR WHY THE EQUALS
054800*    RULE CAN BE REJECTED EVEN WHEN AN '=' EXISTS ON THE LINE).
054900*----------------------------------------------------------------
055000 400-SPLIT-KEY-VALUE.
055100*    START CLEAN - A PRIOR LINE'S KEY/VALUE MUST NEVER LEAK INTO
055200*    THIS ONE IF THIS LINE TURNS OUT NOT TO SPLIT AT ALL.
055300     MOVE 'N' TO WS-SPLIT-OK-SW.
055400     MOVE SPACES TO WS-KEY-TEXT WS-VALUE-TEXT.
055500
055600*    RULE 1 - TRY THE EQUALS SIGN FIRST.
055700     MOVE 0 TO WS-EQ-POS.
055800     PERFORM 410-FIND-EQUALS THRU 410-EXIT
055900         VARYING WS-SCAN-IX FROM 1 BY 1
056000         UNTIL WS-SCAN-IX > WS-LINE-LEN.
056100     IF WS-EQ-POS NOT = 0
056200         PERFORM 420-APPLY-SPLIT THRU 420-EXIT
056300     END-IF.
056400
056500*    RULE 2 - ONLY TRIED WHEN RULE 1 DID NOT SET SPLIT-OK, EITHER
056600*    BECAUSE NO '=' WAS FOUND OR BECAUSE ITS KEY SIDE WAS BLANK.
056700     IF NOT SPLIT-OK
056800         MOVE 0 TO WS-COLON-POS
056900         PERFORM 430-FIND-COLON THRU 430-EXIT
057000             VARYING WS-SCAN-IX FROM 1 BY 1
057100             UNTIL WS-SCAN-IX > WS-LINE-LEN
057200         IF WS-COLON-POS NOT = 0
057300             MOVE WS-COLON-POS TO WS-EQ-POS
057400             PERFORM 420-APPLY-SPLIT THRU 420-EXIT
057500         END-IF
057600     END-IF.
057700
057800*    RULE 3 - THE LAST-RESORT SPACE-RUN RULE, TRIED ONLY WHEN
057900*    NEITHER OF THE TWO RULES ABOVE PRODUCED A USABLE KEY.
058000     IF NOT SPLIT-OK
058100         MOVE 0 TO WS-SPACE-POS
058200         PERFORM 440-FIND-SPACE-RUN THRU 440-EXIT
058300             VARYING WS-SCAN-IX FROM 1 BY 1
058400             UNTIL WS-SCAN-IX > WS-LINE-LEN
058500         IF WS-SPACE-POS NOT = 0
058600             MOVE WS-SPACE-POS TO WS-EQ-POS
058700             PERFORM 420-APPLY-SPLIT THRU 420-EXIT
058800         END-IF
058900     END-IF.
059000 400-EXIT.
059100     EXIT.
059200
059300*----------------------------------------------------------------
059400*    FIRST '=' ON THE LINE - NOTE "FIRST", NOT "ONLY"; A VALUE
059500*    THAT ITSELF CONTAINS AN '=' (E.G. A BASE64 BLOB) IS NEVER
059600*    SPLIT ON ITS OWN EQUALS SIGN BECAUSE THE SCAN STOPS UPDATING
059700*    WS-EQ-POS ONCE IT HAS A NON-ZERO VALUE.
059800*----------------------------------------------------------------
059900 410-FIND-EQUALS.
060000     IF WS-TRIMMED-LINE(WS-SCAN-IX:1) = '=' AND WS-EQ-POS = 0
060100         MOVE WS-SCAN-IX TO WS-EQ-POS
060200     END-IF.
060300 410-EXIT.
060400     EXIT.
060500
060600*----------------------------------------------------------------
060700*    FIRST ':' ON THE LINE - ONLY REACHED WHEN THE EQUALS RULE
060800*    ABOVE DID NOT PRODUCE A USABLE KEY.
060900*----------------------------------------------------------------
061000 430-FIND-COLON.
061100     IF WS-TRIMMED-LINE(WS-SCAN-IX:1) = ':' AND WS-COLON-POS = 0
061200         MOVE WS-SCAN-IX TO WS-COLON-POS
061300     END-IF.
061400 430-EXIT.
061500     EXIT.
061600
061700*----------------------------------------------------------------
061800*    FIRST RUN OF SPACES - THE SPLIT POINT IS THE FIRST SPACE
061900*    OF THE RUN, PRECEDED BY A NON-SPACE CHARACTER.  THIS IS THE
062000*    LAST-RESORT RULE, TRIED ONLY WHEN NEITHER '=' NOR ':' GAVE A
062100*    USABLE KEY - IT CATCHES THE OLDEST STYLE OF CONFIG LINE,
062200*    "KEYWORD VALUE", CARRIED FORWARD FROM THE ORIGINAL INILOAD1.
062300*----------------------------------------------------------------
062400 440-FIND-SPACE-RUN.
062500     IF WS-SCAN-IX > 1 AND WS-SPACE-POS = 0
062600         IF WS-TRIMMED-LINE(WS-SCAN-IX:1) = SPACE
062700             AND WS-TRIMMED-LINE(WS-SCAN-IX - 1:1) NOT = SPACE
062800             MOVE WS-SCAN-IX TO WS-SPACE-POS
062900         END-IF
063000     END-IF.
063100 440-EXIT.
063200     EXIT.
063300
063400*----------------------------------------------------------------
063500*    APPLY THE SPLIT AT WS-EQ-POS - TRIM BOTH SIDES; THE KEY
063600*    SIDE MUST BE NON-BLANK OR THE SPLIT IS REJECTED.  NOTE THAT
063700*    WS-EQ-POS IS REUSED AS THE GENERIC SPLIT POSITION REGARDLESS
063800*    OF WHICH OF THE THREE RULES IN 400 SUPPLIED IT - THAT IS WHY
063900*    430 AND 440 BOTH MOVE THEIR OWN POSITION FIELD INTO
064000*    WS-EQ-POS BEFORE CALLING HERE.
064100*----------------------------------------------------------------
064200 420-APPLY-SPLIT.
064300*    KEY SIDE FIRST - EVERYTHING LEFT OF THE SPLIT POSITION.
064400     COMPUTE WS-KEY-LEN = WS-EQ-POS - 1.
064500     MOVE SPACES TO WS-KEY-TEXT.
064600     IF WS-KEY-LEN > 0
064700         MOVE WS-TRIMMED-LINE(1:WS-KEY-LEN) TO WS-GEN-TEXT
064800         MOVE WS-KEY-LEN TO WS-GEN-LEN
064900         PERFORM 250-TRIM-GENERIC THRU 250-EXIT
065000         IF WS-GEN-RESULT-LEN > 0
065100             MOVE WS-GEN-RESULT(1:WS-GEN-RESULT-LEN)
065200                 TO WS-KEY-TEXT(1:WS-GEN-RESULT-LEN)
065300         END-IF
065400     END-IF.
065500
065600*    VALUE SIDE ONLY ATTEMPTED IF THE KEY TRIMMED TO SOMETHING
065700*    NON-BLANK - AN ALL-BLANK KEY MEANS THIS SPLIT IS REJECTED
065800*    AND SPLIT-OK IS LEFT OFF FOR THE NEXT RULE IN 400 TO TRY.
065900     IF WS-KEY-TEXT NOT = SPACES
066000         MOVE SPACES TO WS-VALUE-TEXT
066100         COMPUTE WS-VALUE-LEN = WS-LINE-LEN - WS-EQ-POS
066200         IF WS-VALUE-LEN > 0
066300             MOVE WS-TRIMMED-LINE(WS-EQ-POS + 1:WS-VALUE-LEN)
066400                 TO WS-GEN-TEXT
066500             MOVE WS-VALUE-LEN TO WS-GEN-LEN
066600             PERFORM 250-TRIM-GENERIC THRU 250-EXIT
066700             IF WS-GEN-RESULT-LEN > 0
066800                 MOVE WS-GEN-RESULT(1:WS-GEN-RESULT-LEN)
066900                     TO WS-VALUE-TEXT(1:WS-GEN-RESULT-LEN)
067000             END-IF
067100         END-IF
067200         MOVE 'Y' TO WS-SPLIT-OK-SW
067300     END-IF.
067400 420-EXIT.
067500     EXIT.
067600
067700*----------------------------------------------------------------
067800*    WRITE ONE NORM-REC FOR A RECOGNIZED CONFIG ITEM - NR-SECTION
067900*    IS WHATEVER WS-CURRENT-SECTION HOLDS AT THE MOMENT, NOT
068000*    NECESSARILY THE SECTION HEADER THAT IMMEDIATELY PRECEDES THE
068100*    ITEM IN THE FILE, SINCE BLANK AND COMMENT LINES IN BETWEEN
068200*    DO NOT CHANGE IT.
068300*----------------------------------------------------------------
068400 450-WRITE-NORM-REC.
068500*    FOUR-FIELD MOVE, SOURCE LINE NUMBER FIRST FOR DIAGNOSTICS.
068600     MOVE WS-LINE-NO         TO NR-LINE-NO.
068700     MOVE WS-CURRENT-SECTION TO NR-SECTION.
068800     MOVE WS-KEY-TEXT        TO NR-KEY.
068900     MOVE WS-VALUE-TEXT      TO NR-VALUE.
069000*    CLEAR THE RECORD FILLER SO NO LEFTOVER BYTES FROM A PRIOR
069100*    WRITE BLEED INTO THIS RECORD'S PADDING.
069200     MOVE SPACES             TO FILLER OF NORM-REC.
069300     WRITE NORM-REC.
069400*    ITEM COUNT FEEDS PP-CONFIG-ITEMS BACK IN 000-MAIN.
069500     ADD 1 TO WS-ITEM-COUNT.
069600 450-EXIT.
069700     EXIT.
069800
069900*----------------------------------------------------------------
070000*    FILE OPEN / READ / CLOSE - BOTH OPENS ARE CHECKED AND
070100*    REPORTED INDEPENDENTLY (TICKET NCM-0649) SO A BAD NORM-OUT
070200*    DD STATEMENT IS NOT MISREPORTED AS A CONFIG-IN PROBLEM.
070300*----------------------------------------------------------------
070400 700-OPEN-FILES.
070500*    BOTH OPENS ARE ATTEMPTED EVEN IF THE FIRST ONE FAILS, SO A
070600*    SINGLE PASS THROUGH THIS PARAGRAPH ALWAYS REPORTS BOTH
070700*    STATUSES RATHER THAN STOPPING AT THE FIRST BAD ONE.
070800     OPEN INPUT  CONFIG-IN.
070900     OPEN OUTPUT NORM-OUT.
071000     IF WS-CONFIG-STATUS NOT = '00'
071100         DISPLAY 'NORMLIZ - ERROR OPENING CONFIG-IN. RC: '
071200             WS-CONFIG-STATUS
071300         MOVE 16 TO PP-STEP-RC
071400     END-IF.
071500     IF WS-NORM-STATUS NOT = '00'
071600         DISPLAY 'NORMLIZ - ERROR OPENING NORM-OUT.  RC: '
071700             WS-NORM-STATUS
071800         MOVE 16 TO PP-STEP-RC
071900     END-IF.
072000 700-EXIT.
072100     EXIT.
072200
072300 710-READ-CONFIG-REC.
072400*    A SINGLE READ PER CALL - 000-MAIN PRIMES THE LOOP WITH ONE
072500*    CALL BEFORE THE UNTIL CONFIG-EOF LOOP, AND 100-PROCESS-
072600*    CONFIG-REC CALLS AGAIN AT THE END OF EVERY PASS.
072700     READ CONFIG-IN
072800         AT END MOVE 'Y' TO WS-CONFIG-EOF-SW
072900     END-READ.
073000 710-EXIT.
073100     EXIT.
073200
073300 900-CLOSE-FILES.
073400*    BOTH FILES CLOSED UNCONDITIONALLY - EVEN A FILE THAT FAILED
073500*    TO OPEN IS SAFE TO CLOSE HERE UNDER THIS COMPILER.
073600     CLOSE CONFIG-IN.
073700     CLOSE NORM-OUT.
073800 900-EXIT.
073900     EXIT.
