000100******************************************************************
000200*    MAPREC  -  DESENSITIZATION MAPPING RECORD (MAP-OUT)         *
000300*    ONE ENTRY PER DISTINCT ORIGINAL SENSITIVE VALUE MASKED BY   *
000400*    DESENS1.  112 BYTES OF CONTRACT DATA, FILLER PADS THE       *
000500*    PHYSICAL RECORD.                                            *
000600******************************************************************
000700 01  MAP-REC.
000800     05  MP-CATEGORY             PIC X(012).
000900     05  MP-ORIGINAL             PIC X(060).
001000     05  MP-MASKED               PIC X(040).
001100     05  FILLER                  PIC X(004).
