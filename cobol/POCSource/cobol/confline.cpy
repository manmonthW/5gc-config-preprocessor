000100******************************************************************
000200*    CONFLINE  -  5GC CONFIG TEXT LINE, GENERIC RECORD           *
000300*    ONE PHYSICAL LINE OF A CONFIGURATION TEXT STREAM - USED     *
000400*    FOR THE RAW INPUT STREAM AND FOR THE DESENSITIZED OUTPUT    *
000500*    STREAM, ACCORDING TO THE CALLER'S REPLACING TAG.            *
000600*    D.STOUT  ORIGINAL TRANSACTION LAYOUT, RE-TAGGED FOR THE     *
000700*    PREPROCESSOR LINE STREAMS - SEE CHANGE LOG OF CALLING PGM.  *
000800******************************************************************
000900 01  :TAG:-LINE-REC.
001000     05  :TAG:-TEXT              PIC X(200).
001100     05  FILLER                  PIC X(004).
