000100******************************************************************
000200*    CHUNKIDX  -  CHUNK INDEX RECORD (CHUNK-IDX-OUT)             *
000300*    ONE ENTRY PER CHUNK BUILT BY CHUNKER FROM THE DESENSITIZED  *
000400*    LINE STREAM.                                                *
000500******************************************************************
000600 01  CHUNK-IDX-REC.
000700     05  CI-CHUNK-ID             PIC 9(004).
000800     05  CI-START-LINE           PIC 9(006).
000900     05  CI-END-LINE             PIC 9(006).
001000     05  CI-LINE-COUNT           PIC 9(006).
001100     05  CI-FEATURES             PIC X(080).
001200     05  FILLER                  PIC X(006).
