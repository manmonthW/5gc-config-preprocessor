000100******************************************************************
000200*    PPCTRL  -  5GC PREPROCESSOR INTER-STEP CONTROL AREA         *
000300*                                                                *
000400*    COMMUNICATION BLOCK PASSED BY PREPROC ON THE USING PHRASE   *
000500*    OF EACH CALL TO A PIPELINE STEP (NORMLIZ / METAEXT /        *
000600*    DESENS1 / CHUNKER).  EACH STEP FILLS IN ITS OWN SECTION OF  *
000700*    THE BLOCK AND RETURNS IT TO PREPROC FOR THE END-OF-RUN      *
000800*    REPORT; FIELDS A STEP DOES NOT OWN ARE LEFT UNTOUCHED.      *
000900*                                                                *
001000*    1998-11-03  RJK  TICKET 5GC-014  ORIGINAL LAYOUT.           *
001100*    1999-02-18  RJK  TICKET 5GC-022  Y2K - PP-RUN-DATE WIDENED  *
001200*                     TO A 4-DIGIT CENTURY FIELD.                *
001300******************************************************************
001400 01  PP-CONTROL-AREA.
001500*----------------------------------------------------------------
001600*    RUN IDENTIFICATION AND STEP RETURN STATUS
001700*----------------------------------------------------------------
001800     05  PP-RUN-ID.
001900         10  PP-RUN-DATE          PIC 9(008).
002000         10  PP-RUN-TIME          PIC 9(006).
002100     05  PP-STEP-STATUS.
002200         10  PP-STEP-NAME         PIC X(008).
002300         10  PP-STEP-RC           PIC S9(004) COMP.
002400             88  PP-STEP-OK            VALUE ZERO.
002500             88  PP-STEP-FAILED        VALUE 16.
002600*----------------------------------------------------------------
002700*    NORMALIZER / RAW-TEXT READ COUNTS (NORMLIZ, METAEXT)
002800*----------------------------------------------------------------
002900     05  PP-READ-COUNTS.
003000         10  PP-LINES-READ        PIC 9(007) COMP-3.
003100         10  PP-NONEMPTY-LINES    PIC 9(007) COMP-3.
003200         10  PP-COMMENT-LINES     PIC 9(007) COMP-3.
003300         10  PP-SIZE-BYTES        PIC 9(009) COMP-3.
003400     05  PP-NORM-COUNTS.
003500         10  PP-CONFIG-ITEMS      PIC 9(006) COMP-3.
003600         10  PP-SECTIONS          PIC 9(004) COMP-3.
003700*----------------------------------------------------------------
003800*    PROJECT HEADER BLOCK (METAEXT) - KEPT AS A TABLE SO THE
003900*    SAME SCAN PARAGRAPH CAN TEST ALL SIX KEYWORDS, BUT ALSO
004000*    EXPOSED BY NAME BELOW FOR THE REPORT-WRITING PARAGRAPHS.
004100*----------------------------------------------------------------
004200     05  PP-HEADER-BLOCK.
004300         10  PP-HDR-ENTRY OCCURS 6 INDEXED BY PP-HDR-IX.
004400             15  PP-HDR-LABEL     PIC X(008).
004500             15  PP-HDR-VALUE     PIC X(080).
004600             15  PP-HDR-FOUND-SW  PIC X(001).
004700                 88  PP-HDR-IS-FOUND   VALUE 'Y'.
004800     05  PP-HEADER-NAMED REDEFINES PP-HEADER-BLOCK.
004900         10  PP-HDR-PROJECT.
005000             15  FILLER               PIC X(008).
005100             15  PP-HDR-PROJECT-VAL   PIC X(080).
005200             15  FILLER               PIC X(001).
005300         10  PP-HDR-CUSTOMER.
005400             15  FILLER               PIC X(008).
005500             15  PP-HDR-CUSTOMER-VAL  PIC X(080).
005600             15  FILLER               PIC X(001).
005700         10  PP-HDR-SITE.
005800             15  FILLER               PIC X(008).
005900             15  PP-HDR-SITE-VAL      PIC X(080).
006000             15  FILLER               PIC X(001).
006100         10  PP-HDR-REGION.
006200             15  FILLER               PIC X(008).
006300             15  PP-HDR-REGION-VAL    PIC X(080).
006400             15  FILLER               PIC X(001).
006500         10  PP-HDR-VERSION.
006600             15  FILLER               PIC X(008).
006700             15  PP-HDR-VERSION-VAL   PIC X(080).
006800             15  FILLER               PIC X(001).
006900         10  PP-HDR-DATE.
007000             15  FILLER               PIC X(008).
007100             15  PP-HDR-DATE-VAL      PIC X(080).
007200             15  FILLER               PIC X(001).
007300*----------------------------------------------------------------
007400*    NETWORK-FUNCTION MENTION INVENTORY (METAEXT)
007500*----------------------------------------------------------------
007600     05  PP-NF-TABLE.
007700         10  PP-NF-ENTRY OCCURS 13 INDEXED BY PP-NF-IX.
007800             15  PP-NF-NAME       PIC X(004).
007900             15  PP-NF-COUNT      PIC 9(005) COMP-3.
008000*----------------------------------------------------------------
008100*    FEATURE-PRESENT FLAGS (METAEXT)
008200*----------------------------------------------------------------
008300     05  PP-FEATURE-TABLE.
008400         10  PP-FEAT-ENTRY OCCURS 10 INDEXED BY PP-FEAT-IX.
008500             15  PP-FEAT-NAME     PIC X(014).
008600             15  PP-FEAT-FOUND-SW PIC X(001).
008700                 88  PP-FEAT-IS-FOUND  VALUE 'Y'.
008800*----------------------------------------------------------------
008900*    COMPLEXITY SCORE (METAEXT)
009000*----------------------------------------------------------------
009100     05  PP-COMPLEXITY-BLOCK.
009200         10  PP-COMPLEXITY-SCORE  PIC 9(003) COMP-3.
009300         10  PP-COMPLEXITY-LEVEL  PIC X(006).
009400         10  PP-MAX-INDENT        PIC 9(003) COMP-3.
009500*----------------------------------------------------------------
009600*    DESENSITIZATION REPLACEMENT COUNTS (DESENS1) - SAME ORDER
009700*    AND WIDTH AS MP-CATEGORY IN MAPREC SO A MOVE LINES UP.
009800*----------------------------------------------------------------
009900     05  PP-DESENS-BLOCK.
010000         10  PP-CAT-ENTRY OCCURS 7 INDEXED BY PP-CAT-IX.
010100             15  PP-CAT-NAME      PIC X(012).
010200             15  PP-CAT-COUNT     PIC 9(005) COMP-3.
010300         10  PP-TOTAL-REPLACEMENTS PIC 9(006) COMP-3.
010400*----------------------------------------------------------------
010500*    CHUNKING COUNTS (CHUNKER)
010600*----------------------------------------------------------------
010700     05  PP-CHUNK-BLOCK.
010800         10  PP-CHUNKS-CREATED    PIC 9(004) COMP-3.
010900     05  FILLER                   PIC X(040).
