000100******************************************************************
000200*    NORMREC  -  NORMALIZED CONFIG-ITEM RECORD (NORM-OUT)        *
000300*    ONE ENTRY PER KEY/VALUE PAIR RECOGNIZED BY NORMLIZ.         *
000400*    156 BYTES OF CONTRACT DATA, FILLER PADS THE PHYSICAL RECORD *
000500******************************************************************
000600 01  NORM-REC.
000700     05  NR-LINE-NO              PIC 9(006).
000800     05  NR-SECTION              PIC X(030).
000900     05  NR-KEY                  PIC X(040).
001000     05  NR-VALUE                PIC X(080).
001100     05  FILLER                  PIC X(004).
