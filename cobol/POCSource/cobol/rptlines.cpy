000100******************************************************************
000200*    RPTLINES  -  5GC PREPROCESSOR REPORT PRINT-LINE LAYOUTS     *
000300*    132-COLUMN PRINT LINES MOVED TO REPORT-RECORD BY PREPROC.   *
000400******************************************************************
000500 01  RPT-TITLE-LINE.
000600     05  FILLER                  PIC X(003)  VALUE SPACES.
000700     05  RPT-TITLE-TEXT          PIC X(044)  VALUE
000800         '5GC CONFIG PREPROCESSOR - PROCESSING REPORT'.
000900     05  FILLER                  PIC X(014)  VALUE
001000         '   RUN DATE: '.
001100     05  RPT-TITLE-MM            PIC 99.
001200     05  FILLER                  PIC X       VALUE '/'.
001300     05  RPT-TITLE-DD            PIC 99.
001400     05  FILLER                  PIC X       VALUE '/'.
001500     05  RPT-TITLE-YY            PIC 99.
001600     05  FILLER                  PIC X(063)  VALUE SPACES.
001700
001800 01  RPT-BANNER-LINE.
001900     05  FILLER                  PIC X(002)  VALUE SPACES.
002000     05  RPT-BANNER-TEXT         PIC X(040)  VALUE SPACES.
002100     05  FILLER                  PIC X(090)  VALUE SPACES.
002200
002300 01  RPT-LABEL-LINE.
002400     05  FILLER                  PIC X(002)  VALUE SPACES.
002500     05  RPT-LABEL-TEXT          PIC X(012)  VALUE SPACES.
002600     05  FILLER                  PIC X(002)  VALUE SPACES.
002700     05  RPT-LABEL-VALUE         PIC X(080)  VALUE SPACES.
002800     05  FILLER                  PIC X(036)  VALUE SPACES.
002900
003000 01  RPT-COMPLEX-LINE.
003100     05  FILLER                  PIC X(002)  VALUE SPACES.
003200     05  FILLER                  PIC X(012)  VALUE
003300         'COMPLEXITY: '.
003400     05  RPT-COMPLEX-LEVEL       PIC X(006)  VALUE SPACES.
003500     05  FILLER                  PIC X(010)  VALUE
003600         '  SCORE: '.
003700     05  RPT-COMPLEX-SCORE       PIC ZZ9.
003800     05  FILLER                  PIC X(099)  VALUE SPACES.
003900
004000 01  RPT-STAT-LINE.
004100     05  FILLER                  PIC X(002)  VALUE SPACES.
004200     05  RPT-STAT-LABEL          PIC X(020)  VALUE SPACES.
004300     05  FILLER                  PIC X(003)  VALUE SPACES.
004400     05  RPT-STAT-COUNT          PIC ZZZ,ZZZ,ZZ9.
004500     05  FILLER                  PIC X(096)  VALUE SPACES.
004600
004700 01  RPT-NF-LINE.
004800     05  FILLER                  PIC X(004)  VALUE SPACES.
004900     05  RPT-NF-NAME             PIC X(004)  VALUE SPACES.
005000     05  FILLER                  PIC X(010)  VALUE
005100         ' MENTIONS:'.
005200     05  FILLER                  PIC X(002)  VALUE SPACES.
005300     05  RPT-NF-COUNT            PIC ZZ,ZZ9.
005400     05  FILLER                  PIC X(106)  VALUE SPACES.
005500
005600 01  RPT-CAT-LINE.
005700     05  FILLER                  PIC X(002)  VALUE SPACES.
005800     05  RPT-CAT-NAME            PIC X(012)  VALUE SPACES.
005900     05  FILLER                  PIC X(003)  VALUE SPACES.
006000     05  RPT-CAT-COUNT           PIC ZZ,ZZ9.
006100     05  FILLER                  PIC X(109)  VALUE SPACES.
006200
006300 01  RPT-TOTAL-LINE.
006400     05  FILLER                  PIC X(002)  VALUE SPACES.
006500     05  FILLER                  PIC X(020)  VALUE
006600         'TOTAL REPLACEMENTS: '.
006700     05  RPT-TOTAL-COUNT         PIC ZZZ,ZZ9.
006800     05  FILLER                  PIC X(103)  VALUE SPACES.
006900
007000 01  RPT-CHUNK-LINE.
007100     05  FILLER                  PIC X(002)  VALUE SPACES.
007200     05  FILLER                  PIC X(018)  VALUE
007300         'CHUNKS CREATED:   '.
007400     05  RPT-CHUNK-COUNT         PIC ZZZ9.
007500     05  FILLER                  PIC X(108)  VALUE SPACES.
007600
007700 01  RPT-ERROR-LINE.
007800     05  FILLER                  PIC X(002)  VALUE SPACES.
007900     05  FILLER                  PIC X(022)  VALUE
008000         '*** RUN TERMINATED - '.
008100     05  RPT-ERROR-STEP          PIC X(008)  VALUE SPACES.
008200     05  FILLER                  PIC X(010)  VALUE
008300         ' RC = '.
008400     05  RPT-ERROR-RC            PIC ZZ9.
008500     05  FILLER                  PIC X(087)  VALUE SPACES.
