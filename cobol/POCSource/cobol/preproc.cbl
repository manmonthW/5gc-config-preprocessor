000100****************************************************************
000200* 5GC BATCH PREPROCESSING SUBSYSTEM                             *
000300* PROPERTY OF THE NETWORK CONFIGURATION MANAGEMENT GROUP        *
000400****************************************************************
000500* PROGRAM:  PREPROC                                             *
000600*                                                                *
000700* AUTHOR :  R. KOWALSKI                                         *
000800*                                                                *
000900* PIPELINE DRIVER FOR THE 5GC CONFIG PREPROCESSOR.  CALLS THE   *
001000* FOUR PROCESSING STEPS (NORMLIZ, METAEXT, DESENS1, CHUNKER) IN *
001100* FIXED ORDER AGAINST A SINGLE INPUT CONFIGURATION FILE, THEN   *
001200* PRINTS THE END-OF-RUN PROCESSING REPORT FROM THE CONTROL      *
001300* TOTALS EACH STEP LEAVES IN THE SHARED INTER-STEP CONTROL      *
001400* AREA.  IF ANY STEP RETURNS A NON-ZERO CONDITION THE REMAINING *
001500* STEPS ARE SKIPPED, AN ABORT LINE IS PRINTED, AND THIS PROGRAM *
001600* RETURNS A NON-ZERO CONDITION CODE TO THE CALLING PROCEDURE.   *
001700*                                                                *
001800* THIS IS THE ONLY PROGRAM IN THE SUBSYSTEM THAT OPENS THE       *
001900* REPORT FILE - NORMLIZ, METAEXT, DESENS1 AND CHUNKER EACH OWN   *
002000* THEIR OWN CONFIG AND WORK FILES BUT NEVER TOUCH RPTOUT.        *
002100****************************************************************
002200*                                                                *
002300* CHANGE LOG                                                    *
002400*                                                                *
002500* 1998-11-03  RJK  ORIGINAL PROGRAM - PIPELINE DRIVER CALLING   *
002600*                  THE FOUR PREPROCESSING STEPS IN SEQUENCE AND *
002700*                  PRINTING THE RUN REPORT.  TICKET 5GC-001.    *
002800* 1999-02-18  RJK  Y2K - PP-RUN-DATE NOW BUILT WITH A COMPUTED  *
002900*                  4-DIGIT CENTURY INSTEAD OF THE RAW 2-DIGIT   *
003000*                  ACCEPT FROM DATE VALUE.  TICKET 5GC-022.     *
003100* 2000-06-07  PLW  REPORT HEADER BLOCK NOW PRINTS '*NOT FOUND*' *
003200*                  FOR ANY PROJECT METADATA KEYWORD MISSING     *
003300*                  FROM THE INPUT, WAS LEFT BLANK.  5GC-038.    *
003400* 2002-03-21  PLW  ADDED THE CHUNKING SUMMARY BLOCK TO COVER    *
003500*                  THE NEW OVERLAP-CARRY CHUNKER.  TICKET       *
003600*                  5GC-059.                                    *
003700* 2004-11-19  TDM  A STEP FAILURE NOW STOPS THE PIPELINE        *
003800*                  IMMEDIATELY AND WRITES THE ABORT LINE        *
003900*                  INSTEAD OF RUNNING THE REMAINING STEPS.      *
004000*                  TICKET 5GC-079.                              *
004100* 2011-08-30  HJC  STEP-TEST-SWITCH (UPSI-0) ADDED SO AN         *
004200*                  OPERATOR CAN FORCE AN EARLY ABORT FOR DR      *
004300*                  TESTING WITHOUT EDITING A REAL CONFIG FILE    *
004400*                  TO BE INVALID.  NOT CURRENTLY WIRED TO ANY    *
004500*                  PARAGRAPH - RESERVED FOR THE NEXT DR CYCLE.   *
004600*                  TICKET NCM-0512.                              *
004700* 2025-11-14  NCM  COMPLEXITY LEVEL NO LONGER PRINTED AS A RAW   *
004800*                  NUMBER ALONE - RPT-COMPLEX-LEVEL ADDED         *
004900*                  ALONGSIDE RPT-COMPLEX-SCORE AFTER THE         *
005000*                  REGIONAL OFFICE ASKED FOR THE WORD, NOT JUST  *
005100*                  THE NUMBER, ON THE PRINTED REPORT.  NCM-0958.  *
005200****************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    PREPROC.
005500 AUTHOR.        R. KOWALSKI.
005600 INSTALLATION.  NETWORK CONFIGURATION MANAGEMENT GROUP.
005700 DATE-WRITTEN.  11/03/98.
005800 DATE-COMPILED.
005900 SECURITY.      NON-CONFIDENTIAL.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STEP-TEST-SWITCH.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT REPORT-OUT  ASSIGN TO RPTOUT
007200         FILE STATUS IS WS-REPORT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  REPORT-OUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  REPORT-RECORD              PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200
008300*----------------------------------------------------------------
008400*    DATA ELEMENT CROSS-REFERENCE - THIS PROGRAM CARRIES NO
008500*    BUSINESS DATA OF ITS OWN; EVERYTHING IT PRINTS COMES BACK
008600*    OUT OF PPCTRL, WHICH THE FOUR CALLED STEPS POPULATE.
008700*        WS-FILE-STATUSES  - REPORT-OUT OPEN/WRITE STATUS.
008800*        WS-SWITCHES       - THE CROSS-STEP ABORT FLAG.
008900*        WS-DATE-WORK,
009000*        WS-TIME-WORK,
009100*        WS-CENTURY-WORK   - RUN-ID DATE/TIME BUILT ONCE AT 050.
009200*        WS-BANNER-LITERAL,
009300*        WS-BANNER-WORK    - THE FIVE REPORT-SECTION BANNER TEXTS.
009400*        WS-HDR-LABEL-
009500*        LITERAL           - THE SIX PROJECT-METADATA ROW LABELS.
009600*----------------------------------------------------------------
009700
009800*----------------------------------------------------------------
009900*    FILE STATUS / RUN-ABORT SWITCH
010000*----------------------------------------------------------------
010100 01  WS-FILE-STATUSES.
010200*    '00' MEANS THE OPEN SUCCEEDED - REPORT-OUT IS THE ONLY FILE
010300*    THIS PROGRAM ITSELF OWNS; THE FOUR CALLED STEPS OPEN AND
010400*    CLOSE THEIR OWN CONFIG AND OUTPUT FILES INDEPENDENTLY.
010500     05  WS-REPORT-STATUS        PIC X(02).
010600     05  FILLER                  PIC X(01)  VALUE SPACES.
010700
010800 01  WS-SWITCHES.
010900*    SET BY 500-CHECK-STEP-RC THE FIRST TIME A CALLED STEP
011000*    RETURNS A NON-ZERO PP-STEP-RC - ONCE SET IT IS NEVER
011100*    CLEARED, SO EVERY REMAINING STEP CALL IN 000-MAIN IS
011200*    SKIPPED FOR THE REST OF THIS RUN.
011300     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.
011400         88  WS-ABORT                VALUE 'Y'.
011500     05  FILLER                  PIC X(01)  VALUE SPACES.
011600
011700*----------------------------------------------------------------
011800*    RUN-ID DATE/TIME WORK.  ACCEPT FROM DATE RETURNS A 2-DIGIT
011900*    YEAR; THE Y2K FIX COMPUTES THE CENTURY BEFORE BUILDING
012000*    PP-RUN-DATE RATHER THAN TRUSTING THE RAW YEAR.
012100*----------------------------------------------------------------
012200 01  WS-DATE-WORK.
012300     05  WS-DATE-RAW             PIC 9(06).
012400     05  FILLER                  PIC X(02) VALUE SPACES.
012500 01  WS-DATE-WORK-X REDEFINES WS-DATE-WORK.
012600     05  WS-DATE-YY              PIC 99.
012700     05  WS-DATE-MM              PIC 99.
012800     05  WS-DATE-DD              PIC 99.
012900     05  FILLER                  PIC X(02).
013000
013100 01  WS-TIME-WORK.
013200     05  WS-TIME-RAW             PIC 9(08).
013300     05  FILLER                  PIC X(02) VALUE SPACES.
013400 01  WS-TIME-WORK-X REDEFINES WS-TIME-WORK.
013500     05  WS-TIME-HH              PIC 99.
013600     05  WS-TIME-MM              PIC 99.
013700     05  WS-TIME-SS              PIC 99.
013800     05  WS-TIME-CC              PIC 99.
013900     05  FILLER                  PIC X(02).
014000
014100 01  WS-CENTURY-WORK.
014200     05  WS-CENTURY              PIC 9(02) VALUE 19.
014300     05  FILLER                  PIC X(06) VALUE SPACES.
014400
014500*----------------------------------------------------------------
014600*    REPORT SECTION BANNER TABLE - ONE ENTRY PER BLOCK.  BUILT
014700*    AS FIVE FILLER LITERALS AND RE-READ THROUGH THE REDEFINES
014800*    BELOW RATHER THAN AS AN OCCURS/VALUE TABLE, SINCE THE
014900*    SHOP'S OLDER COMPILER ON THIS PLATFORM DID NOT SUPPORT
015000*    VALUE CLAUSES ON OCCURS ITEMS WHEN THIS WAS FIRST WRITTEN.
015100*----------------------------------------------------------------
015200 01  WS-BANNER-LITERAL.
015300     05  FILLER  PIC X(40) VALUE 'PROJECT METADATA'.
015400     05  FILLER  PIC X(40) VALUE 'FILE STATISTICS'.
015500     05  FILLER  PIC X(40) VALUE 'NETWORK FUNCTION MENTIONS'.
015600     05  FILLER  PIC X(40) VALUE 'DESENSITIZATION SUMMARY'.
015700     05  FILLER  PIC X(40) VALUE 'CHUNKING SUMMARY'.
015800 01  WS-BANNER-TABLE REDEFINES WS-BANNER-LITERAL.
015900     05  WS-BANNER-TEXT  OCCURS 5  PIC X(40).
016000
016100*    WS-BANNER-IX IS THE ONLY SUBSCRIPT ANY OF THE FIVE
016200*    REPORT-WRITING PARAGRAPHS SET BEFORE CALLING 590 -
016300*    COMP SINCE IT IS PURE SUBSCRIPT ARITHMETIC, NEVER PRINTED.
016400 01  WS-BANNER-WORK.
016500     05  WS-BANNER-IX            PIC 9(01) COMP.
016600     05  FILLER                  PIC X(05) VALUE SPACES.
016700
016800*----------------------------------------------------------------
016900*    PROJECT-METADATA LABEL TABLE, SAME ORDER AS PP-HEADER-BLOCK
017000*    IN PPCTRL (PROJECT/CUSTOMER/SITE/REGION/VERSION/DATE).  IF
017100*    METAEXT EVER ADDS A SEVENTH METADATA KEYWORD THIS TABLE
017200*    AND THE PP-HDR-IX LIMIT IN 610-WRITE-HEADER-BLOCK MUST
017300*    BOTH GROW TO MATCH, SAME AS THE NF TABLE AT 640.
017400*----------------------------------------------------------------
017500 01  WS-HDR-LABEL-LITERAL.
017600     05  FILLER  PIC X(12) VALUE 'PROJECT'.
017700     05  FILLER  PIC X(12) VALUE 'CUSTOMER'.
017800     05  FILLER  PIC X(12) VALUE 'SITE'.
017900     05  FILLER  PIC X(12) VALUE 'REGION'.
018000     05  FILLER  PIC X(12) VALUE 'VERSION'.
018100     05  FILLER  PIC X(12) VALUE 'DATE'.
018200 01  WS-HDR-LABEL-TABLE REDEFINES WS-HDR-LABEL-LITERAL.
018300     05  WS-HDR-LABEL-TEXT  OCCURS 6  PIC X(12).
018400
018500*----------------------------------------------------------------
018600*    REPORT PRINT-LINE LAYOUTS
018700*----------------------------------------------------------------
018800 COPY RPTLINES.
018900
019000****************************************************************
019100 LINKAGE SECTION.
019200     COPY PPCTRL.
019300
019400 PROCEDURE DIVISION.
019500
019600 000-MAIN.
019700*    REPORT-OUT MUST OPEN BEFORE ANY STEP IS CALLED - A STEP
019800*    FAILURE STILL NEEDS TO WRITE THE ABORT LINE, SO THE FILE
019900*    CANNOT BE OPENED LATER ONLY ON THE SUCCESS PATH.
020000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
020100     IF WS-REPORT-STATUS = '00'
020200         PERFORM 050-INIT-RUN-ID THRU 050-EXIT
020300         PERFORM 100-CALL-NORMLIZ THRU 100-EXIT
020400         PERFORM 500-CHECK-STEP-RC THRU 500-EXIT
020500*    EACH REMAINING STEP IS GUARDED BY ITS OWN IF NOT WS-ABORT -
020600*    ONCE ANY STEP SETS THE SWITCH, EVERY STEP AFTER IT IS
020700*    SKIPPED BUT THE PIPELINE STILL FALLS THROUGH TO PRINT THE
020800*    ABORT LINE RATHER THAN STOPPING COLD WITH NO OUTPUT AT ALL.
020900         IF NOT WS-ABORT
021000             PERFORM 200-CALL-METAEXT THRU 200-EXIT
021100             PERFORM 500-CHECK-STEP-RC THRU 500-EXIT
021200         END-IF
021300         IF NOT WS-ABORT
021400             PERFORM 300-CALL-DESENS1 THRU 300-EXIT
021500             PERFORM 500-CHECK-STEP-RC THRU 500-EXIT
021600         END-IF
021700         IF NOT WS-ABORT
021800             PERFORM 400-CALL-CHUNKER THRU 400-EXIT
021900             PERFORM 500-CHECK-STEP-RC THRU 500-EXIT
022000         END-IF
022100         PERFORM 600-WRITE-TITLE THRU 600-EXIT
022200*    THE TITLE LINE PRINTS REGARDLESS OF ABORT STATUS - ONLY THE
022300*    BLOCKS BELOW IT DIFFER BETWEEN THE ABORT AND NORMAL PATHS.
022400         IF WS-ABORT
022500             PERFORM 670-WRITE-ERROR-LINE THRU 670-EXIT
022600             MOVE 16 TO RETURN-CODE
022700         ELSE
022800             PERFORM 610-WRITE-HEADER-BLOCK THRU 610-EXIT
022900             PERFORM 620-WRITE-COMPLEXITY THRU 620-EXIT
023000             PERFORM 630-WRITE-READ-STATS THRU 630-EXIT
023100             PERFORM 640-WRITE-NF-TABLE THRU 640-EXIT
023200             PERFORM 650-WRITE-DESENS-TABLE THRU 650-EXIT
023300             PERFORM 660-WRITE-CHUNK-COUNT THRU 660-EXIT
023400         END-IF
023500     ELSE
023600         DISPLAY 'PREPROC - REPORT FILE OPEN ERROR - RUN ABORTED'
023700         MOVE 16 TO RETURN-CODE
023800     END-IF.
023900*    900-CLOSE-FILES RUNS EVEN WHEN REPORT-OUT NEVER OPENED -
024000*    CLOSE ON AN UNOPENED FILE IS HARMLESS ON THIS COMPILER AND
024100*    KEEPING ONE UNCONDITIONAL CLOSE PATH IS SIMPLER THAN ADDING
024200*    A SWITCH TO SKIP IT.
024300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
024400     STOP RUN.
024500
024600*----------------------------------------------------------------
024700*    BUILD THE 4-DIGIT-CENTURY RUN DATE AND THE RUN TIME FOR THE
024800*    CONTROL AREA EVERY STEP RETURNS TO THIS PROGRAM.
024900*----------------------------------------------------------------
025000 050-INIT-RUN-ID.
025100     ACCEPT WS-DATE-RAW FROM DATE.
025200     ACCEPT WS-TIME-RAW FROM TIME.
025300     IF WS-DATE-YY < 50
025400         MOVE 20 TO WS-CENTURY
025500     ELSE
025600         MOVE 19 TO WS-CENTURY
025700     END-IF.
025800     COMPUTE PP-RUN-DATE = (WS-CENTURY * 1000000) + WS-DATE-RAW.
025900     COMPUTE PP-RUN-TIME =
026000         (WS-TIME-HH * 10000) + (WS-TIME-MM * 100) + WS-TIME-SS.
026100 050-EXIT.
026200     EXIT.
026300
026400 100-CALL-NORMLIZ.
026500*    FIRST OF THE FOUR STEPS - NORMALIZES THE RAW CONFIG LINES
026600*    BEFORE ANY OTHER STEP TOUCHES THEM.  NO GUARD HERE BECAUSE
026700*    THE PIPELINE CANNOT ABORT BEFORE ITS FIRST STEP HAS RUN.
026800     CALL 'NORMLIZ' USING PP-CONTROL-AREA.
026900 100-EXIT.
027000     EXIT.
027100
027200 200-CALL-METAEXT.
027300*    SECOND STEP - RE-READS THE RAW CONFIG FILE INDEPENDENTLY OF
027400*    NORMLIZ'S OUTPUT TO BUILD THE HEADER, NF AND FEATURE-FLAG
027500*    CONTROL TOTALS PRINTED LATER IN THIS PROGRAM'S REPORT.
027600     CALL 'METAEXT' USING PP-CONTROL-AREA.
027700 200-EXIT.
027800     EXIT.
027900
028000 300-CALL-DESENS1.
028100*    THIRD STEP - DESENSITIZES NORMLIZ'S OUTPUT BEFORE CHUNKER
028200*    EVER SEES IT, SO NO SENSITIVE VALUE CAN REACH A CHUNK.
028300     CALL 'DESENS1' USING PP-CONTROL-AREA.
028400 300-EXIT.
028500     EXIT.
028600
028700 400-CALL-CHUNKER.
028800*    FOURTH AND LAST STEP - AFTER THIS CALL RETURNS, PP-CONTROL-
028900*    AREA HOLDS EVERY CONTROL TOTAL THIS PROGRAM'S REPORT PRINTS.
029000     CALL 'CHUNKER' USING PP-CONTROL-AREA.
029100 400-EXIT.
029200     EXIT.
029300
029400*----------------------------------------------------------------
029500*    SHARED STEP-RETURN-CODE TEST, PERFORMED AFTER EVERY CALL.
029600*----------------------------------------------------------------
029700 500-CHECK-STEP-RC.
029800*    PP-STEP-FAILED TESTS PP-STEP-RC AGAINST ZERO - THE 88-LEVEL
029900*    LIVES IN THE COPYBOOK, NOT HERE, SINCE EVERY CALLED STEP
030000*    SHARES THE SAME PP-STEP-RC FIELD IN PP-CONTROL-AREA.
030100     IF PP-STEP-FAILED
030200         MOVE 'Y' TO WS-ABORT-SW
030300     END-IF.
030400 500-EXIT.
030500     EXIT.
030600
030700*----------------------------------------------------------------
030800*    REPORT WRITING - TITLE, THEN ONE BLOCK PER CONTROL-TOTAL
030900*    GROUP.  SINGLE FILE PER RUN, SO EVERY BLOCK IS A GRAND
031000*    TOTAL; THERE ARE NO INTERMEDIATE CONTROL BREAKS.
031100*----------------------------------------------------------------
031200*----------------------------------------------------------------
031300*    THE TITLE LINE CARRIES TODAY'S RUN DATE ONLY - IT DOES NOT
031400*    REPEAT THE RUN-ID, SINCE THE RUN-ID ALREADY APPEARS ON THE
031500*    JOB LOG PRINTED AHEAD OF THIS REPORT BY THE SCHEDULER.
031600*----------------------------------------------------------------
031700 600-WRITE-TITLE.
031800     MOVE WS-DATE-MM TO RPT-TITLE-MM.
031900     MOVE WS-DATE-DD TO RPT-TITLE-DD.
032000     MOVE WS-DATE-YY TO RPT-TITLE-YY.
032100     MOVE RPT-TITLE-LINE TO REPORT-RECORD.
032200     WRITE REPORT-RECORD.
032300 600-EXIT.
032400     EXIT.
032500
032600*    SIX HEADER FIELDS CAPTURED BY METAEXT ARE PRINTED IN A
032700*    FIXED ORDER - WS-BANNER-IX=1 SELECTS THE "HEADER VALUES"
032800*    BANNER TEXT OUT OF THE SHARED WS-BANNER-TABLE BELOW.
032900 610-WRITE-HEADER-BLOCK.
033000     MOVE 1 TO WS-BANNER-IX.
033100     PERFORM 590-WRITE-BANNER THRU 590-EXIT.
033200     PERFORM 612-WRITE-ONE-HDR-LINE THRU 612-EXIT
033300         VARYING PP-HDR-IX FROM 1 BY 1 UNTIL PP-HDR-IX > 6.
033400 610-EXIT.
033500     EXIT.
033600
033700*    PP-HDR-IS-FOUND IS SET BY METAEXT ON FIRST MATCH - A
033800*    MISSING HEADER PRINTS '*NOT FOUND*' RATHER THAN LEAVING
033900*    THE COLUMN BLANK, SO A GAP IN THE CONFIG FILE IS OBVIOUS
034000*    TO WHOEVER READS THE REPORT WITHOUT OPENING THE RAW FILE.
034100 612-WRITE-ONE-HDR-LINE.
034200     MOVE WS-HDR-LABEL-TEXT(PP-HDR-IX) TO RPT-LABEL-TEXT.
034300     IF PP-HDR-IS-FOUND(PP-HDR-IX)
034400         MOVE PP-HDR-VALUE(PP-HDR-IX) TO RPT-LABEL-VALUE
034500     ELSE
034600         MOVE '*NOT FOUND*' TO RPT-LABEL-VALUE
034700     END-IF.
034800     MOVE RPT-LABEL-LINE TO REPORT-RECORD.
034900     WRITE REPORT-RECORD.
035000 612-EXIT.
035100     EXIT.
035200
035300*    SEE THE 2025-11-14 NCM-0958 CHANGE LOG ENTRY - BOTH THE
035400*    WORD AND THE RAW SCORE ARE PRINTED NOW, NOT THE SCORE
035500*    ALONE, SO AN OPERATOR DOES NOT HAVE TO MEMORIZE THE
035600*    BREAKPOINTS METAEXT USES TO ASSIGN LOW/MEDIUM/HIGH.
035700 620-WRITE-COMPLEXITY.
035800     MOVE PP-COMPLEXITY-LEVEL TO RPT-COMPLEX-LEVEL.
035900     MOVE PP-COMPLEXITY-SCORE TO RPT-COMPLEX-SCORE.
036000     MOVE RPT-COMPLEX-LINE TO REPORT-RECORD.
036100     WRITE REPORT-RECORD.
036200 620-EXIT.
036300     EXIT.
036400
036500*    SIX COUNTERS CARRIED OVER FROM NORMLIZ AND METAEXT -
036600*    PRINTED IN THE ORDER THE TWO STEPS ACCUMULATE THEM, NOT
036700*    ALPHABETICALLY, SO THE REPORT READS LIKE A RUN NARRATIVE.
036800 630-WRITE-READ-STATS.
036900     MOVE 2 TO WS-BANNER-IX.
037000     PERFORM 590-WRITE-BANNER THRU 590-EXIT.
037100     MOVE 'TOTAL LINES'       TO RPT-STAT-LABEL.
037200     MOVE PP-LINES-READ       TO RPT-STAT-COUNT.
037300     MOVE RPT-STAT-LINE       TO REPORT-RECORD.
037400     WRITE REPORT-RECORD.
037500     MOVE 'NON-EMPTY LINES'   TO RPT-STAT-LABEL.
037600     MOVE PP-NONEMPTY-LINES   TO RPT-STAT-COUNT.
037700     MOVE RPT-STAT-LINE       TO REPORT-RECORD.
037800     WRITE REPORT-RECORD.
037900     MOVE 'COMMENT LINES'     TO RPT-STAT-LABEL.
038000     MOVE PP-COMMENT-LINES    TO RPT-STAT-COUNT.
038100     MOVE RPT-STAT-LINE       TO REPORT-RECORD.
038200     WRITE REPORT-RECORD.
038300     MOVE 'CONFIG ITEMS'      TO RPT-STAT-LABEL.
038400     MOVE PP-CONFIG-ITEMS     TO RPT-STAT-COUNT.
038500     MOVE RPT-STAT-LINE       TO REPORT-RECORD.
038600     WRITE REPORT-RECORD.
038700     MOVE 'SECTIONS'         TO RPT-STAT-LABEL.
038800     MOVE PP-SECTIONS         TO RPT-STAT-COUNT.
038900     MOVE RPT-STAT-LINE       TO REPORT-RECORD.
039000     WRITE REPORT-RECORD.
039100     MOVE 'SIZE BYTES'       TO RPT-STAT-LABEL.
039200     MOVE PP-SIZE-BYTES       TO RPT-STAT-COUNT.
039300     MOVE RPT-STAT-LINE       TO REPORT-RECORD.
039400     WRITE REPORT-RECORD.
039500 630-EXIT.
039600     EXIT.
039700
039800*    THIRTEEN NETWORK FUNCTION SLOTS - PP-NF-IX RUNS TO 13
039900*    BECAUSE THAT IS THE NF TABLE SIZE METAEXT BUILT, NOT A
040000*    NUMBER CHOSEN HERE.  A CHANGE TO THE NF LIST MEANS THIS
040100*    LIMIT AND METAEXT'S TABLE MUST BE CHANGED TOGETHER.
040200 640-WRITE-NF-TABLE.
040300     MOVE 3 TO WS-BANNER-IX.
040400     PERFORM 590-WRITE-BANNER THRU 590-EXIT.
040500     PERFORM 642-WRITE-ONE-NF-LINE THRU 642-EXIT
040600         VARYING PP-NF-IX FROM 1 BY 1 UNTIL PP-NF-IX > 13.
040700 640-EXIT.
040800     EXIT.
040900
041000*    ZERO-COUNT NETWORK FUNCTIONS ARE SKIPPED RATHER THAN
041100*    PRINTED WITH A ZERO, SO THE TABLE ON THE REPORT ONLY
041200*    LISTS WHAT THE CONFIG FILE ACTUALLY MENTIONED.
041300 642-WRITE-ONE-NF-LINE.
041400     IF PP-NF-COUNT(PP-NF-IX) > 0
041500         MOVE PP-NF-NAME(PP-NF-IX)  TO RPT-NF-NAME
041600         MOVE PP-NF-COUNT(PP-NF-IX) TO RPT-NF-COUNT
041700         MOVE RPT-NF-LINE           TO REPORT-RECORD
041800         WRITE REPORT-RECORD
041900     END-IF.
042000 642-EXIT.
042100     EXIT.
042200
042300*    SEVEN SENSITIVE-DATA CATEGORIES FROM DESENS1, PLUS A
042400*    GRAND TOTAL LINE BELOW THE TABLE - UNLIKE 642 ABOVE THIS
042500*    PRINTS EVERY CATEGORY EVEN AT ZERO, SINCE A ZERO HERE IS
042600*    ITSELF A MEANINGFUL RESULT FOR A SECURITY REVIEWER.
042700 650-WRITE-DESENS-TABLE.
042800     MOVE 4 TO WS-BANNER-IX.
042900     PERFORM 590-WRITE-BANNER THRU 590-EXIT.
043000     PERFORM 652-WRITE-ONE-CAT-LINE THRU 652-EXIT
043100         VARYING PP-CAT-IX FROM 1 BY 1 UNTIL PP-CAT-IX > 7.
043200     MOVE PP-TOTAL-REPLACEMENTS TO RPT-TOTAL-COUNT.
043300     MOVE RPT-TOTAL-LINE        TO REPORT-RECORD.
043400     WRITE REPORT-RECORD.
043500 650-EXIT.
043600     EXIT.
043700
043800 652-WRITE-ONE-CAT-LINE.
043900     MOVE PP-CAT-NAME(PP-CAT-IX)  TO RPT-CAT-NAME.
044000     MOVE PP-CAT-COUNT(PP-CAT-IX) TO RPT-CAT-COUNT.
044100     MOVE RPT-CAT-LINE            TO REPORT-RECORD.
044200     WRITE REPORT-RECORD.
044300 652-EXIT.
044400     EXIT.
044500
044600*    CHUNKER IS THE LAST STEP IN THE PIPELINE, SO THIS IS THE
044700*    FINAL CONTROL-TOTAL BLOCK ON A CLEAN RUN - IF CHUNKER
044800*    FAILED, 670 BELOW PRINTS INSTEAD AND THIS NEVER RUNS.
044900 660-WRITE-CHUNK-COUNT.
045000     MOVE 5 TO WS-BANNER-IX.
045100     PERFORM 590-WRITE-BANNER THRU 590-EXIT.
045200     MOVE PP-CHUNKS-CREATED TO RPT-CHUNK-COUNT.
045300     MOVE RPT-CHUNK-LINE    TO REPORT-RECORD.
045400     WRITE REPORT-RECORD.
045500 660-EXIT.
045600     EXIT.
045700
045800*    PP-STEP-NAME AND PP-STEP-RC ARE LEFT BY WHICHEVER STEP SET
045900*    WS-ABORT-SW TO 'Y' IN 500-CHECK-STEP-RC - SINCE THE STEPS
046000*    RUN IN FIXED ORDER AND 000-MAIN STOPS CALLING FURTHER
046100*    STEPS ONCE ABORTED, ONLY THE FIRST FAILURE EVER REACHES
046200*    THIS PARAGRAPH.
046300 670-WRITE-ERROR-LINE.
046400     MOVE PP-STEP-NAME TO RPT-ERROR-STEP.
046500     MOVE PP-STEP-RC   TO RPT-ERROR-RC.
046600     MOVE RPT-ERROR-LINE TO REPORT-RECORD.
046700     WRITE REPORT-RECORD.
046800 670-EXIT.
046900     EXIT.
047000
047100*----------------------------------------------------------------
047200*    GENERIC BANNER WRITE, SHARED BY EVERY REPORT BLOCK ABOVE.
047300*    WS-BANNER-IX SELECTS WHICH OF THE FIVE BANNER TEXTS IN
047400*    WS-BANNER-TABLE TO PRINT - THE CALLER SETS THE INDEX
047500*    IMMEDIATELY BEFORE THE PERFORM, SO THIS PARAGRAPH ITSELF
047600*    NEVER NEEDS TO KNOW WHICH BLOCK INVOKED IT.
047700*----------------------------------------------------------------
047800 590-WRITE-BANNER.
047900     MOVE WS-BANNER-TEXT(WS-BANNER-IX) TO RPT-BANNER-TEXT.
048000     MOVE RPT-BANNER-LINE TO REPORT-RECORD.
048100     WRITE REPORT-RECORD.
048200 590-EXIT.
048300     EXIT.
048400
048500*----------------------------------------------------------------
048600*    FILE HANDLING
048700*    REPORT-OUT IS THE ONLY FILE THIS PROGRAM OWNS - THE
048800*    CONFIG INPUT FILE AND THE WORKING FILES BETWEEN STEPS ARE
048900*    OPENED AND CLOSED INSIDE THE FOUR CALLED STEPS THEMSELVES.
049000*----------------------------------------------------------------
049100 700-OPEN-FILES.
049200     OPEN OUTPUT REPORT-OUT.
049300     IF WS-REPORT-STATUS NOT = '00'
049400         DISPLAY 'PREPROC - REPORT FILE OPEN ERROR - STEP ABORTED'
049500     END-IF.
049600 700-EXIT.
049700     EXIT.
049800
049900*    CLOSE RUNS EVEN WHEN THE OPEN ABOVE FAILED - A CLOSE ON A
050000*    FILE THAT WAS NEVER SUCCESSFULLY OPENED IS HARMLESS ON
050100*    THIS COMPILER AND SAVES A SECOND STATUS TEST HERE.
050200 900-CLOSE-FILES.
050300     CLOSE REPORT-OUT.
050400 900-EXIT.
050500     EXIT.
050600*----------------------------------------------------------------
050700*    MAINTENANCE APPENDIX - NOTES FOR WHOEVER TOUCHES THIS NEXT
050800*----------------------------------------------------------------
050900*
051000*    WHY THE FOUR STEPS ARE CALLED FROM ONE DRIVER INSTEAD OF
051100*    FOUR SEPARATE JOB STEPS IN THE JCL
051200*
051300*    THE CONTROL AREA (PPCTRL) IS PASSED BY REFERENCE ON EACH
051400*    CALL, SO EVERY STEP READS AND ADDS TO THE SAME COUNTERS
051500*    WITHOUT AN INTERMEDIATE WORK FILE BEING WRITTEN AND REREAD
051600*    BETWEEN STEPS.  RUNNING THE FOUR STEPS AS SEPARATE JOB
051700*    STEPS WOULD MEAN BUILDING A PASS-THROUGH FILE FOR PPCTRL,
051800*    WHICH WAS JUDGED NOT WORTH IT FOR A CONTROL AREA THIS
051900*    SMALL WHEN THE PIPELINE WAS FIRST WRITTEN.
052000*
052100*    WHY A FAILED STEP SKIPS THE REMAINING CALLS BUT STILL
052200*    PRINTS THE FULL REPORT
052300*
052400*    ANY CONTROL TOTALS A STEP MANAGED TO BUILD BEFORE FAILING
052500*    ARE STILL IN PPCTRL AND STILL WORTH SEEING - AN OPERATOR
052600*    DIAGNOSING WHY DESENS1 FAILED WANTS TO SEE HOW FAR NORMLIZ
052700*    AND METAEXT GOT, NOT JUST THE FACT OF THE FAILURE.  ONLY
052800*    THE BLOCKS FOR STEPS THAT NEVER RAN ARE SKIPPED; 000-MAIN
052900*    TESTS WS-ABORT BEFORE EACH PERFORM OF A REPORT BLOCK THAT
053000*    DEPENDS ON A LATER STEP'S OUTPUT.
053100*
053200*    WALKTHROUGH - A TYPICAL CLEAN RUN
053300*
053400*    050 BUILDS THE RUN-ID FROM TODAY'S DATE AND TIME.  700
053500*    OPENS REPORT-OUT.  100/200/300/400 CALL THE FOUR STEPS IN
053600*    ORDER, EACH FOLLOWED BY 500-CHECK-STEP-RC.  IF WS-ABORT IS
053700*    STILL 'N' AFTER ALL FOUR, 600 THROUGH 660 PRINT THE TITLE
053800*    AND EVERY CONTROL-TOTAL BLOCK IN SEQUENCE.  900 CLOSES
053900*    REPORT-OUT AND THE RUN ENDS WITH A ZERO CONDITION CODE.
054000*
054100*    INCIDENT NOTES - NCM-0601, 2019
054200*
054300*    AN OPERATOR MISTOOK THE BLANK '*NOT FOUND*' COLUMN FOR A
054400*    PRINTER PROBLEM AND RERAN THE JOB SEVERAL TIMES BEFORE
054500*    REALIZING THE PROJECT KEYWORD WAS SIMPLY MISSING FROM THE
054600*    CONFIG FILE.  NO CODE CHANGE CAME OF THIS - THE MESSAGE
054700*    WAS ALREADY CORRECT - BUT OPERATIONS WAS REMINDED TO CHECK
054800*    THE HEADER BLOCK BEFORE ESCALATING A REPORT AS A PRINTER
054900*    FAULT.
055000*
055100*    OPERATIONS NOTES
055200*
055300*    THIS IS THE ONLY JOB STEP IN THE NIGHTLY CONFIG-PROCESSING
055400*    RUN - THE FOUR PREPROCESSING STAGES ARE SUBPROGRAMS OF
055500*    THIS PROGRAM, NOT SEPARATE JOB STEPS, SO THERE IS NOTHING
055600*    FOR THE SCHEDULER TO RESTART MID-PIPELINE.  A FAILURE HERE
055700*    MEANS RERUNNING THIS ENTIRE STEP FROM THE TOP AGAINST THE
055800*    SAME INPUT FILE, WHICH IS SAFE SINCE NONE OF THE FOUR
055900*    STEPS UPDATE THE INPUT FILE IN PLACE.
056000*
056100*    STEP-TEST-SWITCH (UPSI-0, SEE THE 2011-08-30 CHANGE LOG
056200*    ENTRY) IS READ INTO WS-SWITCHES FROM THE UPSI PARAMETER
056300*    CARD BUT IS NOT YET TESTED ANYWHERE IN THIS PROGRAM - IT
056400*    WAS ADDED AHEAD OF A DR EXERCISE THAT WAS LATER POSTPONED
056500*    AND HAS NOT BEEN WIRED UP SINCE.  DO NOT ASSUME SETTING IT
056600*    HAS ANY EFFECT UNTIL A PARAGRAPH IS ADDED TO TEST IT.
056700*----------------------------------------------------------------
