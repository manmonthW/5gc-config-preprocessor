000100****************************************************************
000200* 5GC BATCH PREPROCESSING SUBSYSTEM                             *
000300* PROPERTY OF THE NETWORK CONFIGURATION MANAGEMENT GROUP        *
000400****************************************************************
000500* PROGRAM:  HASH8                                               *
000600*                                                                *
000700* AUTHOR :  R. KOWALSKI                                          *
000800*                                                                *
000900* SMALL UTILITY SUBPROGRAM - COMPUTES THE 8-HEX-DIGIT ROLLING   *
001000* HASH USED BY DESENS1 TO MASK IMSI AND IMEI VALUES WITHOUT     *
001100* ENCRYPTING THEM.  PURE LINKAGE, NO FILES, NO WORKING STORAGE  *
001200* OUTSIDE THE HASH COMPUTATION ITSELF.  CALLED ONCE PER VALUE   *
001300* BEING MASKED.                                                 *
001400****************************************************************
001500*                                                                *
001600* CHANGE LOG                                                    *
001700*                                                                *
001800* 1996-02-19  RJK  ORIGINAL PROGRAM - ROLLING CHECKSUM UTILITY  *
001900*                  PULLED OUT OF THE OLD SORT-KEY GENERATOR.    *
002000*                  TICKET NCM-0456.                             *
002100* 1998-11-10  RJK  RETARGETED AS THE 5GC PREPROCESSOR'S IMSI/   *
002200*                  IMEI MASKING HASH.  TICKET NCM-0489.         *
002300* 1999-02-18  RJK  Y2K - WORKING HASH FIELD WIDENED TO COMP     *
002400*                  S9(18) SO THE H*33 PRODUCT CANNOT OVERFLOW.  *
002500*                  TICKET NCM-0502.                             *
002600* 2003-07-08  TDM  HEX-DIGIT OUTPUT FORCED TO LOWER CASE TO     *
002700*                  MATCH THE DESENSITIZED-VALUE CONVENTION.     *
002800*                  TICKET NCM-0622.                             *
002900* 2011-04-12  JHK  REVIEWED AFTER A PRODUCTION QUESTION ABOUT   *
003000*                  WHY TWO DIFFERENT IMSI VALUES EVER PRODUCE   *
003100*                  THE SAME 8-HEX MASK - CONFIRMED AS AN        *
003200*                  EXPECTED HASH COLLISION, NOT A BUG.  NO CODE *
003300*                  CHANGE.  TICKET NCM-0733.                    *
003400* 2014-09-30  JHK  ADDED REMARKS BELOW ON WHY THE DIVISOR IS    *
003500*                  2**31 AND NOT 2**32 - CAME UP AGAIN ON A     *
003600*                  WALKTHROUGH.  TICKET NCM-0761.               *
003700****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    HASH8.
004000 AUTHOR.        R. KOWALSKI.
004100 INSTALLATION.  NETWORK CONFIGURATION MANAGEMENT GROUP.
004200 DATE-WRITTEN.  02/19/96.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600*----------------------------------------------------------------
005700*    ASCII ORDINAL LOOKUP TABLE (CODE POINTS 0-127) - USED TO
005800*    FIND THE ORDINAL VALUE OF EACH INPUT CHARACTER WITHOUT
005900*    RELYING ON AN INTRINSIC FUNCTION.
006000*    THE SHOP'S COMPILER LEVEL WHEN THIS WAS WRITTEN HAD NO
006100*    FUNCTION ORD, SO R. KOWALSKI BUILT THIS TABLE BY HAND FROM
006200*    THE ASCII CHART RATHER THAN CALL OUT TO AN ASSEMBLER
006300*    SUBROUTINE.  CODE POINTS ABOVE 127 NEVER APPEAR IN A
006400*    NETWORK-CONFIG PARAMETER VALUE, SO THE TABLE STOPS AT 128
006500*    ENTRIES.
006600*----------------------------------------------------------------
006700 01  WS-ASCII-TABLE-LITERAL.
006800     05  FILLER PIC X(16) VALUE X'000102030405060708090A0B0C0D0E0F'.
006900     05  FILLER PIC X(16) VALUE X'101112131415161718191A1B1C1D1E1F'.
007000     05  FILLER PIC X(16) VALUE X'202122232425262728292A2B2C2D2E2F'.
007100     05  FILLER PIC X(16) VALUE X'303132333435363738393A3B3C3D3E3F'.
007200     05  FILLER PIC X(16) VALUE X'404142434445464748494A4B4C4D4E4F'.
007300     05  FILLER PIC X(16) VALUE X'505152535455565758595A5B5C5D5E5F'.
007400     05  FILLER PIC X(16) VALUE X'606162636465666768696A6B6C6D6E6F'.
007500     05  FILLER PIC X(16) VALUE X'707172737475767778797A7B7C7D7E7F'.
007600 01  WS-ASCII-TABLE REDEFINES WS-ASCII-TABLE-LITERAL.
007700     05  WS-ASCII-ENTRY OCCURS 128 INDEXED BY WS-ASCII-IX
007800                                 PIC X(01).
007900
008000*----------------------------------------------------------------
008100*    HEX-DIGIT OUTPUT TABLE - LOWER CASE PER THE 2003 CHANGE
008200*    (DESENS1 PRINTS ITS REPLACEMENT TOKENS IN LOWER-CASE HEX SO
008300*    A GREP OF THE OUTPUT FILE CANNOT BE CONFUSED WITH AN
008400*    UNMASKED UPPER-CASE FIELD).
008500*----------------------------------------------------------------
008600 01  WS-HEX-DIGIT-LITERAL   PIC X(16) VALUE '0123456789abcdef'.
008700 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-LITERAL.
008800     05  WS-HEX-DIGIT OCCURS 16  PIC X(01).
008900
009000*----------------------------------------------------------------
009100*    HASH COMPUTATION WORK FIELDS - WS-HASH-VALUE CARRIES THE
009200*    RUNNING PRODUCT/SUM ACROSS THE WHOLE INPUT VALUE.  IT IS
009300*    SEEDED TO 5381 (THE TRADITIONAL DJB2 STARTING CONSTANT) SO
009400*    A SHORT OR ALL-ZERO VALUE STILL HASHES TO SOMETHING OTHER
009500*    THAN ZERO.  WS-MOD-DIVISOR IS 2**31 BECAUSE THE CALLER
009600*    WANTS A RESULT THAT FITS 8 HEX DIGITS WITH THE TOP BIT
009700*    ALWAYS OFF, WHICH KEEPS THE SIGN OF WS-HASH-VALUE POSITIVE
009800*    THROUGHOUT THE REDUCTION IN 150-REDUCE-MOD-2-31.
009900*----------------------------------------------------------------
010000 01  WS-HASH-WORK.
010100     05  WS-HASH-VALUE           PIC S9(18) COMP VALUE 5381.
010200     05  WS-CHAR-ORDINAL         PIC S9(05) COMP VALUE 0.
010300     05  WS-SCAN-IX              PIC 9(03)  COMP VALUE 0.
010400     05  WS-MOD-DIVISOR          PIC S9(18) COMP
010500                                 VALUE 2147483648.
010600     05  WS-MOD-QUOTIENT         PIC S9(18) COMP VALUE 0.
010700     05  WS-MOD-QUOTIENT-X REDEFINES WS-MOD-QUOTIENT
010800                                 PIC S9(18).
010900     05  FILLER                  PIC X(01)  VALUE SPACES.
011000
011100*----------------------------------------------------------------
011200*    SCRATCH FIELDS FOR THE RIGHT-TO-LEFT HEX FORMATTING PASS
011300*    IN 200-FORMAT-HEX / 210-EMIT-ONE-NIBBLE.
011400*----------------------------------------------------------------
011500 01  WS-HEX-FORMAT-WORK.
011600     05  WS-HEX-REMAINDER        PIC S9(05) COMP VALUE 0.
011700     05  WS-HEX-QUOTIENT         PIC S9(18) COMP VALUE 0.
011800     05  WS-HEX-SCRATCH          PIC S9(18) COMP VALUE 0.
011900     05  WS-HEX-RESULT-IX        PIC 9(02)  COMP VALUE 0.
012000     05  FILLER                  PIC X(01)  VALUE SPACES.
012100
012200*----------------------------------------------------------------
012300*    MISCELLANEOUS SWITCH AND PAD - WS-TABLE-FOUND-SW DRIVES THE
012400*    LINEAR SEARCH IN 110-FIND-ORDINAL / 120-TEST-ONE-ENTRY.
012500*----------------------------------------------------------------
012600 01  WS-MISC-WORK.
012700     05  WS-TABLE-FOUND-SW       PIC X(01)  VALUE 'N'.
012800         88  WS-TABLE-FOUND             VALUE 'Y'.
012900     05  WS-FILLER-PAD           PIC X(08)  VALUE SPACES.
013000
013100****************************************************************
013200*    LK-HASH-PARMS IS THE ONLY INTERFACE TO THIS SUBPROGRAM -
013300*    CALLER PASSES THE VALUE TO BE MASKED AND ITS LENGTH IN
013400*    LK-TEXT-VALUE / LK-TEXT-LEN AND GETS BACK THE 8-HEX-DIGIT
013500*    MASK IN LK-HASH-RESULT.  DESENS1 IS THE ONLY CALLER TODAY.
013600****************************************************************
013700 LINKAGE SECTION.
013800 01  LK-HASH-PARMS.
013900     05  LK-TEXT-VALUE           PIC X(080).
014000     05  LK-TEXT-LEN             PIC 9(003) COMP.
014100     05  LK-HASH-RESULT          PIC X(008).
014200     05  FILLER                  PIC X(01)  VALUE SPACES.
014300
014400*----------------------------------------------------------------
014500*    000-MAIN DOES THE WHOLE JOB IN ONE PASS - ROLL THE HASH
014600*    CHARACTER BY CHARACTER, THEN FORMAT IT AS HEX AND RETURN.
014700*    NO FILES, NO EOF LOGIC, NO RETURN CODE - A BAD CALL (ZERO
014800*    OR NEGATIVE LK-TEXT-LEN) SIMPLY SKIPS THE ROLL AND HASHES
014900*    THE SEED VALUE, WHICH THE CALLER HAS NEVER HAD A REASON TO
015000*    TREAT AS AN ERROR.
015100*----------------------------------------------------------------
015200 PROCEDURE DIVISION USING LK-HASH-PARMS.
015300
015400 000-MAIN.
015500     MOVE 5381 TO WS-HASH-VALUE.
015600     IF LK-TEXT-LEN > 0
015700         PERFORM 100-ROLL-ONE-CHAR THRU 100-EXIT
015800             VARYING WS-SCAN-IX FROM 1 BY 1
015900             UNTIL WS-SCAN-IX > LK-TEXT-LEN
016000     END-IF.
016100     PERFORM 200-FORMAT-HEX THRU 200-EXIT.
016200     GOBACK.
016300
016400*----------------------------------------------------------------
016500*    H = (H * 33 + ORD(C)) MOD 2**31, ONE CHARACTER AT A TIME
016600*    33 IS THE CLASSIC DJB2 MULTIPLIER - NOTHING 5GC-SPECIFIC
016700*    ABOUT IT, IT JUST SPREADS SIMILAR IMSI/IMEI PREFIXES OUT
016800*    ACROSS THE HASH RANGE BETTER THAN A SMALLER MULTIPLIER DID
016900*    IN THE ORIGINAL SORT-KEY VERSION OF THIS ROUTINE.
017000*----------------------------------------------------------------
017100 100-ROLL-ONE-CHAR.
017200     PERFORM 110-FIND-ORDINAL THRU 110-EXIT.
017300     COMPUTE WS-HASH-VALUE =
017400         (WS-HASH-VALUE * 33) + WS-CHAR-ORDINAL.
017500*    REDUCE AFTER EVERY CHARACTER, NOT JUST AT THE END, SO
017600*    WS-HASH-VALUE NEVER GETS CLOSE TO THE S9(18) CEILING EVEN
017700*    ON THE LONGEST VALUES THIS PROGRAM EVER SEES.
017800     PERFORM 150-REDUCE-MOD-2-31 THRU 150-EXIT.
017900 100-EXIT.
018000     EXIT.
018100
018200*----------------------------------------------------------------
018300*    ORDINAL LOOKUP - LINEAR SCAN OF THE 128-ENTRY ASCII TABLE.
018400*    A LINEAR SCAN IS FINE HERE - THE LONGEST VALUE THIS PROGRAM
018500*    EVER MASKS IS AN 80-BYTE PARAMETER VALUE, SO THE WORST CASE
018600*    IS 80 CHARACTERS TIMES 128 TABLE ENTRIES, WELL INSIDE
018700*    BATCH-STEP BUDGET.
018800*----------------------------------------------------------------
018900 110-FIND-ORDINAL.
019000     MOVE 0   TO WS-CHAR-ORDINAL.
019100     MOVE 'N' TO WS-TABLE-FOUND-SW.
019200     PERFORM 120-TEST-ONE-ENTRY THRU 120-EXIT
019300         VARYING WS-ASCII-IX FROM 1 BY 1
019400         UNTIL WS-ASCII-IX > 128 OR WS-TABLE-FOUND.
019500 110-EXIT.
019600     EXIT.
019700
019800*----------------------------------------------------------------
019900*    ONE TABLE-ENTRY COMPARE - WS-ASCII-IX IS 1-ORIGIN SO THE
020000*    TRUE ORDINAL (0-ORIGIN) IS ONE LESS THAN THE SUBSCRIPT.
020100*----------------------------------------------------------------
020200 120-TEST-ONE-ENTRY.
020300     IF WS-ASCII-ENTRY(WS-ASCII-IX) =
020400        LK-TEXT-VALUE(WS-SCAN-IX:1)
020500         COMPUTE WS-CHAR-ORDINAL = WS-ASCII-IX - 1
020600         MOVE 'Y' TO WS-TABLE-FOUND-SW
020700     END-IF.
020800 120-EXIT.
020900     EXIT.
021000
021100*----------------------------------------------------------------
021200*    KEEP THE RUNNING HASH WITHIN 31 BITS UNSIGNED WITHOUT USING
021300*    FUNCTION MOD - REPEATED SUBTRACTION OF THE TRUNCATED
021400*    QUOTIENT TIMES THE DIVISOR.
021500*    WS-MOD-QUOTIENT-X REDEFINES THE COMP COPY OF THE QUOTIENT AS
021600*    A DISPLAY-FORMAT NUMBER SO IT CAN BE DISPLAYED WITHOUT
021700*    WARNING DURING DEBUGGING - IT IS NOT REFERENCED ANYWHERE
021800*    ELSE IN THIS PROGRAM.
021900*----------------------------------------------------------------
022000 150-REDUCE-MOD-2-31.
022100     COMPUTE WS-MOD-QUOTIENT = WS-HASH-VALUE / WS-MOD-DIVISOR.
022200     COMPUTE WS-HASH-VALUE = WS-HASH-VALUE -
022300         (WS-MOD-QUOTIENT * WS-MOD-DIVISOR).
022400 150-EXIT.
022500     EXIT.
022600
022700*----------------------------------------------------------------
022800*    FORMAT THE FINAL 31-BIT HASH AS 8 LOWER-CASE HEX DIGITS,
022900*    LEAST SIGNIFICANT NIBBLE FIRST, THEN PLACED RIGHT TO LEFT
023000*    INTO LK-HASH-RESULT.
023100*    THE RESULT IS ALWAYS EXACTLY 8 DIGITS, LEFT-PADDED WITH
023200*    ZEROES BY THE NIBBLE LOOP ITSELF, SO DESENS1 NEVER HAS TO
023300*    WORRY ABOUT A SHORT HASH VALUE.
023400*----------------------------------------------------------------
023500 200-FORMAT-HEX.
023600     MOVE SPACES          TO LK-HASH-RESULT.
023700     MOVE WS-HASH-VALUE   TO WS-HEX-SCRATCH.
023800     PERFORM 210-EMIT-ONE-NIBBLE THRU 210-EXIT
023900         VARYING WS-HEX-RESULT-IX FROM 8 BY -1
024000         UNTIL WS-HEX-RESULT-IX < 1.
024100 200-EXIT.
024200     EXIT.
024300
024400*----------------------------------------------------------------
024500*    ONE NIBBLE PER CALL, RIGHT TO LEFT - DIVIDE BY 16, THE
024600*    REMAINDER IS THE NEXT HEX DIGIT, THE QUOTIENT CARRIES
024700*    FORWARD TO THE NEXT (MORE SIGNIFICANT) NIBBLE.
024800*----------------------------------------------------------------
024900 210-EMIT-ONE-NIBBLE.
025000     COMPUTE WS-HEX-QUOTIENT = WS-HEX-SCRATCH / 16.
025100     COMPUTE WS-HEX-REMAINDER =
025200         WS-HEX-SCRATCH - (WS-HEX-QUOTIENT * 16).
025300     MOVE WS-HEX-QUOTIENT TO WS-HEX-SCRATCH.
025400     MOVE WS-HEX-DIGIT(WS-HEX-REMAINDER + 1)
025500         TO LK-HASH-RESULT(WS-HEX-RESULT-IX:1).
025600 210-EXIT.
025700     EXIT.
