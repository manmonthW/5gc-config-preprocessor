000100****************************************************************
000200* 5GC BATCH PREPROCESSING SUBSYSTEM                             *
000300* PROPERTY OF THE NETWORK CONFIGURATION MANAGEMENT GROUP        *
000400****************************************************************
000500* PROGRAM:  METAEXT                                             *
000600*                                                                *
000700* AUTHOR :  D. STOUT                                             *
000800*                                                                *
000900* STEP 2 OF THE 5GC CONFIG PREPROCESSOR PIPELINE.  RE-READS THE *
001000* RAW CONFIG FILE INDEPENDENTLY OF NORMLIZ AND ACCUMULATES THE  *
001100* DESCRIPTIVE METADATA BLOCK FOR THE PROCESSING REPORT: HEADER  *
001200* ATTRIBUTES, NETWORK-FUNCTION MENTION COUNTS, FEATURE FLAGS,   *
001300* READ STATISTICS AND THE COMPLEXITY SCORE.  CALLED BY PREPROC  *
001400* AS STEP 2, BEFORE DESENS1.                                    *
001500****************************************************************
001600*                                                                *
001700* CHANGE LOG                                                    *
001800*                                                                *
001900* 1989-08-17  DLS  ORIGINAL PROGRAM - HEADER COMMENT SCANNER    *
002000*                  FOR THE NETWORK ELEMENT CONFIG LOADER.       *
002100* 1991-06-11  RJK  ADDED NETWORK-FUNCTION MENTION COUNTS FOR    *
002200*                  AMF/SMF/UPF.  TICKET NCM-0259.               *
002300* 1992-10-05  RJK  WIDENED NF TABLE TO THE FULL 13-FUNCTION     *
002400*                  5GC INVENTORY (NRF,UDM,AUSF,NSSF,PCF,BSF,    *
002500*                  CHF,SEPP,SCP,NEF).  TICKET NCM-0301.         *
002600* 1994-03-02  PLW  FEATURE-KEYWORD TABLE ADDED (SLICE, ROAMING, *
002700*                  HANDOVER, QOS, CHARGING, AUTH, SECURITY,     *
002800*                  POLICY, SESSION, REGISTRATION).  NCM-0355.   *
002900* 1996-02-19  RJK  COMPLEXITY SCORE AND LEVEL COMPUTED HERE     *
003000*                  INSTEAD OF BY THE DRIVER.  TICKET NCM-0455.  *
003100* 1998-11-03  RJK  RENAMED FROM HDRSCAN1 TO METAEXT AS PART OF  *
003200*                  THE 5GC PREPROCESSOR REWRITE.  NCM-0488.     *
003300* 1999-02-18  RJK  Y2K - SIZE-BYTES COUNTER WIDENED TO 9 DIGITS *
003400*                  COMP-3 TO HOLD LARGER CONFIG FILES. NCM-0501.*
003500* 2002-09-30  TDM  HEADER MATCH IS NOW CASE-INSENSITIVE; WAS    *
003600*                  UPPERCASE-ONLY.  TICKET NCM-0603.            *
003700* 2005-01-14  TDM  RELEASE: / BUILD: ACCEPTED AS SYNONYMS FOR   *
003800*                  THE VERSION HEADER ATTRIBUTE.  NCM-0671.     *
003900* 2007-06-22  JHK  HEADER-KEYWORD SEARCH LENGTH WAS HARDCODED   *
004000*                  TO 8 FOR ALL SIX ATTRIBUTES; SITE/REGION/    *
004100*                  VERSION/DATE/PROJECT NEVER MATCHED REAL      *
004200*                  INPUT BECAUSE THE NEEDLE CARRIED TRAILING    *
004300*                  PAD SPACES.  KEYLEN IS NOW MEASURED PER      *
004400*                  TABLE ENTRY.  TICKET NCM-0714.               *
004500* 2018-05-09  RDP  RELEASE:/BUILD: MEASURED LENGTH WAS WRONG -   *
004600*                  057-MEASURE-VERSYN-KEYLEN COPIED THE HEADER   *
004700*                  KEYWORD'S KEYLEN ROUTINE BUT WAS NEVER CALLED; *
004800*                  VERSION SYNONYMS FELL BACK TO THE HARDCODED 8 *
004900*                  AND MISSED ANY SYNONYM UNDER 8 CHARACTERS.    *
005000*                  TICKET NCM-0806.                              *
005100* 2025-11-14  NCM  COMPLEXITY LEVEL THRESHOLDS DOCUMENTED BELOW   *
005200*                  AFTER A MISREAD OF THE CUTOFFS DURING AN       *
005300*                  AUDIT CAUSED A WRONG LEVEL TO BE QUOTED TO THE *
005400*                  REGIONAL OFFICE.  NO CODE CHANGE.  NCM-0958.   *
005500****************************************************************
005600*                                                                *
005700* KNOWN LIMITATIONS -                                            *
005800*   - THE 13-ENTRY NETWORK-FUNCTION TABLE AND THE 10-ENTRY        *
005900*     FEATURE-KEYWORD TABLE ARE BOTH FIXED SIZE - A NEW 5GC       *
006000*     FUNCTION OR FEATURE NAME REQUIRES A CODE CHANGE, THE SAME   *
006100*     TRADE-OFF DESENS1 MAKES FOR ITS CUSTOMER NAME TABLE AND     *
006200*     CHUNKER MAKES FOR ITS FEATURE TABLE.                        *
006300*   - HEADER ATTRIBUTE VALUES ARE CAPTURED FROM THE FIRST MATCH   *
006400*     ONLY - A CONFIG FILE WITH THE SAME HEADER REPEATED LATER    *
006500*     (FOR EXAMPLE A SITE OVERRIDE BLOCK) DOES NOT OVERWRITE THE  *
006600*     FIRST VALUE CAPTURED.                                       *
006700****************************************************************
006800 IDENTIFICATION DIVISION.
006900 PROGRAM-ID.    METAEXT.
007000 AUTHOR.        D. STOUT.
007100 INSTALLATION.  NETWORK CONFIGURATION MANAGEMENT GROUP.
007200 DATE-WRITTEN.  08/17/89.
007300 DATE-COMPILED.
007400 SECURITY.      NON-CONFIDENTIAL.
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STEP-TEST-SWITCH.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700     SELECT CONFIG-IN   ASSIGN TO CONFGIN
008800            ACCESS IS SEQUENTIAL
008900            FILE STATUS IS WS-CONFIG-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  CONFIG-IN
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0 RECORDS.
009800 COPY CONFLINE REPLACING ==:TAG:== BY ==CFG==.
009900
010000 WORKING-STORAGE SECTION.
010100*----------------------------------------------------------------
010200*    DATA ELEMENT CROSS-REFERENCE - ONE LINE PER 01-LEVEL GROUP.
010300*
010400*    WS-FILE-STATUSES    - THE ONE FILE-STATUS CODE THIS STEP USES.
010500*    WS-SWITCHES         - END-OF-FILE FLAG.
010600*    WS-LINE-WORK        - CURRENT LINE, TRIMMED AND UPPERCASED.
010700*    WS-GENERIC-TRIM     - SHARED LEADING/TRAILING-SPACE TRIMMER.
010800*    WS-STATISTICS       - READ COUNTS FEEDING THE REPORT SECTION.
010900*    WS-HEADER-TABLE     - SIX PROJECT-HEADER KEYWORDS AND VALUES.
011000*    WS-VERSYN-TABLE     - RELEASE:/BUILD: VERSION SYNONYMS.
011100*    WS-NF-NAMES-*       - THE 13-ENTRY NETWORK-FUNCTION TABLE.
011200*    WS-FEATURE-TABLE    - THE 10-ENTRY FEATURE-KEYWORD TABLE.
011300*    WS-FIND-WORK        - GENERIC FORWARD SUBSTRING SEARCH AREA.
011400*    WS-COMPLEXITY-WORK  - COMPLEXITY SCORE AND LEVEL COMPUTATION.
011500*----------------------------------------------------------------
011600 01  WS-FILE-STATUSES.
011700*    '00' NORMAL, '10' AT END, ANYTHING ELSE IS AN I/O ERROR.
011800     05  WS-CONFIG-STATUS        PIC X(02)  VALUE SPACES.
011900     05  FILLER                  PIC X(01)  VALUE SPACES.
012000
012100 01  WS-SWITCHES.
012200*    SET TO 'Y' BY THE READ PARAGRAPH'S AT END CLAUSE.
012300     05  WS-CONFIG-EOF-SW        PIC X(01)  VALUE 'N'.
012400         88  CONFIG-EOF                VALUE 'Y'.
012500     05  FILLER                  PIC X(01)  VALUE SPACES.
012600
012700*----------------------------------------------------------------
012800*    LINE WORK AREA AND UPPERCASED SCAN COPY (HEADER/NF/FEATURE
012900*    MATCHING IS CASE-INSENSITIVE)
013000*----------------------------------------------------------------
013100 01  WS-LINE-WORK.
013200     05  WS-RAW-LINE             PIC X(200) VALUE SPACES.
013300     05  WS-RAW-LEN              PIC 9(03)  COMP   VALUE 0.
013400*    TRIMMED COPY USED FOR STATISTICS AND INDENT MEASUREMENT -
013500*    LEADING/TRAILING SPACES REMOVED BY 120-TRIM-LINE.
013600     05  WS-TRIMMED-LINE         PIC X(200) VALUE SPACES.
013700     05  WS-TRIMMED-LEN          PIC 9(03)  COMP   VALUE 0.
013800*    UPPERCASED COPY OF WS-RAW-LINE - ALL THREE KEYWORD SCANS
013900*    (HEADER, NETWORK-FUNCTION, FEATURE) WORK AGAINST THIS COPY
014000*    SO A LOWERCASE CONFIG FILE STILL MATCHES.
014100     05  WS-UPPER-LINE           PIC X(200) VALUE SPACES.
014200     05  WS-SCAN-IX              PIC 9(03)  COMP   VALUE 0.
014300*    NUMBER OF LEADING SPACES ON THE RAW LINE - ROLLED INTO
014400*    WS-MAX-INDENT FOR THE COMPLEXITY SCORE.
014500     05  WS-INDENT-LEN           PIC 9(03)  COMP   VALUE 0.
014600     05  FILLER                  PIC X(01)  VALUE SPACES.
014700
014800 01  WS-GENERIC-TRIM.
014900*    SHARED LEADING/TRAILING-SPACE TRIMMER SCRATCH - ONE COPY
015000*    SERVES 120-TRIM-LINE AND 250-TRIM-GENERIC ALIKE SO THE TWO
015100*    TRIM ROUTINES NEVER CLOBBER EACH OTHER'S WORK AREA MID-CALL.
015200     05  WS-GEN-TEXT             PIC X(200) VALUE SPACES.
015300     05  WS-GEN-LEN              PIC 9(03)  COMP   VALUE 0.
015400     05  WS-GEN-RESULT           PIC X(200) VALUE SPACES.
015500     05  WS-GEN-RESULT-LEN       PIC 9(03)  COMP   VALUE 0.
015600     05  WS-GEN-FIRST            PIC 9(03)  COMP   VALUE 0.
015700     05  WS-GEN-LAST             PIC 9(03)  COMP   VALUE 0.
015800     05  FILLER                  PIC X(01)  VALUE SPACES.
015900
016000*----------------------------------------------------------------
016100*    READ STATISTICS
016200*----------------------------------------------------------------
016300 01  WS-STATISTICS.
016400*    TOTAL RECORDS READ FROM CONFIG-IN, COMMENTS AND BLANKS
016500*    INCLUDED - THE DENOMINATOR FOR THE REPORT'S LINE COUNTS.
016600     05  WS-LINES-READ           PIC 9(07)  COMP-3  VALUE 0.
016700     05  WS-NONEMPTY-LINES       PIC 9(07)  COMP-3  VALUE 0.
016800*    LINES WHOSE FIRST NON-SPACE CHARACTER IS '#' - PER THE
016900*    SOURCE CONFIG LANGUAGE'S COMMENT CONVENTION.
017000     05  WS-COMMENT-LINES        PIC 9(07)  COMP-3  VALUE 0.
017100*    NON-COMMENT, NON-SECTION LINES CONTAINING AN '=' OR ':' -
017200*    THE WORKING DEFINITION OF A CONFIG ITEM FOR THIS STEP.
017300     05  WS-CONFIG-ITEM-LINES    PIC 9(07)  COMP-3  VALUE 0.
017400*    LINES BEGINNING WITH 'SECTION' - ONLY 4 DIGITS WIDE SINCE A
017500*    CONFIG FILE RUNS A FEW HUNDRED SECTIONS AT MOST.
017600     05  WS-SECTION-LINES        PIC 9(04)  COMP-3  VALUE 0.
017700*    RUNNING BYTE COUNT (RAW LINE LENGTH, NOT TRIMMED) - WIDENED
017800*    TO 9 DIGITS COMP-3 IN THE Y2K PASS; SEE THE CHANGE LOG.
017900     05  WS-SIZE-BYTES           PIC 9(09)  COMP-3  VALUE 0.
018000     05  WS-SIZE-BYTES-X REDEFINES WS-SIZE-BYTES
018100                                 PIC X(05).
018200*    WIDEST LEADING-SPACE INDENT SEEN SO FAR - ONE OF THE THREE
018300*    INPUTS TO THE COMPLEXITY SCORE BELOW.
018400     05  WS-MAX-INDENT           PIC 9(03)  COMP-3  VALUE 0.
018500     05  FILLER                  PIC X(01)  VALUE SPACES.
018600
018700*----------------------------------------------------------------
018800*    PROJECT HEADER SCAN TABLE - MIRRORS PP-HEADER-BLOCK SO A
018900*    SINGLE PARAGRAPH CAN WALK ALL SIX KEYWORDS.
019000*----------------------------------------------------------------
019100 01  WS-HEADER-TABLE.
019200*    WS-HDR-KEYLEN IS THE MEASURED LENGTH OF THE KEYWORD LITERAL
019300*    WITHOUT ITS TRAILING PAD SPACES - SEE TICKET NCM-0714 IN THE
019400*    CHANGE LOG FOR WHY THIS IS MEASURED RATHER THAN HARDCODED.
019500     05  WS-HDR-ENTRY OCCURS 6 INDEXED BY WS-HDR-IX.
019600         10  WS-HDR-KEYWORD      PIC X(08).
019700         10  WS-HDR-KEYLEN       PIC 9(02)  COMP.
019800*    ONCE SET, 210-SCAN-ONE-HEADER SKIPS THIS ENTRY ON ALL LATER
019900*    LINES - THE FIRST MATCH IN THE FILE WINS.
020000         10  WS-HDR-FOUND-SW     PIC X(01)  VALUE 'N'.
020100             88  WS-HDR-IS-FOUND       VALUE 'Y'.
020200     05  FILLER                  PIC X(01)  VALUE SPACES.
020300 01  WS-HEADER-TABLE-VALUES VALUE
020400     'PROJECT ' 'CUSTOMER' 'SITE    ' 'REGION  '
020500     'VERSION ' 'DATE    '.
020600     05  FILLER OCCURS 6        PIC X(08).
020700 01  WS-HEADER-TABLE-REDEF REDEFINES WS-HEADER-TABLE-VALUES.
020800     05  WS-HDR-INIT-ENTRY OCCURS 6 PIC X(08).
020900
021000*----------------------------------------------------------------
021100*    VERSION-ATTRIBUTE SYNONYMS - RELEASE: AND BUILD: ARE TREATED
021200*    AS ALTERNATE SPELLINGS OF THE VERSION HEADER.  TRIED ONLY
021300*    WHEN VERSION: ITSELF WAS NOT FOUND.  TICKET NCM-0671.
021400*----------------------------------------------------------------
021500 01  WS-VERSYN-TABLE.
021600     05  WS-VERSYN-ENTRY OCCURS 2 INDEXED BY WS-VERSYN-IX.
021700         10  WS-VERSYN-KEYWORD   PIC X(08).
021800         10  WS-VERSYN-KEYLEN    PIC 9(02)  COMP.
021900     05  FILLER                  PIC X(01)  VALUE SPACES.
022000 01  WS-VERSYN-TABLE-VALUES VALUE
022100     'RELEASE ' 'BUILD   '.
022200     05  FILLER OCCURS 2        PIC X(08).
022300 01  WS-VERSYN-TABLE-REDEF REDEFINES WS-VERSYN-TABLE-VALUES.
022400     05  WS-VERSYN-INIT-ENTRY OCCURS 2 PIC X(08).
022500
022600*----------------------------------------------------------------
022700*    NETWORK-FUNCTION MENTION TABLE - 13 5GC NF TOKENS
022800*----------------------------------------------------------------
022900 01  WS-NF-NAMES-LITERAL.
023000     05  FILLER PIC X(04) VALUE 'AMF '.
023100     05  FILLER PIC X(04) VALUE 'SMF '.
023200     05  FILLER PIC X(04) VALUE 'UPF '.
023300     05  FILLER PIC X(04) VALUE 'NRF '.
023400     05  FILLER PIC X(04) VALUE 'UDM '.
023500     05  FILLER PIC X(04) VALUE 'AUSF'.
023600     05  FILLER PIC X(04) VALUE 'NSSF'.
023700     05  FILLER PIC X(04) VALUE 'PCF '.
023800     05  FILLER PIC X(04) VALUE 'BSF '.
023900     05  FILLER PIC X(04) VALUE 'CHF '.
024000     05  FILLER PIC X(04) VALUE 'SEPP'.
024100     05  FILLER PIC X(04) VALUE 'SCP '.
024200     05  FILLER PIC X(04) VALUE 'NEF '.
024300 01  WS-NF-NAMES REDEFINES WS-NF-NAMES-LITERAL.
024400     05  WS-NF-INIT-NAME OCCURS 13 PIC X(04).
024500
024600 01  WS-NF-SCAN-WORK.
024700     05  WS-NF-IX                PIC 9(02)  COMP   VALUE 0.
024800     05  WS-NF-NAME-LEN          PIC 9(02)  COMP   VALUE 0.
024900     05  FILLER                  PIC X(01)  VALUE SPACES.
025000
025100*----------------------------------------------------------------
025200*    FEATURE-FLAG TABLE - 10 FEATURES, EACH WITH UP TO 4
025300*    KEYWORD SYNONYMS
025400*----------------------------------------------------------------
025500 01  WS-FEATURE-TABLE.
025600*    UP TO 4 SYNONYMS PER FEATURE (E.G. 'AUTH' AND
025700*    'AUTHENTICATION' BOTH SET THE SAME FLAG) - UNUSED TRAILING
025800*    SYNONYM SLOTS ARE LEFT AS SPACES AND NEVER MATCH ANYTHING.
025900     05  WS-FEAT-ENTRY OCCURS 10.
026000         10  WS-FEAT-NAME        PIC X(14).
026100         10  WS-FEAT-FOUND-SW    PIC X(01)  VALUE 'N'.
026200             88  WS-FEAT-IS-FOUND      VALUE 'Y'.
026300         10  WS-FEAT-KEYWORDS OCCURS 4.
026400             15  WS-FEAT-KEYWORD PIC X(12).
026500     05  FILLER                  PIC X(01)  VALUE SPACES.
026600
026700 01  WS-FEAT-SCAN-WORK.
026800     05  WS-FEAT-IX              PIC 9(02)  COMP   VALUE 0.
026900     05  WS-KW-IX                PIC 9(02)  COMP   VALUE 0.
027000     05  WS-KW-LEN               PIC 9(02)  COMP   VALUE 0.
027100     05  FILLER                  PIC X(01)  VALUE SPACES.
027200
027300*----------------------------------------------------------------
027400*    GENERIC SUBSTRING-SEARCH WORK FIELDS - USED FOR HEADER,
027500*    NF AND FEATURE-KEYWORD SCANS ALIKE
027600*----------------------------------------------------------------
027700 01  WS-FIND-WORK.
027800     05  WS-FIND-NEEDLE          PIC X(14)  VALUE SPACES.
027900     05  WS-FIND-NEEDLE-LEN      PIC 9(02)  COMP   VALUE 0.
028000     05  WS-FIND-START           PIC 9(03)  COMP   VALUE 1.
028100     05  WS-FIND-POS             PIC 9(03)  COMP   VALUE 0.
028200     05  WS-FIND-CAND-LEN        PIC 9(03)  COMP   VALUE 0.
028300     05  WS-FIND-COUNT           PIC 9(03)  COMP   VALUE 0.
028400     05  FILLER                  PIC X(01)  VALUE SPACES.
028500
028600*----------------------------------------------------------------
028700*    COMPLEXITY SCORE WORK FIELDS
028800*----------------------------------------------------------------
028900 01  WS-COMPLEXITY-WORK.
029000*    SUM OF THE MENTION COUNTS FOR AMF, SMF AND UPF ONLY - THE
029100*    THREE FUNCTIONS PRESENT IN EVERY 5GC CORE SITE, USED AS A
029200*    PROXY FOR OVERALL CORE DEPLOYMENT SIZE.
029300     05  WS-NF-TOTAL-AMF-SMF-UPF PIC 9(07)  COMP-3  VALUE 0.
029400*    COMPLEXITY SCORE, 0-999, ROLLED UP FROM WS-NF-TOTAL-AMF-SMF-
029500*    UPF, WS-MAX-INDENT AND THE FEATURE-FLAG COUNT - SEE THE SCORE
029600*    WALKTHROUGH AT THE END OF THIS PROGRAM FOR THE EXACT WEIGHTS.
029700     05  WS-SCORE                PIC 9(03)  COMP-3  VALUE 0.
029800*    'LOW   ', 'MEDIUM' OR 'HIGH  ' - DERIVED FROM WS-SCORE BY
029900*    THE THRESHOLDS DOCUMENTED IN THE WALKTHROUGH APPENDIX.
030000     05  WS-LEVEL                PIC X(06)  VALUE SPACES.
030100     05  FILLER                  PIC X(01)  VALUE SPACES.
030200
030300****************************************************************
030400 LINKAGE SECTION.
030500 COPY PPCTRL.
030600
030700 PROCEDURE DIVISION USING PP-CONTROL-AREA.
030800
030900 000-MAIN.
031000     MOVE 'METAEXT ' TO PP-STEP-NAME.
031100     MOVE 0          TO PP-STEP-RC.
031200*    TABLES ARE LOADED BEFORE THE FILE IS EVEN OPENED - THE SCAN
031300*    PARAGRAPHS BELOW ASSUME WS-HDR-KEYLEN AND THE OTHER MEASURED-
031400*    LENGTH FIELDS ARE ALREADY POPULATED ON THE FIRST RECORD READ.
031500     PERFORM 050-INIT-TABLES THRU 050-EXIT.
031600
031700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
031800
031900     IF PP-STEP-OK
032000         PERFORM 710-READ-CONFIG-REC THRU 710-EXIT
032100         PERFORM 100-PROCESS-CONFIG-REC THRU 100-EXIT
032200             UNTIL CONFIG-EOF
032300*    COMPLEXITY IS SCORED ONCE, AFTER THE WHOLE FILE HAS BEEN READ
032400*    AND ALL THE PER-LINE COUNTS ARE FINAL - IT CANNOT BE UPDATED
032500*    INCREMENTALLY SINCE WS-MAX-INDENT IS A RUNNING MAXIMUM.
032600         PERFORM 600-SCORE-COMPLEXITY THRU 600-EXIT
032700         PERFORM 650-MOVE-RESULTS-TO-PPCTRL THRU 650-EXIT
032800     END-IF.
032900
033000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
033100     GOBACK.
033200
033300*----------------------------------------------------------------
033400*    LOAD THE HEADER-KEYWORD AND FEATURE-KEYWORD TABLES FROM
033500*    THEIR LITERAL INITIALIZERS
033600*----------------------------------------------------------------
033700 050-INIT-TABLES.
033800     PERFORM 052-INIT-ONE-HEADER THRU 052-EXIT
033900         VARYING WS-HDR-IX FROM 1 BY 1
034000         UNTIL WS-HDR-IX > 6.
034100     PERFORM 054-INIT-ONE-NF THRU 054-EXIT
034200         VARYING WS-NF-IX FROM 1 BY 1
034300         UNTIL WS-NF-IX > 13.
034400     PERFORM 055-INIT-ONE-VERSYN THRU 055-EXIT
034500         VARYING WS-VERSYN-IX FROM 1 BY 1
034600         UNTIL WS-VERSYN-IX > 2.
034700     PERFORM 056-INIT-FEATURES THRU 056-EXIT.
034800 050-EXIT.
034900     EXIT.
035000
035100 052-INIT-ONE-HEADER.
035200     MOVE WS-HDR-INIT-ENTRY(WS-HDR-IX)
035300         TO WS-HDR-KEYWORD(WS-HDR-IX).
035400     MOVE 0 TO WS-HDR-KEYLEN(WS-HDR-IX).
035500     PERFORM 053-MEASURE-HDR-KEYLEN THRU 053-EXIT
035600         VARYING WS-SCAN-IX FROM 1 BY 1
035700         UNTIL WS-SCAN-IX > 8.
035800     MOVE 'N' TO WS-HDR-FOUND-SW(WS-HDR-IX).
035900     MOVE SPACES TO PP-HDR-VALUE(WS-HDR-IX).
036000 052-EXIT.
036100     EXIT.
036200
036300*----------------------------------------------------------------
036400*    TRUE KEYWORD LENGTH, NOT THE TABLE'S X(08) PAD WIDTH - SOME
036500*    KEYWORDS (SITE, REGION, VERSION, DATE) ARE SHORTER THAN 8
036600*    AND A PADDED-LENGTH SEARCH NEVER MATCHES REAL INPUT.
036700*    TICKET NCM-0714.
036800*----------------------------------------------------------------
036900 053-MEASURE-HDR-KEYLEN.
037000     IF WS-HDR-KEYWORD(WS-HDR-IX)(WS-SCAN-IX:1) NOT = SPACE
037100         MOVE WS-SCAN-IX TO WS-HDR-KEYLEN(WS-HDR-IX)
037200     END-IF.
037300 053-EXIT.
037400     EXIT.
037500
037600 054-INIT-ONE-NF.
037700*    PP-NF-NAME LIVES IN THE SHARED CONTROL AREA, NOT IN THIS
037800*    PROGRAM'S OWN WORKING-STORAGE, BECAUSE CHUNKER READS IT BACK
037900*    LATER WHEN IT TAGS CHUNKS WITH FEATURE KEYWORDS.
038000     MOVE WS-NF-INIT-NAME(WS-NF-IX) TO PP-NF-NAME(WS-NF-IX).
038100     MOVE 0 TO PP-NF-COUNT(WS-NF-IX).
038200 054-EXIT.
038300     EXIT.
038400
038500*----------------------------------------------------------------
038600*    BUILD THE VERSION-SYNONYM TABLE FROM ITS LITERAL INITIALIZER
038700*    THE SAME WAY THE HEADER-KEYWORD TABLE IS BUILT.
038800*----------------------------------------------------------------
038900 055-INIT-ONE-VERSYN.
039000     MOVE WS-VERSYN-INIT-ENTRY(WS-VERSYN-IX)
039100         TO WS-VERSYN-KEYWORD(WS-VERSYN-IX).
039200     MOVE 0 TO WS-VERSYN-KEYLEN(WS-VERSYN-IX).
039300     PERFORM 057-MEASURE-VERSYN-KEYLEN THRU 057-EXIT
039400         VARYING WS-SCAN-IX FROM 1 BY 1
039500         UNTIL WS-SCAN-IX > 8.
039600 055-EXIT.
039700     EXIT.
039800
039900 057-MEASURE-VERSYN-KEYLEN.
040000     IF WS-VERSYN-KEYWORD(WS-VERSYN-IX)(WS-SCAN-IX:1) NOT = SPACE
040100         MOVE WS-SCAN-IX TO WS-VERSYN-KEYLEN(WS-VERSYN-IX)
040200     END-IF.
040300 057-EXIT.
040400     EXIT.
040500
040600*----------------------------------------------------------------
040700*    FEATURE NAMES AND THEIR KEYWORD SYNONYMS - ONE-TIME BUILD
040800*    OF THE TABLE (NO LITERAL TABLE INITIALIZER BECAUSE EACH
040900*    FEATURE HAS A DIFFERENT NUMBER OF SYNONYMS)
041000*----------------------------------------------------------------
041100 056-INIT-FEATURES.
041200     MOVE 'SLICE         ' TO WS-FEAT-NAME(1).
041300     MOVE 'SLICE       '   TO WS-FEAT-KEYWORD(1 1).
041400     MOVE 'SST         '   TO WS-FEAT-KEYWORD(1 2).
041500     MOVE 'NSSAI       '   TO WS-FEAT-KEYWORD(1 3).
041600     MOVE SPACES           TO WS-FEAT-KEYWORD(1 4).
041700
041800     MOVE 'ROAMING       ' TO WS-FEAT-NAME(2).
041900     MOVE 'ROAMING     '   TO WS-FEAT-KEYWORD(2 1).
042000     MOVE 'VPLMN       '   TO WS-FEAT-KEYWORD(2 2).
042100     MOVE 'HPLMN       '   TO WS-FEAT-KEYWORD(2 3).
042200     MOVE SPACES           TO WS-FEAT-KEYWORD(2 4).
042300
042400     MOVE 'HANDOVER      ' TO WS-FEAT-NAME(3).
042500     MOVE 'HANDOVER    '   TO WS-FEAT-KEYWORD(3 1).
042600     MOVE 'MOBILITY    '   TO WS-FEAT-KEYWORD(3 2).
042700     MOVE SPACES           TO WS-FEAT-KEYWORD(3 3).
042800     MOVE SPACES           TO WS-FEAT-KEYWORD(3 4).
042900
043000     MOVE 'QOS           ' TO WS-FEAT-NAME(4).
043100     MOVE 'QOS         '   TO WS-FEAT-KEYWORD(4 1).
043200     MOVE '5QI         '   TO WS-FEAT-KEYWORD(4 2).
043300     MOVE 'QFI         '   TO WS-FEAT-KEYWORD(4 3).
043400     MOVE 'AMBR        '   TO WS-FEAT-KEYWORD(4 4).
043500
043600     MOVE 'CHARGING      ' TO WS-FEAT-NAME(5).
043700     MOVE 'CHARGING    '   TO WS-FEAT-KEYWORD(5 1).
043800     MOVE 'BILLING     '   TO WS-FEAT-KEYWORD(5 2).
043900     MOVE 'CDR         '   TO WS-FEAT-KEYWORD(5 3).
044000     MOVE SPACES           TO WS-FEAT-KEYWORD(5 4).
044100
044200     MOVE 'AUTHENTICATION' TO WS-FEAT-NAME(6).
044300     MOVE 'AUTH        '   TO WS-FEAT-KEYWORD(6 1).
044400     MOVE 'SUPI        '   TO WS-FEAT-KEYWORD(6 2).
044500     MOVE 'SUCI        '   TO WS-FEAT-KEYWORD(6 3).
044600     MOVE SPACES           TO WS-FEAT-KEYWORD(6 4).
044700
044800     MOVE 'SECURITY      ' TO WS-FEAT-NAME(7).
044900     MOVE 'SECURITY    '   TO WS-FEAT-KEYWORD(7 1).
045000     MOVE 'ENCRYPTION  '   TO WS-FEAT-KEYWORD(7 2).
045100     MOVE 'INTEGRITY   '   TO WS-FEAT-KEYWORD(7 3).
045200     MOVE 'CIPHERING   '   TO WS-FEAT-KEYWORD(7 4).
045300
045400     MOVE 'POLICY        ' TO WS-FEAT-NAME(8).
045500     MOVE 'POLICY      '   TO WS-FEAT-KEYWORD(8 1).
045600     MOVE 'PCC         '   TO WS-FEAT-KEYWORD(8 2).
045700     MOVE 'RULE        '   TO WS-FEAT-KEYWORD(8 3).
045800     MOVE SPACES           TO WS-FEAT-KEYWORD(8 4).
045900
046000     MOVE 'SESSION       ' TO WS-FEAT-NAME(9).
046100     MOVE 'SESSION     '   TO WS-FEAT-KEYWORD(9 1).
046200     MOVE 'PDU         '   TO WS-FEAT-KEYWORD(9 2).
046300     MOVE 'PDN         '   TO WS-FEAT-KEYWORD(9 3).
046400     MOVE 'BEARER      '   TO WS-FEAT-KEYWORD(9 4).
046500
046600     MOVE 'REGISTRATION  ' TO WS-FEAT-NAME(10).
046700     MOVE 'REGISTRATION'   TO WS-FEAT-KEYWORD(10 1).
046800     MOVE 'ATTACH      '   TO WS-FEAT-KEYWORD(10 2).
046900     MOVE SPACES           TO WS-FEAT-KEYWORD(10 3).
047000     MOVE SPACES           TO WS-FEAT-KEYWORD(10 4).
047100 056-EXIT.
047200     EXIT.
047300
047400*----------------------------------------------------------------
047500*    ONE CONFIG-IN RECORD PER PASS
047600*----------------------------------------------------------------
047700 100-PROCESS-CONFIG-REC.
047800     ADD 1 TO WS-LINES-READ.
047900     MOVE CFG-TEXT TO WS-RAW-LINE.
048000     PERFORM 110-MEASURE-LINE THRU 110-EXIT.
048100     PERFORM 120-TRIM-LINE THRU 120-EXIT.
048200*    A BLANK LINE CONTRIBUTES TO WS-LINES-READ ONLY - IT IS NOT A
048300*    COMMENT, A SECTION, OR A CONFIG ITEM, AND CARRIES NO KEYWORDS
048400*    WORTH SCANNING FOR.
048500     IF WS-TRIMMED-LEN > 0
048600         ADD 1 TO WS-NONEMPTY-LINES
048700         IF WS-TRIMMED-LINE(1:1) = '#'
048800             ADD 1 TO WS-COMMENT-LINES
048900         ELSE
049000             PERFORM 130-CLASSIFY-FOR-STATS THRU 130-EXIT
049100         END-IF
049200*    A COMMENT LINE IS STILL RUN THROUGH THE FOUR KEYWORD SCANS
049300*    BELOW - THE SOURCE SYSTEM DOES NOT DISTINGUISH A COMMENTED-
049400*    OUT HEADER FROM A LIVE ONE, SO NEITHER DOES THIS STEP.
049500         MOVE WS-TRIMMED-LINE TO WS-UPPER-LINE
049600         INSPECT WS-UPPER-LINE
049700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
049800             TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049900         PERFORM 200-SCAN-HEADER-KEYWORDS THRU 200-EXIT
050000         PERFORM 230-SCAN-VERSION-SYNONYMS THRU 230-EXIT
050100         PERFORM 300-SCAN-NF-TOKENS THRU 300-EXIT
050200         PERFORM 400-SCAN-FEATURE-FLAGS THRU 400-EXIT
050300     END-IF.
050400     PERFORM 710-READ-CONFIG-REC THRU 710-EXIT.
050500 100-EXIT.
050600     EXIT.
050700
050800*----------------------------------------------------------------
050900*    RAW-LINE LENGTH, BYTE TOTAL AND MAX INDENTATION
051000*----------------------------------------------------------------
051100 110-MEASURE-LINE.
051200     MOVE 0 TO WS-GEN-FIRST WS-GEN-LAST.
051300     MOVE WS-RAW-LINE TO WS-GEN-TEXT.
051400     MOVE 200         TO WS-GEN-LEN.
051500     PERFORM 255-SCAN-GEN-CHAR THRU 255-EXIT
051600         VARYING WS-SCAN-IX FROM 1 BY 1
051700         UNTIL WS-SCAN-IX > WS-GEN-LEN.
051800     IF WS-GEN-LAST = 0
051900         MOVE 0 TO WS-RAW-LEN
052000         MOVE 0 TO WS-INDENT-LEN
052100     ELSE
052200         MOVE WS-GEN-LAST TO WS-RAW-LEN
052300         COMPUTE WS-INDENT-LEN = WS-GEN-FIRST - 1
052400         IF WS-INDENT-LEN > WS-MAX-INDENT
052500             MOVE WS-INDENT-LEN TO WS-MAX-INDENT
052600         END-IF
052700     END-IF.
052800     ADD WS-RAW-LEN TO WS-SIZE-BYTES.
052900     ADD 1          TO WS-SIZE-BYTES.
053000 110-EXIT.
053100     EXIT.
053200
053300 255-SCAN-GEN-CHAR.
053400     IF WS-GEN-TEXT(WS-SCAN-IX:1) NOT = SPACE
053500         IF WS-GEN-FIRST = 0
053600             MOVE WS-SCAN-IX TO WS-GEN-FIRST
053700         END-IF
053800         MOVE WS-SCAN-IX TO WS-GEN-LAST
053900     END-IF.
054000 255-EXIT.
054100     EXIT.
054200
054300*----------------------------------------------------------------
054400*    TRIM THE RAW LINE (LEFT AND RIGHT) FOR CLASSIFICATION
054500*----------------------------------------------------------------
054600 120-TRIM-LINE.
054700     MOVE SPACES TO WS-TRIMMED-LINE.
054800     IF WS-RAW-LEN = 0
054900         MOVE 0 TO WS-TRIMMED-LEN
055000     ELSE
055100         MOVE WS-RAW-LINE(WS-GEN-FIRST:WS-GEN-LAST
055200             - WS-GEN-FIRST + 1) TO WS-GEN-RESULT
055300         COMPUTE WS-TRIMMED-LEN = WS-GEN-LAST - WS-GEN-FIRST + 1
055400         MOVE WS-GEN-RESULT(1:WS-TRIMMED-LEN)
055500             TO WS-TRIMMED-LINE(1:WS-TRIMMED-LEN)
055600     END-IF.
055700 120-EXIT.
055800     EXIT.
055900
056000*----------------------------------------------------------------
056100*    CONFIG-ITEM / SECTION LINE COUNTS FOR THE STATISTICS BLOCK
056200*----------------------------------------------------------------
056300 130-CLASSIFY-FOR-STATS.
056400     IF WS-TRIMMED-LINE(1:1) = '['
056500         AND WS-TRIMMED-LINE(WS-TRIMMED-LEN:1) = ']'
056600         ADD 1 TO WS-SECTION-LINES
056700     ELSE
056800         PERFORM 132-TEST-HAS-EQUAL-OR-COLON THRU 132-EXIT
056900     END-IF.
057000 130-EXIT.
057100     EXIT.
057200
057300 132-TEST-HAS-EQUAL-OR-COLON.
057400*    WS-FIND-POS IS REUSED HERE AS A PLAIN FOUND/NOT-FOUND FLAG -
057500*    ITS VALUE (WHICH COLUMN THE '=' OR ':' FELL ON) IS NOT
057600*    NEEDED BY THE CALLER, ONLY THE FACT THAT IT CHANGED FROM 0.
057700     MOVE 0 TO WS-FIND-POS.
057800     PERFORM 134-FIND-EQ-OR-COLON THRU 134-EXIT
057900         VARYING WS-SCAN-IX FROM 1 BY 1
058000         UNTIL WS-SCAN-IX > WS-TRIMMED-LEN.
058100     IF WS-FIND-POS NOT = 0
058200         ADD 1 TO WS-CONFIG-ITEM-LINES
058300     END-IF.
058400 132-EXIT.
058500     EXIT.
058600
058700 134-FIND-EQ-OR-COLON.
058800*    STOPS TESTING CHARACTERS ONCE WS-FIND-POS IS SET - A LINE
058900*    WITH BOTH '=' AND ':' IS CLASSIFIED ON WHICHEVER COMES FIRST.
059000     IF WS-FIND-POS = 0
059100         IF WS-TRIMMED-LINE(WS-SCAN-IX:1) = '=' OR
059200            WS-TRIMMED-LINE(WS-SCAN-IX:1) = ':'
059300             MOVE WS-SCAN-IX TO WS-FIND-POS
059400         END-IF
059500     END-IF.
059600 134-EXIT.
059700     EXIT.
059800
059900*----------------------------------------------------------------
060000*    PROJECT HEADER KEYWORDS - FIRST OCCURRENCE WINS, REMAINDER
060100*    OF THE LINE AFTER THE KEYWORD AND ITS COLON IS CAPTURED
060200*----------------------------------------------------------------
060300 200-SCAN-HEADER-KEYWORDS.
060400     PERFORM 210-SCAN-ONE-HEADER THRU 210-EXIT
060500         VARYING WS-HDR-IX FROM 1 BY 1
060600         UNTIL WS-HDR-IX > 6.
060700 200-EXIT.
060800     EXIT.
060900
061000 210-SCAN-ONE-HEADER.
061100     IF NOT WS-HDR-IS-FOUND(WS-HDR-IX)
061200         MOVE WS-HDR-KEYWORD(WS-HDR-IX) TO WS-FIND-NEEDLE
061300         MOVE WS-HDR-KEYLEN(WS-HDR-IX)  TO WS-FIND-NEEDLE-LEN
061400         PERFORM 800-FIND-SUBSTRING THRU 800-EXIT
061500         IF WS-FIND-POS NOT = 0
061600             MOVE 'Y' TO WS-HDR-FOUND-SW(WS-HDR-IX)
061700             PERFORM 220-CAPTURE-HEADER-VALUE THRU 220-EXIT
061800         END-IF
061900     END-IF.
062000 210-EXIT.
062100     EXIT.
062200
062300*----------------------------------------------------------------
062400*    VALUE = REMAINDER OF THE ORIGINAL (MIXED-CASE) TRIMMED
062500*    LINE FOLLOWING THE KEYWORD AND AN OPTIONAL ':' OR '=' AND
062600*    ANY SPACES, LEFT/RIGHT TRIMMED VIA THE GENERIC TRIM BUFFER.
062700*----------------------------------------------------------------
062800 220-CAPTURE-HEADER-VALUE.
062900     COMPUTE WS-FIND-START =
063000         WS-FIND-POS + WS-FIND-NEEDLE-LEN.
063100     IF WS-FIND-START <= WS-TRIMMED-LEN
063200         IF WS-TRIMMED-LINE(WS-FIND-START:1) = ':' OR
063300            WS-TRIMMED-LINE(WS-FIND-START:1) = '='
063400             ADD 1 TO WS-FIND-START
063500         END-IF
063600     END-IF.
063700     IF WS-FIND-START > WS-TRIMMED-LEN
063800         MOVE SPACES TO PP-HDR-VALUE(WS-HDR-IX)
063900     ELSE
064000         MOVE SPACES TO WS-GEN-TEXT
064100         COMPUTE WS-GEN-LEN = WS-TRIMMED-LEN - WS-FIND-START + 1
064200         MOVE WS-TRIMMED-LINE(WS-FIND-START:WS-GEN-LEN)
064300             TO WS-GEN-TEXT(1:WS-GEN-LEN)
064400         PERFORM 250-TRIM-GENERIC THRU 250-EXIT
064500         MOVE SPACES TO PP-HDR-VALUE(WS-HDR-IX)
064600         IF WS-GEN-RESULT-LEN > 80
064700             MOVE 80 TO WS-GEN-RESULT-LEN
064800         END-IF
064900         IF WS-GEN-RESULT-LEN > 0
065000             MOVE WS-GEN-RESULT(1:WS-GEN-RESULT-LEN)
065100                 TO PP-HDR-VALUE(WS-HDR-IX)(1:WS-GEN-RESULT-LEN)
065200         END-IF
065300     END-IF.
065400 220-EXIT.
065500     EXIT.
065600
065700*----------------------------------------------------------------
065800*    RELEASE: / BUILD: - ONLY TRIED WHEN VERSION: ITSELF WAS NOT
065900*    PRESENT ON ANY LINE YET.  REUSES THE HEADER-VALUE CAPTURE
066000*    LOGIC ABOVE AGAINST THE VERSION SLOT (TABLE ENTRY 5).
066100*    TICKET NCM-0671.
066200*----------------------------------------------------------------
066300 230-SCAN-VERSION-SYNONYMS.
066400     IF NOT WS-HDR-IS-FOUND(5)
066500         PERFORM 232-SCAN-ONE-VERSYN THRU 232-EXIT
066600             VARYING WS-VERSYN-IX FROM 1 BY 1
066700             UNTIL WS-VERSYN-IX > 2
066800                 OR WS-HDR-IS-FOUND(5)
066900     END-IF.
067000 230-EXIT.
067100     EXIT.
067200
067300 232-SCAN-ONE-VERSYN.
067400     MOVE WS-VERSYN-KEYWORD(WS-VERSYN-IX) TO WS-FIND-NEEDLE.
067500     MOVE WS-VERSYN-KEYLEN(WS-VERSYN-IX)  TO WS-FIND-NEEDLE-LEN.
067600     PERFORM 800-FIND-SUBSTRING THRU 800-EXIT.
067700     IF WS-FIND-POS NOT = 0
067800         MOVE 5   TO WS-HDR-IX
067900         MOVE 'Y' TO WS-HDR-FOUND-SW(WS-HDR-IX)
068000         PERFORM 220-CAPTURE-HEADER-VALUE THRU 220-EXIT
068100     END-IF.
068200 232-EXIT.
068300     EXIT.
068400
068500*----------------------------------------------------------------
068600*    GENERIC LEFT/RIGHT TRIM - SHARED BY THE HEADER-VALUE
068700*    CAPTURE ABOVE
068800*----------------------------------------------------------------
068900 250-TRIM-GENERIC.
069000     MOVE 0 TO WS-GEN-FIRST WS-GEN-LAST.
069100     PERFORM 255-SCAN-GEN-CHAR THRU 255-EXIT
069200         VARYING WS-SCAN-IX FROM 1 BY 1
069300         UNTIL WS-SCAN-IX > WS-GEN-LEN.
069400     MOVE SPACES TO WS-GEN-RESULT.
069500     IF WS-GEN-LAST = 0
069600         MOVE 0 TO WS-GEN-RESULT-LEN
069700     ELSE
069800         COMPUTE WS-GEN-RESULT-LEN =
069900             WS-GEN-LAST - WS-GEN-FIRST + 1
070000         MOVE WS-GEN-TEXT(WS-GEN-FIRST:WS-GEN-RESULT-LEN)
070100             TO WS-GEN-RESULT(1:WS-GEN-RESULT-LEN)
070200     END-IF.
070300 250-EXIT.
070400     EXIT.
070500
070600 800-FIND-SUBSTRING.
070700     MOVE 0 TO WS-FIND-POS.
070800     IF WS-FIND-NEEDLE-LEN > 0 AND
070900        WS-FIND-NEEDLE-LEN <= WS-TRIMMED-LEN
071000         PERFORM 810-TRY-ONE-POSITION THRU 810-EXIT
071100             VARYING WS-FIND-START FROM 1 BY 1
071200             UNTIL WS-FIND-START >
071300                 WS-TRIMMED-LEN - WS-FIND-NEEDLE-LEN + 1
071400     END-IF.
071500 800-EXIT.
071600     EXIT.
071700
071800 810-TRY-ONE-POSITION.
071900     IF WS-FIND-POS = 0
072000         IF WS-UPPER-LINE(WS-FIND-START:WS-FIND-NEEDLE-LEN) =
072100            WS-FIND-NEEDLE(1:WS-FIND-NEEDLE-LEN)
072200             MOVE WS-FIND-START TO WS-FIND-POS
072300         END-IF
072400     END-IF.
072500 810-EXIT.
072600     EXIT.
072700
072800*----------------------------------------------------------------
072900*    NETWORK-FUNCTION MENTION COUNTS - EVERY OCCURRENCE COUNTS,
073000*    NOT JUST THE FIRST, SO THE LINE IS SCANNED REPEATEDLY
073100*----------------------------------------------------------------
073200 300-SCAN-NF-TOKENS.
073300     PERFORM 310-SCAN-ONE-NF THRU 310-EXIT
073400         VARYING WS-NF-IX FROM 1 BY 1
073500         UNTIL WS-NF-IX > 13.
073600 300-EXIT.
073700     EXIT.
073800
073900 310-SCAN-ONE-NF.
074000*    UNLIKE THE HEADER AND FEATURE SCANS, THIS ONE NEVER CHECKS
074100*    WHETHER THE TOKEN WAS ALREADY SEEN - PP-NF-COUNT IS A RUNNING
074200*    MENTION COUNT, NOT A FOUND-FLAG, SO EVERY LINE IS SCANNED
074300*    FOR EVERY ONE OF THE 13 TOKENS REGARDLESS OF PRIOR HITS.
074400     MOVE PP-NF-NAME(WS-NF-IX) TO WS-FIND-NEEDLE.
074500     PERFORM 312-NEEDLE-LENGTH THRU 312-EXIT.
074600     MOVE 1 TO WS-FIND-START.
074700     PERFORM 314-COUNT-ONE-POSITION THRU 314-EXIT
074800         VARYING WS-FIND-START FROM 1 BY 1
074900         UNTIL WS-FIND-START >
075000             WS-TRIMMED-LEN - WS-FIND-NEEDLE-LEN + 1
075100             OR WS-FIND-NEEDLE-LEN = 0
075200             OR WS-FIND-NEEDLE-LEN > WS-TRIMMED-LEN.
075300 310-EXIT.
075400     EXIT.
075500
075600 312-NEEDLE-LENGTH.
075700     MOVE 0 TO WS-FIND-NEEDLE-LEN.
075800     PERFORM 316-MEASURE-NEEDLE THRU 316-EXIT
075900         VARYING WS-SCAN-IX FROM 1 BY 1
076000         UNTIL WS-SCAN-IX > 4.
076100 312-EXIT.
076200     EXIT.
076300
076400 316-MEASURE-NEEDLE.
076500     IF WS-FIND-NEEDLE(WS-SCAN-IX:1) NOT = SPACE
076600         MOVE WS-SCAN-IX TO WS-FIND-NEEDLE-LEN
076700     END-IF.
076800 316-EXIT.
076900     EXIT.
077000
077100 314-COUNT-ONE-POSITION.
077200     IF WS-UPPER-LINE(WS-FIND-START:WS-FIND-NEEDLE-LEN) =
077300        WS-FIND-NEEDLE(1:WS-FIND-NEEDLE-LEN)
077400         ADD 1 TO PP-NF-COUNT(WS-NF-IX)
077500     END-IF.
077600 314-EXIT.
077700     EXIT.
077800
077900*----------------------------------------------------------------
078000*    FEATURE FLAGS - ANY LINE MATCHING ANY SYNONYM SETS THE
078100*    FLAG FOR THE REST OF THE RUN
078200*----------------------------------------------------------------
078300 400-SCAN-FEATURE-FLAGS.
078400     PERFORM 410-SCAN-ONE-FEATURE THRU 410-EXIT
078500         VARYING WS-FEAT-IX FROM 1 BY 1
078600         UNTIL WS-FEAT-IX > 10.
078700 400-EXIT.
078800     EXIT.
078900
079000 410-SCAN-ONE-FEATURE.
079100*    STOPS TRYING SYNONYMS FOR THIS FEATURE THE MOMENT ONE HITS -
079200*    UNUSED TRAILING SYNONYM SLOTS (SPACES) ARE SKIPPED BY
079300*    420-SCAN-ONE-KEYWORD'S OWN GUARD, NOT BY THIS LOOP.
079400     IF NOT WS-FEAT-IS-FOUND(WS-FEAT-IX)
079500         PERFORM 420-SCAN-ONE-KEYWORD THRU 420-EXIT
079600             VARYING WS-KW-IX FROM 1 BY 1
079700             UNTIL WS-KW-IX > 4
079800                 OR WS-FEAT-IS-FOUND(WS-FEAT-IX)
079900     END-IF.
080000 410-EXIT.
080100     EXIT.
080200
080300 420-SCAN-ONE-KEYWORD.
080400*    WS-FEAT-KEYWORD IS ONLY X(12) BUT WS-FIND-NEEDLE IS X(14) -
080500*    THE LAST TWO BYTES ARE BLANKED HERE SO NO STALE CHARACTER
080600*    FROM A LONGER PRIOR NEEDLE (E.G. A 14-BYTE NF NAME) SURVIVES
080700*    INTO THE LENGTH MEASUREMENT BELOW.
080800     IF WS-FEAT-KEYWORD(WS-FEAT-IX WS-KW-IX) NOT = SPACES
080900         MOVE WS-FEAT-KEYWORD(WS-FEAT-IX WS-KW-IX)
081000             TO WS-FIND-NEEDLE(1:12)
081100         MOVE SPACES TO WS-FIND-NEEDLE(13:2)
081200         MOVE 0 TO WS-FIND-NEEDLE-LEN
081300         PERFORM 422-MEASURE-12 THRU 422-EXIT
081400             VARYING WS-SCAN-IX FROM 1 BY 1
081500             UNTIL WS-SCAN-IX > 12
081600         PERFORM 800-FIND-SUBSTRING THRU 800-EXIT
081700         IF WS-FIND-POS NOT = 0
081800             MOVE 'Y' TO WS-FEAT-FOUND-SW(WS-FEAT-IX)
081900         END-IF
082000     END-IF.
082100 420-EXIT.
082200     EXIT.
082300
082400 422-MEASURE-12.
082500*    SAME PATTERN AS 053-MEASURE-HDR-KEYLEN AND 057-MEASURE-
082600*    VERSYN-KEYLEN ABOVE - A THIRD COPY RATHER THAN A SHARED
082700*    PARAGRAPH BECAUSE THE SCAN WIDTH (12, NOT 8) DIFFERS.
082800     IF WS-FIND-NEEDLE(WS-SCAN-IX:1) NOT = SPACE
082900         MOVE WS-SCAN-IX TO WS-FIND-NEEDLE-LEN
083000     END-IF.
083100 422-EXIT.
083200     EXIT.
083300
083400*----------------------------------------------------------------
083500*    COMPLEXITY SCORE - SEE BUSINESS RULES
083600*----------------------------------------------------------------
083700 600-SCORE-COMPLEXITY.
083800     MOVE 0 TO WS-SCORE.
083900
084000*    FILE SIZE - 10 MB / 1 MB ARE THE BREAKS; 30/10/0 POINTS.
084100     IF WS-SIZE-BYTES > 10485760
084200         ADD 30 TO WS-SCORE
084300     ELSE
084400         IF WS-SIZE-BYTES > 1048576
084500             ADD 10 TO WS-SCORE
084600         END-IF
084700     END-IF.
084800
084900*    CONFIG-ITEM DENSITY - 1000/100 LINE BREAKS; 30/10/0 POINTS.
085000     IF WS-CONFIG-ITEM-LINES > 1000
085100         ADD 30 TO WS-SCORE
085200     ELSE
085300         IF WS-CONFIG-ITEM-LINES > 100
085400             ADD 10 TO WS-SCORE
085500         END-IF
085600     END-IF.
085700
085800*    CORE-FUNCTION DENSITY - PP-NF-COUNT SUBSCRIPTS 1/2/3 ARE
085900*    AMF/SMF/UPF, PER WS-NF-NAMES-LITERAL'S FIXED ENTRY ORDER; A
086000*    REORDERED TABLE WOULD SILENTLY BREAK THIS SUM.  20 POINTS
086100*    PAST 10 COMBINED MENTIONS.
086200     COMPUTE WS-NF-TOTAL-AMF-SMF-UPF =
086300         PP-NF-COUNT(1) + PP-NF-COUNT(2) + PP-NF-COUNT(3).
086400     IF WS-NF-TOTAL-AMF-SMF-UPF > 10
086500         ADD 20 TO WS-SCORE
086600     END-IF.
086700
086800*    STRUCTURAL NESTING - DEEPLY INDENTED CONFIG BLOCKS SCORE
086900*    15 POINTS PAST A 20-COLUMN MAX INDENT.
087000     IF WS-MAX-INDENT > 20
087100         ADD 15 TO WS-SCORE
087200     END-IF.
087300
087400*    MAXIMUM ATTAINABLE SCORE IS 30+30+20+15=95 - SEE NCM-0958 IN
087500*    THE CHANGE LOG; HIGH AT 50+, MEDIUM AT 20-49, LOW BELOW 20.
087600     IF WS-SCORE >= 50
087700         MOVE 'HIGH  ' TO WS-LEVEL
087800     ELSE
087900         IF WS-SCORE >= 20
088000             MOVE 'MEDIUM' TO WS-LEVEL
088100         ELSE
088200             MOVE 'LOW   ' TO WS-LEVEL
088300         END-IF
088400     END-IF.
088500 600-EXIT.
088600     EXIT.
088700
088800*----------------------------------------------------------------
088900*    COPY THE ACCUMULATED RESULTS INTO THE INTER-STEP AREA
089000*----------------------------------------------------------------
089100 650-MOVE-RESULTS-TO-PPCTRL.
089200     MOVE WS-LINES-READ         TO PP-LINES-READ.
089300     MOVE WS-NONEMPTY-LINES     TO PP-NONEMPTY-LINES.
089400     MOVE WS-COMMENT-LINES      TO PP-COMMENT-LINES.
089500     MOVE WS-SIZE-BYTES         TO PP-SIZE-BYTES.
089600     MOVE WS-SCORE              TO PP-COMPLEXITY-SCORE.
089700     MOVE WS-LEVEL              TO PP-COMPLEXITY-LEVEL.
089800     MOVE WS-MAX-INDENT         TO PP-MAX-INDENT.
089900     PERFORM 660-MOVE-ONE-HEADER THRU 660-EXIT
090000         VARYING WS-HDR-IX FROM 1 BY 1
090100         UNTIL WS-HDR-IX > 6.
090200     PERFORM 670-MOVE-ONE-FEATURE THRU 670-EXIT
090300         VARYING WS-FEAT-IX FROM 1 BY 1
090400         UNTIL WS-FEAT-IX > 10.
090500 650-EXIT.
090600     EXIT.
090700
090800 660-MOVE-ONE-HEADER.
090900     MOVE WS-HDR-FOUND-SW(WS-HDR-IX) TO PP-HDR-FOUND-SW(WS-HDR-IX).
091000 660-EXIT.
091100     EXIT.
091200
091300 670-MOVE-ONE-FEATURE.
091400     MOVE WS-FEAT-NAME(WS-FEAT-IX)     TO PP-FEAT-NAME(WS-FEAT-IX).
091500     MOVE WS-FEAT-FOUND-SW(WS-FEAT-IX) TO
091600         PP-FEAT-FOUND-SW(WS-FEAT-IX).
091700 670-EXIT.
091800     EXIT.
091900
092000*----------------------------------------------------------------
092100*    FILE OPEN / READ / CLOSE
092200*----------------------------------------------------------------
092300 700-OPEN-FILES.
092400*    PP-STEP-RC IS LEFT AT ITS 000-MAIN-INITIALIZED ZERO ON
092500*    SUCCESS - THIS PARAGRAPH ONLY EVER RAISES IT, NEVER CLEARS
092600*    IT, SO A LATER CALLER CANNOT ACCIDENTALLY MASK A FAILURE.
092700     OPEN INPUT CONFIG-IN.
092800     IF WS-CONFIG-STATUS NOT = '00'
092900         DISPLAY 'METAEXT - ERROR OPENING CONFIG-IN. RC: '
093000             WS-CONFIG-STATUS
093100         MOVE 16 TO PP-STEP-RC
093200     END-IF.
093300 700-EXIT.
093400     EXIT.
093500
093600 710-READ-CONFIG-REC.
093700*    CALLED TWICE PER RECORD PROCESSED - ONCE FROM 000-MAIN TO
093800*    PRIME THE LOOP, AGAIN FROM THE BOTTOM OF 100-PROCESS-CONFIG-
093900*    REC TO ADVANCE IT.  THERE IS NO SEPARATE "PRIMING READ"
094000*    PARAGRAPH BECAUSE THIS ONE PARAGRAPH SERVES BOTH CALLS.
094100     READ CONFIG-IN
094200         AT END MOVE 'Y' TO WS-CONFIG-EOF-SW
094300     END-READ.
094400 710-EXIT.
094500     EXIT.
094600
094700 900-CLOSE-FILES.
094800*    NO FILE-STATUS CHECK ON THE CLOSE - A FAILED CLOSE HERE
094900*    CANNOT UNDO WORK ALREADY WRITTEN TO THE SHARED CONTROL AREA,
095000*    SO THIS SHOP DOES NOT TREAT IT AS A STEP FAILURE.
095100     CLOSE CONFIG-IN.
095200 900-EXIT.
095300     EXIT.
095400*
095500****************************************************************
095600*    MAINTENANCE APPENDIX
095700****************************************************************
095800*
095900*    HOW TO ADD A 14TH NETWORK FUNCTION TOKEN
096000*
096100*    1.  ADD ONE MORE FILLER LINE TO WS-NF-NAMES-LITERAL, PADDED
096200*        WITH TRAILING SPACES TO 4 BYTES LIKE THE OTHER 13.
096300*    2.  CHANGE THE "UNTIL WS-NF-IX > 13" TEST IN 050-INIT-TABLES
096400*        AND THE "UNTIL WS-NF-IX > 13" TEST IN 300-SCAN-NF-TOKENS
096500*        TO THE NEW COUNT, AND THE OCCURS 13 CLAUSE ON WS-NF-INIT-
096600*        NAME AND ON PP-NF-ENTRY IN THE SHARED CONTROL AREA.
096700*    3.  IF THE NEW TOKEN IS ONE OF THE THREE EVERY-SITE CORE
096800*        FUNCTIONS, 600-SCORE-COMPLEXITY'S CORE-FUNCTION-DENSITY
096900*        FACTOR STILL ONLY SUMS SUBSCRIPTS 1, 2 AND 3 (AMF, SMF,
097000*        UPF) - A FOURTH ALWAYS-PRESENT FUNCTION WOULD HAVE TO BE
097100*        ADDED TO THAT COMPUTE STATEMENT BY HAND, NOT JUST TO THE
097200*        TABLE.
097300*
097400*    WHY HEADER VALUES ARE CAPTURED ON FIRST MATCH ONLY
097500*
097600*    A CONFIG FILE THAT REPEATS A HEADER KEYWORD (FOR EXAMPLE TWO
097700*    "PROJECT:" LINES LEFT BEHIND BY A COPY-PASTE) HAS ITS SECOND
097800*    OCCURRENCE SILENTLY IGNORED - WS-HDR-FOUND-SW(WS-HDR-IX) IS
097900*    ALREADY 'Y' BY THEN AND 210-SCAN-ONE-HEADER SKIPS THE ENTRY
098000*    ENTIRELY.  THIS STEP DOES NOT FLAG THE DUPLICATE OR REPORT
098100*    WHICH LINE NUMBER WON.  A SITE THAT NEEDS TO CATCH DUPLICATE
098200*    HEADERS AS A CONFIGURATION ERROR HAS TO DO IT DOWNSTREAM, OR
098300*    ADD A SEPARATE COUNTER HERE THAT IS NOT REQUIRED BY ANY
098400*    CURRENT REPORT.
098500*
098600*    WALKTHROUGH - A TYPICAL RUN
098700*
098800*    INPUT (LINE NUMBERS ADDED HERE FOR CLARITY) -
098900*        LINE 1   # SITE NRF-02 - PROVISIONED BY NOC TEAM
099000*        LINE 2   PROJECT: 5GC-CORE-BUILDOUT
099100*        LINE 3   RELEASE: 23.4.1
099200*        LINE 4   [NRF-CONFIG]
099300*        LINE 5   PLMN-ID=99901 TAC=0017 SLICE=EMBB-DEFAULT
099400*        LINE 6   AMF-REGION=02 SMF-ID=SMF-04 AUTH=SUCI
099500*
099600*    LINE 1 BEGINS WITH '#', SO 100-PROCESS-CONFIG-REC ADDS IT TO
099700*    WS-COMMENT-LINES INSTEAD OF CALLING 130-CLASSIFY-FOR-STATS -
099800*    BUT IT IS STILL RUN THROUGH ALL FOUR KEYWORD SCANS, SO A
099900*    TOKEN COMMENTED OUT FOR TESTING STILL COUNTS.  LINE 2 MATCHES
100000*    THE "PROJECT " ENTRY IN WS-HEADER-TABLE AND CAPTURES
100100*    "5GC-CORE-BUILDOUT" AS PP-HDR-VALUE(1).  LINE 3 DOES NOT
100200*    MATCH "VERSION " DIRECTLY, SO 230-SCAN-VERSION-SYNONYMS TRIES
100300*    "RELEASE " NEXT AND, FINDING IT, CAPTURES "23.4.1" INTO
100400*    PP-HDR-VALUE(5) AS IF IT HAD BEEN A VERSION: LINE ALL ALONG.
100500*    LINE 4 OPENS AND CLOSES WITH '[' AND ']', SO
100600*    130-CLASSIFY-FOR-STATS COUNTS IT AS A SECTION LINE RATHER
100700*    THAN A CONFIG-ITEM LINE.  LINE 6 CONTAINS THREE NF TOKENS
100800*    (AMF, SMF, IMPLICITLY NONE FOR UPF) AND ONE FEATURE KEYWORD
100900*    (SUCI, A SYNONYM FOR AUTHENTICATION) - PP-NF-COUNT(1) AND
101000*    PP-NF-COUNT(2) EACH GO UP BY ONE AND PP-FEAT-FOUND-SW FOR
101100*    FEATURE 6 (AUTHENTICATION) FLIPS TO 'Y'.
101200*
101300*    INCIDENT NOTES
101400*
101500*    NCM-0889 (2024) - A SITE'S CONFIG FILE HAD "RELEASE:" AND
101600*    "VERSION:" BOTH PRESENT, WITH DIFFERENT VALUES (A STALE
101700*    RELEASE LINE LEFT OVER FROM A TEMPLATE).  BECAUSE
101800*    230-SCAN-VERSION-SYNONYMS ONLY RUNS WHEN WS-HDR-IS-FOUND(5)
101900*    IS STILL FALSE, AND VERSION: APPEARED LATER IN THE FILE THAN
102000*    RELEASE:, THE STALE RELEASE VALUE WAS CAPTURED AND THE REAL
102100*    VERSION: LINE WAS NEVER LOOKED AT.  NO CODE CHANGE WAS MADE -
102200*    THE FIRST-MATCH-BY-LINE-ORDER RULE WAS JUDGED CORRECT AND THE
102300*    SITE'S TEMPLATE WAS FIXED INSTEAD.
102400*
102500*    OPERATIONS NOTES
102600*
102700*    THIS IS THE SECOND STEP OF THE FOUR-STEP NIGHTLY BATCH, RUN
102800*    IMMEDIATELY AFTER HASH8 AND BEFORE DESENS1.  IT RE-READS THE
102900*    RAW CONFIG-IN FILE RATHER THAN ANY OUTPUT OF HASH8, SINCE THE
103000*    HASH VALUE CARRIES NO CONTENT HASH8 NEEDED.  A RERUN OF THIS
103100*    STEP ALONE IS SAFE - IT IS READ-ONLY AGAINST CONFIG-IN AND
103200*    WRITES NOTHING BUT THE SHARED CONTROL AREA FIELDS THAT
103300*    DESENS1 AND CHUNKER CONSUME, WHICH THE NEXT STEP OVERWRITES
103400*    ON ITS OWN NEXT RUN.  PP-STEP-RC RETURNS 16 ONLY WHEN
103500*    CONFIG-IN FAILS TO OPEN; THERE IS NO OTHER FAILURE PATH IN
103600*    THIS STEP SINCE EVERY SCAN BELOW IS A PASS/FAIL SEARCH WITH
103700*    NO WAY TO RAISE A FILE-STATUS ERROR OF ITS OWN.
103800*
103900*    WHY EVERY SEARCH GOES THROUGH 800-FIND-SUBSTRING
104000*
104100*    800-FIND-SUBSTRING AND ITS 810-TRY-ONE-POSITION HELPER ARE
104200*    THE ONE SUBSTRING-SEARCH ENGINE IN THIS STEP - THE HEADER
104300*    SCAN, THE VERSION-SYNONYM SCAN AND THE FEATURE-KEYWORD SCAN
104400*    ALL CALL IT WITH WS-FIND-NEEDLE AND WS-FIND-NEEDLE-LEN SET
104500*    UP FIRST.  THE ONE EXCEPTION IS 300-SCAN-NF-TOKENS, WHICH
104600*    CALLS 314-COUNT-ONE-POSITION DIRECTLY INSTEAD, BECAUSE IT
104700*    NEEDS EVERY MATCH ON THE LINE COUNTED RATHER THAN JUST THE
104800*    FIRST ONE - 800-FIND-SUBSTRING STOPS AS SOON AS WS-FIND-POS
104900*    IS NON-ZERO, WHICH IS CORRECT FOR "IS THE KEYWORD PRESENT"
105000*    BUT WRONG FOR "HOW MANY TIMES DOES THE TOKEN APPEAR".  A
105100*    MAINTAINER TEMPTED TO COLLAPSE 314-COUNT-ONE-POSITION INTO A
105200*    CALL TO 800-FIND-SUBSTRING IN A LOOP SHOULD READ THIS NOTE
105300*    FIRST - IT WAS TRIED ONCE AND REVERTED BECAUSE THE EARLY-OUT
105400*    UNDERCOUNTED REPEATED TOKENS ON THE SAME LINE.
105500*
105600*    WHY THE GENERIC TRIM BUFFER IS SHARED
105700*
105800*    WS-GEN-TEXT, WS-GEN-LEN, WS-GEN-FIRST, WS-GEN-LAST AND
105900*    WS-GEN-RESULT ARE A SINGLE SET OF WORK FIELDS REUSED BY BOTH
106000*    110-MEASURE-LINE (VIA 255-SCAN-GEN-CHAR, MEASURING THE RAW
106100*    LINE) AND 220-CAPTURE-HEADER-VALUE (VIA 250-TRIM-GENERIC,
106200*    TRIMMING A CAPTURED HEADER VALUE).  NEITHER PARAGRAPH CAN BE
106300*    ACTIVE WHILE THE OTHER IS RUNNING - 220-CAPTURE-HEADER-VALUE
106400*    ONLY FIRES FROM WITHIN THE HEADER SCAN, WHICH HAPPENS AFTER
106500*    110-MEASURE-LINE HAS ALREADY FINISHED FOR THAT LINE - SO THE
106600*    SHARING IS SAFE, BUT A FUTURE CHANGE THAT CALLED ONE FROM
106700*    INSIDE THE OTHER WOULD CLOBBER IN-FLIGHT RESULTS.
106800*
106900*    DATA ELEMENT CROSS-REFERENCE, CONTINUED
107000*
107100*    WS-NF-SCAN-WORK (WS-NF-IX, WS-NF-NAME-LEN) BACKS THE NETWORK-
107200*    FUNCTION LOOP IN 300/310/312/316 - WS-NF-IX INDEXES BOTH
107300*    WS-NF-NAMES-LITERAL AND THE SHARED CONTROL AREA'S PP-NF-ENTRY
107400*    TABLE IN LOCKSTEP, SO THE TWO TABLES MUST STAY THE SAME SIZE
107500*    AND ORDER.  WS-FEAT-SCAN-WORK (WS-FEAT-IX, WS-KW-IX,
107600*    WS-KW-LEN) BACKS THE NESTED FEATURE/SYNONYM LOOP IN
107700*    400/410/420/422 - WS-FEAT-IX SELECTS THE FEATURE, WS-KW-IX
107800*    SELECTS WHICH OF ITS UP-TO-FOUR SYNONYMS IS BEING TRIED THIS
107900*    PASS.  WS-FIND-WORK (WS-FIND-NEEDLE AND ITS FRIENDS) IS
108000*    RESET AT THE TOP OF EVERY CALL TO 800-FIND-SUBSTRING SO NO
108100*    STALE NEEDLE FROM A PRIOR SCAN CAN LEAK INTO THE NEXT ONE.
108200*
108300*    WHY THE FOUR SCANS RUN IN A FIXED ORDER
108400*
108500*    100-PROCESS-CONFIG-REC ALWAYS CALLS THE HEADER SCAN, THEN
108600*    THE VERSION-SYNONYM SCAN, THEN THE NF-TOKEN SCAN, THEN THE
108700*    FEATURE-FLAG SCAN, IN THAT ORDER, ON EVERY NON-BLANK LINE.
108800*    THE ORDER MATTERS FOR ONE REASON ONLY - THE VERSION-SYNONYM
108900*    SCAN TESTS WS-HDR-IS-FOUND(5), WHICH THE HEADER SCAN MAY
109000*    HAVE JUST SET ON THIS SAME LINE IF THE LINE HAPPENED TO READ
109100*    "VERSION: 23.4.1" OUTRIGHT.  RUNNING THE SYNONYM SCAN FIRST
109200*    WOULD LET IT CAPTURE A "RELEASE:" VALUE ON A LINE WHERE
109300*    "VERSION:" WAS ALSO PRESENT LATER IN THE SAME LINE - AN
109400*    UNLIKELY BUT POSSIBLE CONFIG LAYOUT.  THE NF-TOKEN AND
109500*    FEATURE-FLAG SCANS HAVE NO SUCH DEPENDENCY AND COULD RUN IN
109600*    EITHER ORDER RELATIVE TO EACH OTHER OR TO THE HEADER SCANS.
109700*
109800*    WHY PP-MAX-INDENT IS NOT RESET PER LINE
109900*
110000*    WS-MAX-INDENT (COPIED TO PP-MAX-INDENT IN
110100*    650-MOVE-RESULTS-TO-PPCTRL) IS A RUNNING MAXIMUM ACROSS THE
110200*    WHOLE FILE, SET IN 110-MEASURE-LINE EVERY TIME THE CURRENT
110300*    LINE'S INDENT EXCEEDS THE HIGHEST SEEN SO FAR.  IT IS
110400*    INITIALIZED TO ZERO ONCE, IN WORKING-STORAGE, NOT RE-ZEROED
110500*    ANYWHERE IN THE PROCEDURE DIVISION - A SECOND CALL TO THIS
110600*    PROGRAM WITHIN THE SAME RUN UNIT (WHICH THE CURRENT JCL NEVER
110700*    DOES) WOULD CARRY THE PRIOR FILE'S MAXIMUM FORWARD.
110800*
110900*    DATA ELEMENT CROSS-REFERENCE, CONCLUDED
111000*
111100*    WS-HEADER-TABLE-VALUES AND ITS REDEFINES, WS-HEADER-TABLE-
111200*    REDEF, EXIST SOLELY TO INITIALIZE WS-HEADER-TABLE'S SIX
111300*    KEYWORD LITERALS IN ONE VALUE CLAUSE RATHER THAN SIX
111400*    SEPARATE MOVE STATEMENTS - 052-INIT-ONE-HEADER THEN COPIES
111500*    EACH ONE, BY SUBSCRIPT, INTO THE REAL TABLE ENTRY.
111600*    WS-VERSYN-TABLE-VALUES/WS-VERSYN-TABLE-REDEF AND
111700*    WS-NF-NAMES-LITERAL/WS-NF-NAMES FOLLOW THE IDENTICAL PATTERN
111800*    FOR THEIR RESPECTIVE TWO- AND THIRTEEN-ENTRY TABLES.  THE
111900*    FEATURE TABLE HAS NO SUCH LITERAL/REDEFINES PAIR BECAUSE ITS
112000*    ENTRIES ARE NOT UNIFORM WIDTH (EACH FEATURE HAS A DIFFERENT
112100*    NUMBER OF REAL SYNONYMS) AND ARE BUILT DIRECTLY BY
112200*    056-INIT-FEATURES INSTEAD.
112300*
112400*    WHY 056-INIT-FEATURES IS ONE LONG PARAGRAPH
112500*
112600*    UNLIKE 052-INIT-ONE-HEADER AND 054-INIT-ONE-NF, WHICH ARE
112700*    PERFORMED ONCE PER TABLE ENTRY WITH A SUBSCRIPT SUPPLYING
112800*    THE VARYING DATA, 056-INIT-FEATURES SETS ALL TEN FEATURE
112900*    ENTRIES IN ONE STRAIGHT-LINE PARAGRAPH WITH THE SUBSCRIPT
113000*    WRITTEN OUT AS A LITERAL EACH TIME.  A TABLE-DRIVEN VERSION
113100*    WOULD NEED A SEPARATE LITERAL TABLE FOR THE SYNONYM COUNT PER
113200*    FEATURE (3, 3, 2, 4, 3, 3, 4, 3, 4, 2 SYNONYMS RESPECTIVELY)
113300*    AND A NESTED PERFORM VARYING TO WALK IT - THIS SHOP JUDGED
113400*    THE STRAIGHT-LINE FORM EASIER TO READ AND SAFER TO EXTEND
113500*    WHEN A NEW FEATURE IS ADDED AT THE BOTTOM.
113600*
113700*    HOW THE COMPLEXITY SCORE FEEDS THE REST OF THE BATCH
113800*
113900*    PP-COMPLEXITY-LEVEL (LOW, MEDIUM OR HIGH) IS NOT CONSULTED BY
114000*    ANY OTHER STEP IN THIS BATCH - DESENS1 AND CHUNKER DO NOT
114100*    BRANCH ON IT.  IT EXISTS SOLELY FOR THE OPERATOR REPORT
114200*    PRODUCED AFTER THE LAST STEP, SO THE REGIONAL OFFICE CAN SEE
114300*    AT A GLANCE WHICH SITES' CONFIGS ARE GROWING UNWIELDY WITHOUT
114400*    HAVING TO RE-RUN THIS STEP BY HAND AGAINST EACH ONE.
114500*
114600*    HOW WS-SIZE-BYTES DIFFERS FROM THE RAW-LINE LENGTH
114700*
114800*    110-MEASURE-LINE ADDS WS-RAW-LEN PLUS ONE TO WS-SIZE-BYTES
114900*    FOR EVERY LINE, INCLUDING BLANK ONES (WHERE WS-RAW-LEN IS
115000*    ZERO AND ONLY THE ONE BYTE IS ADDED) - THE "PLUS ONE" STANDS
115100*    IN FOR THE LINE TERMINATOR THAT THE FIXED-LENGTH CFG-TEXT
115200*    RECORD DOES NOT ITSELF CARRY, SO THE ACCUMULATED TOTAL
115300*    APPROXIMATES THE ORIGINAL FILE'S BYTE COUNT ON DISK RATHER
115400*    THAN THE SUM OF ITS TRIMMED CONTENT.
115500*
115600*    WHY THIS STEP DOES NOT DETECT MALFORMED CONFIG LINES
115700*
115800*    A LINE WITH NO '=' OR ':' ANYWHERE IN IT - FOR EXAMPLE A
115900*    STRAY WORD LEFT OVER FROM A FAILED EDIT - IS COUNTED AS
116000*    NEITHER A SECTION LINE NOR A CONFIG-ITEM LINE BY
116100*    130-CLASSIFY-FOR-STATS, BUT IT IS NOT REJECTED EITHER.  IT
116200*    STILL COUNTS TOWARD WS-NONEMPTY-LINES AND IS STILL RUN
116300*    THROUGH ALL FOUR KEYWORD SCANS.  THIS STEP HAS NO CONCEPT OF
116400*    A SYNTAX ERROR - THAT JUDGMENT IS LEFT TO WHATEVER STEP
116500*    DOWNSTREAM ACTUALLY PARSES THE LINE AS A NAME/VALUE PAIR.
116600*    THE STATISTICS PRODUCED HERE ARE DESCRIPTIVE COUNTS FOR THE
116700*    COMPLEXITY SCORE AND THE OPERATOR REPORT, NOT A VALIDATION
116800*    PASS.
116900*
117000*    RELATIONSHIP TO THE OTHER THREE STEPS
117100*
117200*    THIS STEP IS THE ONLY ONE OF THE FOUR THAT READS CONFIG-IN
117300*    TWICE IN THE SAME NIGHTLY RUN - ONCE HERE, INDEPENDENTLY OF
117400*    HASH8, AND AGAIN WHEN DESENS1 OPENS ITS OWN COPY OF THE SAME
117500*    FILE UNDER A DIFFERENT DD NAME.  THE SHARED CONTROL AREA
117600*    FIELDS THIS STEP POPULATES (PP-HDR-VALUE, PP-NF-COUNT,
117700*    PP-FEAT-FOUND-SW, PP-COMPLEXITY-SCORE AND THE REST) ARE PURE
117800*    METADATA ABOUT THE FILE - NEITHER DESENS1 NOR CHUNKER
117900*    MODIFIES ANY OF THEM, THEY ONLY READ THEM FOR THE FINAL
118000*    OPERATOR REPORT AND (IN CHUNKER'S CASE) THE PER-CHUNK
118100*    FEATURE-KEYWORD TAG LIST.
118200*
118300*    TESTING NOTES
118400*
118500*    THE REGRESSION CONFIG SET KEPT BY THIS SHOP INCLUDES ONE
118600*    SAMPLE PER COMPLEXITY LEVEL (LOW, MEDIUM, HIGH) SO A CHANGE
118700*    TO 600-SCORE-COMPLEXITY'S THRESHOLDS CAN BE VERIFIED AGAINST
118800*    ALL THREE BANDS IN ONE RUN, PLUS ONE SAMPLE WITH EVERY HEADER
118900*    KEYWORD MISSING (TO CONFIRM PP-HDR-VALUE COMES BACK BLANK
119000*    RATHER THAN GARBAGE) AND ONE SAMPLE WHERE RELEASE: AND
119100*    VERSION: BOTH APPEAR (SEE NCM-0889 ABOVE).  A CHANGE TO ANY
119200*    OF THE FOUR KEYWORD TABLES SHOULD BE RE-RUN AGAINST THE FULL
119300*    SET, NOT JUST THE SAMPLE THAT EXERCISES THE CHANGED TABLE -
119400*    THE FOUR SCANS SHARE WS-FIND-WORK AND AN ERROR IN ONE HAS
119500*    SHOWN UP AS A WRONG RESULT IN ANOTHER BEFORE.
119600*
119700*    WHY UPPERCASE COMPARISONS BUT MIXED-CASE CAPTURE
119800*
119900*    WS-UPPER-LINE (ALL-CAPS) IS WHAT EVERY KEYWORD AND TOKEN
120000*    SEARCH COMPARES AGAINST, SO "Version:", "VERSION:" AND
120100*    "version:" ALL MATCH THE SAME TABLE ENTRY.  BUT
120200*    220-CAPTURE-HEADER-VALUE PULLS THE CAPTURED VALUE OUT OF
120300*    WS-TRIMMED-LINE, THE ORIGINAL MIXED-CASE TEXT, NOT OUT OF
120400*    WS-UPPER-LINE - A PROJECT NAME OR SITE NAME TYPED IN MIXED
120500*    CASE ON THE CONFIG FILE REACHES PP-HDR-VALUE EXACTLY AS
120600*    WRITTEN, EVEN THOUGH THE KEYWORD THAT INTRODUCED IT WAS
120700*    MATCHED CASE-INSENSITIVELY.
120800*
120900*    WHY PP-HDR-VALUE IS TRUNCATED AT 80 BYTES
121000*
121100*    220-CAPTURE-HEADER-VALUE CAPS WS-GEN-RESULT-LEN AT 80 BEFORE
121200*    MOVING IT INTO PP-HDR-VALUE - THE SHARED CONTROL AREA'S
121300*    PP-HDR-VALUE SLOT IS ITSELF ONLY X(80).  A HEADER LINE WHOSE
121400*    VALUE RUNS LONGER THAN THAT (FOR EXAMPLE A VERY LONG FREE-
121500*    TEXT PROJECT DESCRIPTION) IS SILENTLY TRUNCATED RATHER THAN
121600*    REJECTED - THIS STEP HAS NO WAY TO REPORT A TRUNCATION BACK
121700*    TO THE OPERATOR.
121800*
121900*    WHY THE FEATURE TABLE USES A FOUND-SWITCH, NOT A COUNT
122000*
122100*    PP-FEAT-FOUND-SW IS A SIMPLE Y/N FLAG, UNLIKE PP-NF-COUNT
122200*    WHICH ACCUMULATES A RUNNING MENTION COUNT - A CONFIG FILE
122300*    THAT MENTIONS "AUTHENTICATION" ON FIVE DIFFERENT LINES STILL
122400*    ONLY SETS THE FLAG ONCE AND 410-SCAN-ONE-FEATURE SKIPS THE
122500*    REMAINING FOUR LINES FOR THAT FEATURE ENTIRELY (SEE THE
122600*    NOT WS-FEAT-IS-FOUND GUARD).  FEATURE FLAGS ANSWER "IS THIS
122700*    CAPABILITY PRESENT AT ALL", WHICH A COUNT WOULD NOT ANSWER
122800*    ANY BETTER THAN A SWITCH, SO THE CHEAPER REPRESENTATION WAS
122900*    CHOSEN.
123000*
123100*    HISTORY OF THE 800/810 RENUMBERING
123200*
123300*    800-FIND-SUBSTRING AND 810-TRY-ONE-POSITION WERE ONCE
123400*    NUMBERED 240/241, INSIDE THE 200-RANGE WITH THE HEADER-SCAN
123500*    PARAGRAPHS THAT WERE THEIR ONLY CALLER AT THE TIME.  WHEN THE
123600*    NF-TOKEN AND FEATURE-FLAG SCANS WERE ADDED AND ALSO NEEDED A
123700*    GENERIC SUBSTRING SEARCH, THE PAIR WAS RENUMBERED INTO THE
123800*    800-RANGE TO SIGNAL THAT IT IS A SHARED UTILITY CALLED FROM
123900*    MULTIPLE 200-RANGE, 300-RANGE AND 400-RANGE CALLERS, NOT
124000*    PRIVATE TO ANY ONE OF THEM.  TICKET NCM-0796.
