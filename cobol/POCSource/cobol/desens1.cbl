000100****************************************************************
000200* 5GC BATCH PREPROCESSING SUBSYSTEM                             *
000300* PROPERTY OF THE NETWORK CONFIGURATION MANAGEMENT GROUP        *
000400****************************************************************
000500* PROGRAM:  DESENS1                                              *
000600*                                                                *
000700* AUTHOR :  D. STOUT                                             *
000800*                                                                *
000900* DESENSITIZES A NORMALIZED 5GC CONFIGURATION TEXT STREAM BEFORE *
001000* IT IS HANDED TO ANY DOWNSTREAM INDEXING OR CHUNKING STEP.      *
001100* RE-READS CONFIG-IN ONE LINE AT A TIME, APPLIES SEVEN FIXED-    *
001200* ORDER MASKING RULES (IP ADDRESS, PHONE, IMSI, IMEI, PASSWORD,  *
001300* CUSTOMER NAME, URL) TO EACH LINE, WRITES THE MASKED LINE TO    *
001400* DESENS-OUT, AND WRITES ONE MAP-OUT RECORD PER DISTINCT ORIGINAL*
001500* VALUE SEEN SO THE MASKING CAN BE AUDITED.  IMSI/IMEI MASKING   *
001600* CALLS THE HASH8 UTILITY RATHER THAN ENCRYPTING THE VALUE.      *
001700*                                                                *
001800* RULE ORDER IS FIXED AND DELIBERATE - IP BEFORE PHONE BEFORE    *
001900* IMSI BEFORE IMEI BEFORE PASSWORD BEFORE CUSTOMER BEFORE URL -  *
002000* BECAUSE A LATER RULE CAN OTHERWISE RE-MATCH DIGITS A RULE      *
002100* EARLIER IN THE CHAIN HAS ALREADY MASKED.  DO NOT REORDER THE   *
002200* 300/320/340/360/380/400/420 PERFORM CHAIN IN 000-MAIN WITHOUT  *
002300* RE-TESTING ALL SEVEN RULES AGAINST THE REGRESSION CONFIG SET.  *
002400*                                                                *
002500* KNOWN LIMITATIONS -                                            *
002600*   - A VALUE THAT LEGITIMATELY MATCHES TWO RULES (E.G. A PHONE  *
002700*     NUMBER EMBEDDED IN A URL QUERY STRING) IS MASKED BY        *
002800*     WHICHEVER RULE RUNS FIRST - THE URL RULE NEVER SEES IT.    *
002900*   - THE CUSTOMER-NAME TABLE IS A FIXED LIST OF EIGHT NAMES -   *
003000*     A NEW CARRIER NAME REQUIRES A CODE CHANGE, NOT JUST A      *
003100*     CONFIG ENTRY.  SEE 050-INIT-CATEGORY-TABLE.                *
003200*   - MAP-OUT IS FIRST-SEEN-WINS PER CATEGORY (NCM-0581) - IF    *
003300*     THE SAME RAW VALUE LEGITIMATELY APPEARS UNDER TWO          *
003400*     DIFFERENT CATEGORIES IT IS STILL RECORDED ONLY ONCE.       *
003500*   - MAPPING TABLE HOLDS AT MOST 200 ENTRIES PER RUN - PAST     *
003600*     THAT, NEW VALUES ARE STILL MASKED BUT NO LONGER LOGGED TO  *
003700*     MAP-OUT.  SEE THE OPERATIONS NOTES AT THE FOOT OF THIS     *
003800*     PROGRAM.                                                   *
003900*   - THIS PROGRAM DOES NOT VALIDATE THAT CONFIG-IN IS ACTUALLY  *
004000*     NORMALIZED OUTPUT - IT TRUSTS THE STREAM'S STEP ORDER.     *
004100*     POINTING IT AT A RAW, UN-NORMALIZED EXPORT WILL STILL RUN  *
004200*     BUT MAY MISS MATCHES THAT NORMLIZ WOULD OTHERWISE HAVE     *
004300*     LINED UP (E.G. A TAB-SEPARATED KEY=VALUE PAIR).            *
004400****************************************************************
004500*                                                                *
004600* CHANGE LOG                                                    *
004700*                                                                *
004800* 1989-09-05  DLS  ORIGINAL PROGRAM.                             *
004900* 1990-03-14  DLS  ADDED PHONE NUMBER MASKING RULE.              *
005000*                  TICKET NCM-0271.                              *
005100* 1991-07-22  RJK  ADDED IMSI/IMEI MASKING VIA NEW HASH8 UTILITY.*
005200*                  TICKET NCM-0298.                              *
005300* 1993-01-11  RJK  ADDED PASSWORD/SECRET KEY MASKING RULE.       *
005400*                  TICKET NCM-0334.                              *
005500* 1994-06-30  PLW  ADDED CUSTOMER NAME MASKING RULE - EIGHT KNOWN*
005600*                  CARRIER NAMES REPLACED WITH CUSTOMER_NNN.     *
005700*                  TICKET NCM-0367.                              *
005800* 1996-02-19  RJK  IMSI/IMEI MASK NOW USES THE NEW HASH8 UTILITY *
005900*                  INSTEAD OF THE OLD IN-LINE CHECKSUM.          *
006000*                  TICKET NCM-0457.                              *
006100* 1997-09-02  PLW  ADDED URL MASKING RULE (HTTP/HTTPS).          *
006200*                  TICKET NCM-0481.                              *
006300* 1999-02-18  RJK  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED*
006400*                  AND CLEARED BY THE Y2K TASK FORCE.             *
006500*                  TICKET NCM-0503.                              *
006600* 2001-04-05  TDM  MAPPING TABLE IS NOW FIRST-SEEN-WINS PER       *
006700*                  CATEGORY SO REPEATED VALUES ARE NOT DOUBLE     *
006800*                  COUNTED IN PP-TOTAL-REPLACEMENTS.              *
006900*                  TICKET NCM-0581.                               *
007000* 2004-11-19  TDM  IP ADDRESS RULE NOW PRESERVES THE FIRST TWO    *
007100*                  OCTETS (A.B.XXX.XXX) FOR NETWORK-LEVEL         *
007200*                  TROUBLESHOOTING WITHOUT EXPOSING THE HOST.     *
007300*                  TICKET NCM-0644.                               *
007400* 2007-08-14  JHK  ADDED FILE-OPEN STATUS CHECKS ON ALL THREE     *
007500*                  FILES - PRIOR VERSION ONLY CHECKED CONFIG-IN   *
007600*                  AND A BAD MAPOUT DD WAS NOT CAUGHT UNTIL THE   *
007700*                  FIRST WRITE FAILED.  TICKET NCM-0701.          *
007800* 2010-03-02  JHK  CUSTOMER-NAME TABLE WIDENED FROM FIVE TO EIGHT *
007900*                  ENTRIES AFTER THE MERGER WITH THE THREE        *
008000*                  REGIONAL CARRIERS.  TICKET NCM-0733.           *
008100* 2011-06-08  JHK  CORRECTED A TYPO IN THE FOURTH CUSTOMER NAME   *
008200*                  LITERAL THAT HAD SLIPPED IN WITH NCM-0733 -    *
008300*                  TRAILING SPACE COUNTED INTO THE LENGTH TABLE   *
008400*                  ENTRY, CAUSING ONE MISSED MATCH IN PRODUCTION. *
008500*                  TICKET NCM-0745.                               *
008600* 2012-11-27  RDP  PASSWORD RULE KEYWORD LIST EXTENDED TO COVER   *
008700*                  'SECRET' AND 'APIKEY' AFTER AN INTERNAL        *
008800*                  AUDIT FINDING.  TICKET NCM-0761.               *
008900* 2015-05-19  RDP  ADDED THE TOKEN-EXTENSION PARAGRAPHS (386/387/ *
009000*                  388/389) SO A MASKED VALUE NEVER SPLITS A      *
009100*                  WORD IN HALF - SEE THE BANNER OVER 384 BELOW.  *
009200*                  TICKET NCM-0788.                               *
009300* 2018-02-09  JHK  URL RULE NOW RECOGNIZES 'HTTPS://' IN ADDITION *
009400*                  TO 'HTTP://' - MOST TRAFFIC HAD MOVED TO TLS   *
009500*                  BY THIS POINT.  TICKET NCM-0829.               *
009600* 2019-04-11  RDP  CONFIRMED WITH OPERATIONS THAT THE JCL STEP    *
009700*                  LIMIT COVERS THE WIDER MAP-OUT VOLUME SINCE    *
009800*                  THE HTTPS CHANGE ABOVE - NO CODE CHANGE, NOTE  *
009900*                  LOGGED HERE FOR THE NEXT PERSON WHO ASKS.      *
010000*                  TICKET NCM-0841.                               *
010100* 2020-09-23  JHK  REVIEWED THE FIXED RULE ORDER AFTER A SUPPORT  *
010200*                  CALL ABOUT A PHONE NUMBER INSIDE A URL QUERY   *
010300*                  STRING COMING OUT UNMASKED - DOCUMENTED AS A   *
010400*                  KNOWN LIMITATION RATHER THAN FIXED, SINCE THE  *
010500*                  FIX WOULD REQUIRE RUNNING ALL SEVEN RULES      *
010600*                  AGAINST EVERY SUBSTRING.  TICKET NCM-0867.     *
010700* 2023-01-17  NCM  FIXED AN OPEN-FAILURE PATH THAT LEFT THE STEP  *
010800*                  RUNNING TO END-OF-PROGRAM INSTEAD OF STOPPING  *
010900*                  COLD - 700-OPEN-FILES NOW GOES STRAIGHT TO     *
011000*                  1000-ERROR-RTN ON ANY BAD OPEN STATUS.         *
011100*                  TICKET NCM-0935.                               *
011200* 2026-08-10  NCM  TIGHTENED THE PASSWORD-KEYWORD MATCH TO        *
011300*                  REQUIRE A TOKEN BOUNDARY AT THE TAIL OF THE    *
011400*                  KEYWORD (652/653) - A VALUE LIKE XPASSWORDY    *
011500*                  WAS MATCHING INSIDE 'PASSWORD' EVEN THOUGH IT  *
011600*                  IS NOT THE WHOLE TOKEN.  TICKET NCM-0951.      *
011700*                                                                *
011800* REGRESSION NOTES -                                             *
011900*   EVERY CHANGE TO THIS PROGRAM IS RE-RUN AGAINST THE STANDING  *
012000*   NCM REGRESSION CONFIG SET BEFORE IT MOVES PAST TEST - THAT   *
012100*   SET CARRIES AT LEAST ONE SAMPLE LINE PER CATEGORY PLUS A     *
012200*   FEW DELIBERATE NEAR-MISSES (AN IP-SHAPED STRING WITH AN      *
012300*   OCTET OVER 255, A TEN-DIGIT NUMBER THAT IS NOT A PHONE       *
012400*   NUMBER, A KEY NAME THAT MERELY CONTAINS 'PASSWORD' AS A      *
012500*   SUBSTRING) SO A LOOSENED RULE GETS CAUGHT BEFORE PRODUCTION. *
012600*                                                                *
012700*   RULE 1 (IP)       - WATCH FOR OCTETS WRITTEN WITH LEADING    *
012800*                       ZEROES (010.000.000.001) - THESE STILL   *
012900*                       MASK CORRECTLY SINCE THE GROUP-LENGTH    *
013000*                       TEST ALLOWS 1-3 DIGITS REGARDLESS OF     *
013100*                       LEADING ZEROES.                          *
013200*   RULE 2 (PHONE)    - THE SHOP STANDARDIZED ON A TEN-DIGIT,    *
013300*                       NO-PUNCTUATION PHONE FORMAT IN CONFIG    *
013400*                       EXPORTS LONG AGO - THIS RULE DOES NOT    *
013500*                       TRY TO RECOGNIZE DASHES OR PARENTHESES.  *
013600*   RULE 3 (IMSI)     - FIFTEEN DIGITS, NO EXCEPTIONS - A        *
013700*                       FOURTEEN OR SIXTEEN DIGIT RUN IS LEFT    *
013800*                       UNMASKED BY DESIGN.                      *
013900*   RULE 4 (IMEI)     - SAME SHAPE AS IMSI BUT A SEPARATE        *
014000*                       CATEGORY SO THE MAP-OUT REPORT CAN TELL  *
014100*                       THEM APART.                              *
014200*   RULE 5 (PASSWORD) - SEE THE NCM-0951 ENTRY ABOVE AND THE     *
014300*                       BANNER OVER 650-FIND-LEFTMOST-KEYWORD.   *
014400*   RULE 6 (CUSTOMER) - CASE-INSENSITIVE BY DESIGN (382/404      *
014500*                       BOTH UPPERCASE THE WORKING COPY BEFORE   *
014600*                       SCANNING) SO 'vodafone' IN LOWER CASE    *
014700*                       STILL MATCHES.                           *
014800*   RULE 7 (URL)      - THE BANNER OVER 420 SAYS "HOST PORTION   *
014900*                       ONLY" BUT 422 ACTUALLY REPLACES THE      *
015000*                       WHOLE NON-SPACE TOKEN FROM THE SCHEME TO *
015100*                       THE NEXT BLANK, INCLUDING ANY PATH OR    *
015200*                       QUERY STRING - SEE THE URL WALKTHROUGH   *
015300*                       BELOW.  THE GAP NCM-0867 DOCUMENTS IS A  *
015400*                       DIFFERENT ONE: A PHONE NUMBER OR IMSI    *
015500*                       EMBEDDED INSIDE SOME *OTHER* LINE'S      *
015600*                       QUERY STRING CAN STILL BE MASKED BY THE  *
015700*                       WRONG RULE IF THAT RULE RUNS FIRST - SEE *
015800*                       THE RULE-ORDER NOTE ABOVE.               *
015900****************************************************************
016000 IDENTIFICATION DIVISION.
016100 PROGRAM-ID.    DESENS1.
016200 AUTHOR.        D. STOUT.
016300 INSTALLATION.  NETWORK CONFIGURATION MANAGEMENT GROUP.
016400 DATE-WRITTEN.  09/05/89.
016500 DATE-COMPILED.
016600 SECURITY.      NON-CONFIDENTIAL.
016700
016800 ENVIRONMENT DIVISION.
016900 CONFIGURATION SECTION.
017000 SOURCE-COMPUTER. IBM-390.
017100 OBJECT-COMPUTER. IBM-390.
017200 SPECIAL-NAMES.
017300     C01 IS TOP-OF-FORM
017400     UPSI-0 ON STEP-TEST-SWITCH.
017500
017600 INPUT-OUTPUT SECTION.
017700 FILE-CONTROL.
017800     SELECT CONFIG-IN  ASSIGN TO CONFGIN
017900         FILE STATUS IS WS-CONFIG-STATUS.
018000     SELECT DESENS-OUT ASSIGN TO DESENSOUT
018100         FILE STATUS IS WS-DESENS-STATUS.
018200     SELECT MAP-OUT    ASSIGN TO MAPOUT
018300         FILE STATUS IS WS-MAP-STATUS.
018400
018500 DATA DIVISION.
018600 FILE SECTION.
018700*----------------------------------------------------------------
018800*    CONFIG-IN - THE NORMALIZED GNB CONFIG EXPORT PRODUCED BY THE
018900*    NORMLIZ STEP EARLIER IN THE STREAM.  ONE PHYSICAL LINE OF THE
019000*    ORIGINAL EXPORT PER RECORD, TABS ALREADY EXPANDED AND
019100*    TRAILING BLANKS ALREADY TRIMMED.  CFG-TEXT IS READ BUT NEVER
019200*    WRITTEN BACK TO THIS FILE.
019300*----------------------------------------------------------------
019400 FD  CONFIG-IN
019500     RECORDING MODE IS F
019600     LABEL RECORDS ARE STANDARD.
019700     COPY CONFLINE REPLACING ==:TAG:== BY ==CFG==.
019800
019900*----------------------------------------------------------------
020000*    DESENS-OUT - SAME LAYOUT AS CONFIG-IN (SHARED COPYBOOK) BUT
020100*    CARRYING THE MASKED TEXT PRODUCED BY THE SEVEN RULES BELOW -
020200*    THIS IS THE FILE CHUNKER READS NEXT IN THE STREAM.
020300*----------------------------------------------------------------
020400 FD  DESENS-OUT
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD.
020700     COPY CONFLINE REPLACING ==:TAG:== BY ==DSN==.
020800
020900*----------------------------------------------------------------
021000*    MAP-OUT - ONE RECORD PER DISTINCT SENSITIVE VALUE MASKED
021100*    DURING THE RUN (FIRST OCCURRENCE ONLY - SEE
021200*    640-CHECK-AND-RECORD-MAPPING), CARRYING THE CATEGORY, THE
021300*    ORIGINAL CLEARTEXT, AND THE MASKED REPLACEMENT SIDE BY SIDE.
021400*    THIS IS THE AUDIT TRAIL - NOT PART OF THE DOWNSTREAM CHUNKING
021500*    STREAM, HELD SEPARATELY FOR COMPLIANCE REVIEW.
021600*----------------------------------------------------------------
021700 FD  MAP-OUT
021800     RECORDING MODE IS F
021900     LABEL RECORDS ARE STANDARD.
022000     COPY MAPREC.
022100
022200 WORKING-STORAGE SECTION.
022300*----------------------------------------------------------------
022400*    DATA ELEMENT CROSS-REFERENCE - ADDED NCM-0935, NCM 2023-01-17
022500*    AND EXTENDED NCM-0951, NCM 2026-08-10.  ONE LINE PER
022600*    01-LEVEL GROUP SO A MAINTAINER CAN FIND A FIELD'S HOME
022700*    WITHOUT READING ALL SEVEN MASKING RULES.
022800*
022900*    WS-FILE-STATUSES       - THE THREE FILE-STATUS CODES.
023000*    WS-SWITCHES            - END-OF-FILE AND MISC FLAGS.
023100*    WS-LINE-WORK           - RAW/WORK LINE AND ITS LENGTH.
023200*    WS-SCAN-DRIVER         - SHARED SCAN POSITION AND COUNTS.
023300*    WS-DIGIT-RUN-WORK      - DIGIT-RUN DETECTION SCRATCH.
023400*    WS-NONSPACE-RUN-WORK   - NON-SPACE TOKEN BOUNDARY SCRATCH.
023500*    WS-IP-WORK             - IP ADDRESS RULE SCRATCH.
023600*    WS-SUBSTR-SEARCH-WORK  - GENERIC SUBSTRING-FIND ENGINE AREA.
023700*    WS-PWD-WORK            - PASSWORD RULE SCRATCH.
023800*    WS-CUST-WORK           - CUSTOMER NAME RULE SCRATCH.
023900*    WS-URL-WORK            - URL RULE SCRATCH.
024000*    WS-REPLACE-SEGMENT-WORK - IN-PLACE SEGMENT REPLACE SCRATCH.
024100*    WS-MAP-TABLE-AREA      - IN-MEMORY FIRST-SEEN-WINS TABLE.
024200*    WS-MAP-NEW-WORK        - ONE CANDIDATE MAP-TABLE ENTRY.
024300*    WS-HASH-CALL-AREA      - LINKAGE AREA FOR THE HASH8 CALL.
024400*    WS-CUST-NAMES-*        - THE EIGHT-ENTRY CUSTOMER NAME TABLE.
024500*    WS-PWD-KEYS-*          - THE PASSWORD KEYWORD TABLE.
024600*    WS-MISC-WORK           - ODDS AND ENDS, SEE ITS OWN BANNER.
024700*----------------------------------------------------------------
024800
024900*----------------------------------------------------------------
025000*    FILE STATUS / SWITCHES
025100*----------------------------------------------------------------
025200 01  WS-FILE-STATUSES.
025300*    FILE STATUS FOR CONFIG-IN.
025400     05  WS-CONFIG-STATUS        PIC X(02).
025500*    FILE STATUS FOR DESENS-OUT.
025600     05  WS-DESENS-STATUS        PIC X(02).
025700*    FILE STATUS FOR MAP-OUT.
025800     05  WS-MAP-STATUS           PIC X(02).
025900     05  FILLER                  PIC X(01)  VALUE SPACES.
026000
026100 01  WS-SWITCHES.
026200*    END-OF-FILE SWITCH FOR CONFIG-IN.
026300     05  WS-CONFIG-EOF-SW        PIC X(01) VALUE 'N'.
026400         88  CONFIG-EOF               VALUE 'Y'.
026500     05  FILLER                  PIC X(01)  VALUE SPACES.
026600
026700*----------------------------------------------------------------
026800*    CURRENT-LINE WORK AREA - WS-WORK-LINE IS MUTATED IN PLACE BY
026900*    EACH OF THE SEVEN MASKING RULES BEFORE BEING WRITTEN OUT.
027000*----------------------------------------------------------------
027100 01  WS-LINE-WORK.
027200*    UNTOUCHED COPY OF THE INPUT LINE, FOR FUTURE DIAGNOSTICS.
027300     05  WS-RAW-LINE             PIC X(200).
027400*    THE LINE BEING MASKED - MUTATED BY EACH RULE IN TURN.
027500     05  WS-WORK-LINE            PIC X(200).
027600*    CURRENT LENGTH OF WS-WORK-LINE AFTER ANY RESIZING.
027700     05  WS-WORK-LEN             PIC 9(03) COMP VALUE 200.
027800*    UPPERCASED COPY OF WS-WORK-LINE FOR CASE-BLIND KEYWORD SCANS.
027900     05  WS-UPPER-LINE           PIC X(200).
028000*    INPUT LINE COUNTER, FOR FUTURE ERROR MESSAGES.
028100     05  WS-LINE-NO              PIC 9(06) COMP-3 VALUE 0.
028200     05  FILLER                  PIC X(01)  VALUE SPACES.
028300
028400*----------------------------------------------------------------
028500*    GENERIC "SCAN FORWARD UNTIL NO MORE MATCHES" DRIVER FIELDS,
028600*    SHARED BY ALL SEVEN MASKING RULES.
028700*----------------------------------------------------------------
028800 01  WS-SCAN-DRIVER.
028900*    LEFTMOST POSITION STILL TO BE SCANNED BY THE CURRENT RULE.
029000     05  WS-CAT-SCAN-START        PIC 9(03) COMP.
029100*    'Y' WHILE THE CURRENT RULE'S SCAN-AND-MASK LOOP KEEPS FINDING HITS.
029200     05  WS-CAT-LOOP-SW           PIC X(01).
029300         88  WS-CAT-MORE-TO-SCAN      VALUE 'Y'.
029400*    GENERAL-PURPOSE SCAN SUBSCRIPT.
029500     05  WS-SCAN-IX               PIC 9(03) COMP.
029600     05  FILLER                  PIC X(01)  VALUE SPACES.
029700
029800*----------------------------------------------------------------
029900*    MAXIMAL DIGIT-RUN HELPER FIELDS (600/610 PARAGRAPHS) - USED
030000*    BY PHONE, IMSI AND IMEI.
030100*----------------------------------------------------------------
030200 01  WS-DIGIT-RUN-WORK.
030300*    SET WHEN 602 LOCATES A DIGIT-RUN START.
030400     05  WS-DRN-FOUND-SW          PIC X(01).
030500         88  WS-DRN-FOUND             VALUE 'Y'.
030600*    SET WHEN THE DIGIT RUN ALSO PASSES THE LENGTH TEST FOR THE RULE.
030700     05  WS-DRN-MATCHED-SW        PIC X(01).
030800*    START POSITION OF THE CURRENT DIGIT RUN.
030900     05  WS-DRN-START             PIC 9(03) COMP.
031000*    LENGTH OF THE CURRENT DIGIT RUN.
031100     05  WS-DRN-LEN               PIC 9(03) COMP.
031200*    WORKING RUN-LENGTH ACCUMULATOR FOR 610.
031300     05  WS-DR-RUNLEN             PIC 9(03) COMP.
031400*    CURRENT SCAN POSITION WITHIN THE DIGIT RUN MEASUREMENT.
031500     05  WS-DR-SCAN-POS           PIC 9(03) COMP.
031600*    WHICH OF PHONE/IMSI/IMEI IS CURRENTLY RUNNING - DRIVES
031700*    604'S LENGTH TEST.
031800     05  WS-DIGIT-RULE-MODE       PIC 9(01) COMP.
031900         88  WS-DIGIT-RULE-PHONE      VALUE 1.
032000         88  WS-DIGIT-RULE-IMSI       VALUE 2.
032100         88  WS-DIGIT-RULE-IMEI       VALUE 3.
032200     05  FILLER                  PIC X(01)  VALUE SPACES.
032300
032400*----------------------------------------------------------------
032500*    NON-SPACE-RUN HELPER FIELDS (662 PARAGRAPH) - USED BY URL
032600*    AND BY THE PASSWORD RULE'S VALUE SCAN.
032700*----------------------------------------------------------------
032800 01  WS-NONSPACE-RUN-WORK.
032900*    LENGTH OF THE CURRENT NON-SPACE RUN.
033000     05  WS-NSR-RUNLEN            PIC 9(03) COMP.
033100*    CURRENT SCAN POSITION WITHIN THE NON-SPACE RUN MEASUREMENT.
033200     05  WS-NSR-SCAN-POS          PIC 9(03) COMP.
033300     05  FILLER                  PIC X(01)  VALUE SPACES.
033400
033500*----------------------------------------------------------------
033600*    IP ADDRESS PARSE WORK FIELDS (300/302/304/306/308)
033700*----------------------------------------------------------------
033800 01  WS-IP-WORK.
033900*    SET WHEN A FULL DOTTED-QUAD HAS BEEN PARSED.
034000     05  WS-IP-FOUND-SW           PIC X(01).
034100         88  WS-IP-FOUND              VALUE 'Y'.
034200*    SET TO 'N' THE MOMENT ANY OCTET GROUP FAILS ITS RANGE TEST.
034300     05  WS-IP-OK-SW              PIC X(01).
034400         88  WS-IP-GROUP-OK           VALUE 'Y'.
034500*    START POSITION OF THE CANDIDATE DOTTED-QUAD.
034600     05  WS-IP-START              PIC 9(03) COMP.
034700*    END POSITION OF THE CANDIDATE DOTTED-QUAD.
034800     05  WS-IP-END                PIC 9(03) COMP.
034900*    WHICH OF THE FOUR OCTET GROUPS IS CURRENTLY BEING PARSED.
035000     05  WS-IP-GRP-IX             PIC 9(01) COMP.
035100*    NUMERIC VALUE OF THE CURRENT OCTET GROUP, TESTED AGAINST 255.
035200     05  WS-IP-GVAL               PIC 9(03).
035300*    ZERO-PADDED TEXT FORM OF THE OCTET, SO WS-IP-GVAL IS ALWAYS 3 DIGITS.
035400     05  WS-IP-GVAL-TEXT          PIC X(03).
035500*    START POSITION OF EACH OF THE FOUR OCTET GROUPS.
035600     05  WS-IP-GSTART             OCCURS 4  PIC 9(03) COMP.
035700*    LENGTH OF EACH OF THE FOUR OCTET GROUPS.
035800     05  WS-IP-GLEN               OCCURS 4  PIC 9(03) COMP.
035900*    A.B.XXX.XXX REPLACEMENT TEXT BUILT FOR THE MATCHED ADDRESS.
036000     05  WS-IP-REPL               PIC X(15).
036100*    LENGTH OF WS-IP-REPL ACTUALLY USED.
036200     05  WS-IP-REPL-LEN           PIC 9(03) COMP.
036300     05  FILLER                  PIC X(01)  VALUE SPACES.
036400
036500*----------------------------------------------------------------
036600*    GENERIC SUBSTRING SEARCH FIELDS (650/652/654/656) - USED BY
036700*    PASSWORD, CUSTOMER AND URL.
036800*----------------------------------------------------------------
036900 01  WS-SUBSTR-SEARCH-WORK.
037000*    THE SUBSTRING BEING SEARCHED FOR.
037100     05  WS-SS-NEEDLE             PIC X(14).
037200*    LENGTH OF WS-SS-NEEDLE ACTUALLY USED.
037300     05  WS-SS-NEEDLE-LEN         PIC 9(02) COMP.
037400*    LEFTMOST POSITION THE SEARCH MAY START AT.
037500     05  WS-SS-FROM               PIC 9(03) COMP.
037600*    CANDIDATE START POSITION BEING TESTED BY 656.
037700     05  WS-SS-TRY                PIC 9(03) COMP.
037800*    POSITION OF THE SUBSTRING IF FOUND, ELSE ZERO.
037900     05  WS-SS-POS                PIC 9(03) COMP.
038000     05  FILLER                  PIC X(01)  VALUE SPACES.
038100
038200*----------------------------------------------------------------
038300*    PASSWORD RULE WORK FIELDS (380/382/384)
038400*----------------------------------------------------------------
038500 01  WS-PWD-WORK.
038600*    WHICH OF THE SIX PASSWORD KEYWORDS IS CURRENTLY BEING TRIED.
038700     05  WS-PWD-IX                PIC 9(01) COMP.
038800*    LEFTMOST KEYWORD HIT POSITION SEEN SO FAR THIS PASS.
038900     05  WS-PWD-BEST-POS          PIC 9(03) COMP.
039000*    LENGTH OF THE KEYWORD AT WS-PWD-BEST-POS.
039100     05  WS-PWD-BEST-LEN          PIC 9(02) COMP.
039200*    SET WHEN A FULL KEY=VALUE FRAGMENT HAS BEEN ACCEPTED.
039300     05  WS-PWD-MATCHED-SW        PIC X(01).
039400         88  WS-PWD-MATCHED           VALUE 'Y'.
039500*    SET WHEN THIS PASS HAS NO MORE CANDIDATES TO TRY.
039600     05  WS-PWD-DONE-SW           PIC X(01).
039700         88  WS-PWD-ALL-DONE          VALUE 'Y'.
039800*    START OF THE KEYWORD AFTER TOKEN-BOUNDARY EXTENSION LEFT.
039900     05  WS-PWD-TKSTART           PIC 9(03) COMP.
040000*    END OF THE KEYWORD BEFORE THE '=' OR ':' SEPARATOR.
040100     05  WS-PWD-TOKENEND          PIC 9(03) COMP.
040200*    POSITION OF THE '=' OR ':' SEPARATOR.
040300     05  WS-PWD-SEPPOS            PIC 9(03) COMP.
040400*    START OF THE VALUE PORTION.
040500     05  WS-PWD-VALSTART          PIC 9(03) COMP.
040600*    END OF THE VALUE AFTER TOKEN-BOUNDARY EXTENSION RIGHT.
040700     05  WS-PWD-VALEND            PIC 9(03) COMP.
040800*    SCRATCH SCAN POSITION FOR THE TOKEN-EXTENSION WALKS.
040900     05  WS-PWD-SCANPOS           PIC 9(03) COMP.
041000*    KEY=******** REPLACEMENT TEXT.
041100     05  WS-PWD-REPL              PIC X(70).
041200*    LENGTH OF WS-PWD-REPL ACTUALLY USED.
041300     05  WS-PWD-REPL-LEN          PIC 9(03) COMP.
041400*    TAIL-OF-TOKEN CHECK FIELDS FOR 652/653 - ADDED NCM-0811
04150005  WS-PWD-TAILCHK           PIC 9(04) COMP.
04160005  WS-PWD-BOUNDARY-OK-SW    PIC X(01).
041700    88  WS-PWD-BOUNDARY-OK       VALUE 'Y'.
041800     05  FILLER                  PIC X(01)  VALUE SPACES.
041900
042000*----------------------------------------------------------------
042100*    CUSTOMER NAME RULE WORK FIELDS (400/402/404)
042200*----------------------------------------------------------------
042300 01  WS-CUST-WORK.
042400*    WHICH OF THE EIGHT CUSTOMER NAMES IS CURRENTLY BEING TRIED.
042500     05  WS-CUST-IX               PIC 9(01) COMP.
042600*    UNUSED CARRYOVER FIELD FROM AN EARLIER DESIGN - NOT REFERENCED.
042700     05  WS-CUST-NUM-EDIT         PIC 9(03).
042800*    CUSTOMER-NNN REPLACEMENT TEXT, NNN BEING THE TABLE POSITION.
042900     05  WS-CUST-REPL             PIC X(12).
043000     05  FILLER                  PIC X(01)  VALUE SPACES.
043100
043200*----------------------------------------------------------------
043300*    URL RULE WORK FIELDS (420/422)
043400*----------------------------------------------------------------
043500 01  WS-URL-WORK.
043600*    START OF THE MATCHED HOST PORTION OF THE URL.
043700     05  WS-URL-START             PIC 9(03) COMP.
043800*    END OF THE MATCHED HOST PORTION OF THE URL.
043900     05  WS-URL-END               PIC 9(03) COMP.
044000*    LENGTH OF THE 'HTTP://' OR 'HTTPS://' SCHEME PREFIX MATCHED.
044100     05  WS-URL-PFXLEN            PIC 9(02) COMP.
044200     05  FILLER                  PIC X(01)  VALUE SPACES.
044300
044400*----------------------------------------------------------------
044500*    GENERIC IN-PLACE SEGMENT REPLACEMENT WORK FIELDS (630)
044600*----------------------------------------------------------------
044700 01  WS-REPLACE-SEGMENT-WORK.
044800*    START POSITION OF THE SEGMENT BEING REPLACED.
044900     05  WS-RS-START              PIC 9(03) COMP.
045000*    END POSITION OF THE SEGMENT BEING REPLACED.
045100     05  WS-RS-END                PIC 9(03) COMP.
045200*    REPLACEMENT TEXT TO SPLICE IN.
045300     05  WS-RS-REPL               PIC X(70).
045400*    LENGTH OF WS-RS-REPL ACTUALLY USED.
045500     05  WS-RS-REPL-LEN           PIC 9(03) COMP.
045600*    REBUILT LINE ASSEMBLED PREFIX + REPLACEMENT + SUFFIX.
045700     05  WS-RS-NEWLINE            PIC X(200).
045800*    LENGTH OF THE UNCHANGED TEXT BEFORE THE SEGMENT.
045900     05  WS-RS-PREFIX-LEN         PIC 9(03) COMP.
046000*    START POSITION OF THE UNCHANGED TEXT AFTER THE SEGMENT.
046100     05  WS-RS-SUFFIX-START       PIC 9(03) COMP.
046200*    LENGTH OF THE UNCHANGED TEXT AFTER THE SEGMENT.
046300     05  WS-RS-SUFFIX-LEN         PIC 9(03) COMP.
046400*    DESTINATION START POSITION FOR THE CURRENT MOVE INTO WS-RS-NEWLINE.
046500     05  WS-RS-DEST-START         PIC 9(03) COMP.
046600     05  FILLER                  PIC X(01)  VALUE SPACES.
046700
046800*----------------------------------------------------------------
046900*    IN-MEMORY MAPPING TABLE - FIRST-SEEN-WINS PER (CATEGORY,
047000*    ORIGINAL VALUE).  BOUNDED AT 200 DISTINCT ENTRIES PER RUN.
047100*----------------------------------------------------------------
047200 01  WS-MAP-TABLE-AREA.
047300*    NUMBER OF ENTRIES CURRENTLY ON THE MAPPING TABLE.
047400     05  WS-MAP-COUNT             PIC 9(03) COMP VALUE 0.
047500*    ONE FIRST-SEEN-WINS MAPPING TABLE ENTRY.
047600     05  WS-MAP-ENTRY OCCURS 200 INDEXED BY WS-MAP-IX.
047700         10  WS-MAP-CATEGORY      PIC X(12).
047800         10  WS-MAP-ORIGINAL      PIC X(60).
047900         10  WS-MAP-MASKED        PIC X(40).
048000     05  FILLER                  PIC X(01)  VALUE SPACES.
048100
048200 01  WS-MAP-NEW-WORK.
048300*    CATEGORY OF THE CANDIDATE ENTRY ABOUT TO BE CHECKED/ADDED.
048400     05  WS-MAP-NEW-CATEGORY      PIC X(12).
048500*    ORIGINAL VALUE OF THE CANDIDATE ENTRY.
048600     05  WS-MAP-NEW-ORIGINAL      PIC X(60).
048700*    MASKED VALUE OF THE CANDIDATE ENTRY.
048800     05  WS-MAP-NEW-MASKED        PIC X(40).
048900*    PPCTRL CATEGORY-COUNT SUBSCRIPT FOR THE CANDIDATE'S CATEGORY.
049000     05  WS-MAP-NEW-CAT-IX        PIC 9(01) COMP.
049100*    SET WHEN THE CANDIDATE IS ALREADY ON THE TABLE.
049200     05  WS-MAP-FOUND-SW          PIC X(01).
049300         88  WS-MAP-WAS-FOUND         VALUE 'Y'.
049400     05  FILLER                  PIC X(01)  VALUE SPACES.
049500
049600*----------------------------------------------------------------
049700*    HASH8 CALL AREA - LAYOUT MATCHES HASH8'S LK-HASH-PARMS
049800*    EXACTLY SO THE CALL IS A STRAIGHT GROUP MOVE.
049900*----------------------------------------------------------------
050000 01  WS-HASH-CALL-AREA.
050100*    TEXT PASSED TO HASH8.
050200     05  WS-HASH-TEXT             PIC X(080).
050300*    LENGTH OF WS-HASH-TEXT ACTUALLY USED.
050400     05  WS-HASH-TEXT-LEN         PIC 9(003) COMP.
050500*    EIGHT-HEX-DIGIT RESULT RETURNED BY HASH8.
050600     05  WS-HASH-RESULT           PIC X(008).
050700     05  FILLER                  PIC X(01)  VALUE SPACES.
050800
050900*----------------------------------------------------------------
051000*    CUSTOMER NAME TABLE - EIGHT KNOWN CARRIER NAMES, LENGTHS
051100*    HELD IN A PARALLEL TABLE SO THE SCAN PARAGRAPH NEVER HAS TO
051200*    TRIM TRAILING SPACES OFF A NEEDLE.
051300*----------------------------------------------------------------
051400 01  WS-CUST-NAMES-LITERAL.
051500*    ENTRY 1 - ORIGINAL CARRIER, PRE-MERGER.
051600     05  FILLER  PIC X(14) VALUE 'CHINA MOBILE  '.
051700*    ENTRY 2 - ORIGINAL CARRIER, PRE-MERGER.
051800     05  FILLER  PIC X(14) VALUE 'CHINA UNICOM  '.
051900*    ENTRY 3 - ORIGINAL CARRIER, PRE-MERGER.
052000     05  FILLER  PIC X(14) VALUE 'CHINA TELECOM '.
052100*    ENTRIES 4-8 BELOW WERE ADDED BY TICKET NCM-0733 WHEN THE
052200*    THREE REGIONAL CARRIERS JOINED.
052300     05  FILLER  PIC X(14) VALUE 'VODAFONE      '.
052400     05  FILLER  PIC X(14) VALUE 'ORANGE        '.
052500     05  FILLER  PIC X(14) VALUE 'T-MOBILE      '.
052600*    AMPERSAND IS NOT A SPECIAL CHARACTER TO THE SUBSTRING SCAN -
052700*    IT IS JUST ANOTHER BYTE COMPARED LITERALLY.
052800     05  FILLER  PIC X(14) VALUE 'AT&T          '.
052900     05  FILLER  PIC X(14) VALUE 'VERIZON       '.
053000 01  WS-CUST-NAMES REDEFINES WS-CUST-NAMES-LITERAL.
053100*    ONE OF THE EIGHT CUSTOMER NAME TABLE ENTRIES.
053200     05  WS-CUST-NAME   OCCURS 8  PIC X(14).
053300
053400 01  WS-CUST-LEN-LITERAL.
053500     05  FILLER  PIC 9(02) VALUE 12.
053600     05  FILLER  PIC 9(02) VALUE 12.
053700     05  FILLER  PIC 9(02) VALUE 13.
053800     05  FILLER  PIC 9(02) VALUE 08.
053900     05  FILLER  PIC 9(02) VALUE 06.
054000     05  FILLER  PIC 9(02) VALUE 08.
054100     05  FILLER  PIC 9(02) VALUE 04.
054200     05  FILLER  PIC 9(02) VALUE 07.
054300 01  WS-CUST-LEN-TABLE REDEFINES WS-CUST-LEN-LITERAL.
054400*    LENGTH OF THE CORRESPONDING WS-CUST-NAME ENTRY.
054500     05  WS-CUST-LEN    OCCURS 8  PIC 9(02).
054600
054700*----------------------------------------------------------------
054800*    PASSWORD KEYWORD TABLE - SIX KNOWN KEYWORDS (UPPER CASE),
054900*    LENGTHS HELD IN A PARALLEL TABLE.
055000*----------------------------------------------------------------
055100 01  WS-PWD-KEYS-LITERAL.
055200*    ENTRIES 1-3 ARE THE ORIGINAL THREE KEYWORDS FROM 1993.
055300     05  FILLER  PIC X(08) VALUE 'PASSWORD'.
055400     05  FILLER  PIC X(08) VALUE 'PASSWD  '.
055500     05  FILLER  PIC X(08) VALUE 'PWD     '.
055600*    ENTRIES 4-6 WERE ADDED BY TICKET NCM-0761 AFTER THE 2012
055700*    AUDIT FINDING NOTED THESE THREE KEY NAMES WERE STILL
055800*    SHOWING UP UNMASKED IN SAMPLE CONFIG EXPORTS.
055900     05  FILLER  PIC X(08) VALUE 'SECRET  '.
056000     05  FILLER  PIC X(08) VALUE 'API_KEY '.
056100     05  FILLER  PIC X(08) VALUE 'TOKEN   '.
056200 01  WS-PWD-KEYS-TABLE REDEFINES WS-PWD-KEYS-LITERAL.
056300*    ONE OF THE SIX PASSWORD KEYWORD TABLE ENTRIES.
056400     05  WS-PWD-KEY     OCCURS 6  PIC X(08).
056500
056600 01  WS-PWD-KEYLEN-LITERAL.
056700     05  FILLER  PIC 9(02) VALUE 08.
056800     05  FILLER  PIC 9(02) VALUE 06.
056900     05  FILLER  PIC 9(02) VALUE 03.
057000     05  FILLER  PIC 9(02) VALUE 06.
057100     05  FILLER  PIC 9(02) VALUE 07.
057200     05  FILLER  PIC 9(02) VALUE 05.
057300 01  WS-PWD-KEYLEN-TABLE REDEFINES WS-PWD-KEYLEN-LITERAL.
057400*    LENGTH OF THE CORRESPONDING WS-PWD-KEY ENTRY.
057500     05  WS-PWD-KEYLEN  OCCURS 6  PIC 9(02).
057600
057700 01  WS-MISC-WORK.
057800*    CONSTANT MASK TEXT USED BY THE PASSWORD RULE.
057900     05  WS-EIGHT-STARS           PIC X(08) VALUE '********'.
058000*    GENERIC REPLACEMENT TEXT SHARED BY PHONE, IMSI AND IMEI.
058100     05  WS-GEN-REPL              PIC X(70).
058200*    LENGTH OF WS-GEN-REPL ACTUALLY USED.
058300     05  WS-GEN-REPL-LEN          PIC 9(03) COMP.
058400     05  WS-FILLER-PAD            PIC X(08) VALUE SPACES.
058500
058600****************************************************************
058700 LINKAGE SECTION.
058800     COPY PPCTRL.
058900
059000 PROCEDURE DIVISION USING PP-CONTROL-AREA.
059100
059200*----------------------------------------------------------------
059300*    PARAGRAPH CROSS-REFERENCE
059400*----------------------------------------------------------------
059500*    000-MAIN           - OPENS FILES, DRIVES THE READ/MASK/WRITE
059600*                         LOOP, CLOSES FILES, SETS RETURN CODE.
059700*    050-INIT-CATEGORY-TABLE - LOADS THE CUSTOMER-NAME AND
059800*                         PASSWORD-KEYWORD TABLES FROM THEIR
059900*                         LITERAL REDEFINES.
060000*    052-ZERO-ONE-COUNT - CLEARS ONE TABLE-COUNT ACCUMULATOR.
060100*    100-PROCESS-CONFIG-REC - RUNS ALL SEVEN MASKING RULES IN
060200*                         THE FIXED ORDER AGAINST ONE RECORD.
060300*    300/302/304/306/308 - THE IP ADDRESS RULE AND ITS DOTTED-
060400*                         QUAD PARSE HELPERS.
060500*    320/322            - THE PHONE NUMBER RULE.
060600*    340/342            - THE IMSI RULE.
060700*    360/362            - THE IMEI RULE.
060800*    380/382/384        - THE PASSWORD RULE DRIVER AND ITS
060900*                         PER-CANDIDATE-POSITION TRY PARAGRAPH.
061000*    386/387/388/389    - TOKEN-BOUNDARY EXTENSION HELPERS SO A
061100*                         MASKED VALUE NEVER SPLITS A WORD.
061200*    390/391            - SHARED SPACE-SKIPPING HELPERS.
061300*    400/402/404        - THE CUSTOMER NAME RULE.
061400*    420/422            - THE URL RULE.
061500*    450-WRITE-DESENS-REC - WRITES THE DESENSITIZED OUTPUT RECORD.
061600*    600/602/604        - GENERIC DIGIT-RUN FINDER SHARED BY IP,
061700*                         PHONE, IMSI AND IMEI.
061800*    610/612            - MEASURES THE LENGTH OF A DIGIT RUN.
061900*    630-REPLACE-SEGMENT - IN-PLACE REPLACE OF ONE SUBSTRING WITH
062000*                         A MASK VALUE, SHIFTING THE REST OF LINE.
062100*    640/642            - FIRST-SEEN-WINS MAP-TABLE LOOKUP/ADD.
062200*    650/652/653        - PASSWORD KEYWORD SCAN WITH THE TOKEN-
062300*                         BOUNDARY TAIL CHECK (652/653 - NCM-0951).
062400*    654/656            - THE GENERIC SUBSTRING-FIND ENGINE USED
062500*                         BY THE CUSTOMER-NAME RULE ONLY - 650/652
062600*                         /653 DO NOT CALL THIS ENGINE, SO THE
062700*                         TOKEN-BOUNDARY CHECK STAYS PASSWORD-ONLY.
062800*    662-COUNT-ONE-NONSPACE - NON-SPACE RUN LENGTH HELPER.
062900*    680/682            - WRITES THE MAP-OUT RECORDS AT EOF.
063000*    700-OPEN-FILES     - OPENS ALL THREE FILES, GOES TO THE
063100*                         ABORT PARAGRAPH ON ANY BAD STATUS.
063200*    710-READ-CONFIG-REC - READS ONE INPUT RECORD, SETS EOF.
063300*    900-CLOSE-FILES    - CLOSES ALL THREE FILES AT END OF RUN.
063400*    1000-ERROR-RTN     - ABORT PARAGRAPH, SETS A BAD RETURN CODE
063500*                         AND DISPLAYS A MESSAGE BEFORE GOBACK.
063600*----------------------------------------------------------------
063700 000-MAIN.
063800*    PP-STEP-NAME/PP-STEP-RC ARE READ BY THE DOWNSTREAM REPORT
063900*    STEP TO LABEL THIS STEP'S SECTION OF THE SUMMARY REPORT.
064000     MOVE 'DESENS1 ' TO PP-STEP-NAME.
064100     MOVE 0          TO PP-STEP-RC.
064200     MOVE 0          TO WS-MAP-COUNT.
064300     PERFORM 050-INIT-CATEGORY-TABLE THRU 050-EXIT.
064400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
064500*    A BAD OPEN NOW GOES TO 1000-ERROR-RTN AND GOBACKS BEFORE
064600*    CONTROL EVER RETURNS HERE, SO THIS CHECK NEVER SEES
064700*    PP-STEP-OK FALSE TODAY - LEFT IN PLACE IN CASE 700 IS EVER
064800*    CHANGED BACK TO A SOFT-FAIL RETURN INSTEAD OF A HARD STOP.
064900     IF PP-STEP-OK
065000         PERFORM 710-READ-CONFIG-REC THRU 710-EXIT
065100         PERFORM 100-PROCESS-CONFIG-REC THRU 100-EXIT
065200             UNTIL CONFIG-EOF
065300         PERFORM 680-WRITE-MAP-RECORDS THRU 680-EXIT
065400     END-IF.
065500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
065600     GOBACK.
065700
065800*----------------------------------------------------------------
065900*    LOAD THE SEVEN CATEGORY NAMES INTO PPCTRL IN FIXED ORDER SO
066000*    THE REPORT STEP CAN PRINT THEM WITHOUT ITS OWN COPY OF THE
066100*    LIST.
066200*----------------------------------------------------------------
066300 050-INIT-CATEGORY-TABLE.
066400     MOVE 'IP          ' TO PP-CAT-NAME(1).
066500     MOVE 'PHONE       ' TO PP-CAT-NAME(2).
066600     MOVE 'IMSI        ' TO PP-CAT-NAME(3).
066700     MOVE 'IMEI        ' TO PP-CAT-NAME(4).
066800     MOVE 'PASSWORD    ' TO PP-CAT-NAME(5).
066900     MOVE 'CUSTOMER    ' TO PP-CAT-NAME(6).
067000     MOVE 'URL         ' TO PP-CAT-NAME(7).
067100     PERFORM 052-ZERO-ONE-COUNT THRU 052-EXIT
067200         VARYING PP-CAT-IX FROM 1 BY 1 UNTIL PP-CAT-IX > 7.
067300     MOVE 0 TO PP-TOTAL-REPLACEMENTS.
067400 050-EXIT.
067500     EXIT.
067600
067700 052-ZERO-ONE-COUNT.
067800*    CLEARS ONE ENTRY OF PP-CAT-COUNT - CALLED ONCE PER CATEGORY
067900*    OUT OF 050-INIT-CATEGORY-TABLE'S VARYING PERFORM.
068000     MOVE 0 TO PP-CAT-COUNT(PP-CAT-IX).
068100 052-EXIT.
068200     EXIT.
068300
068400*----------------------------------------------------------------
068500*    ONE CONFIG-IN RECORD - RUN IT THROUGH ALL SEVEN MASKING
068600*    RULES, IN FIXED ORDER, THEN WRITE IT TO DESENS-OUT.
068700*----------------------------------------------------------------
068800*----------------------------------------------------------------
068900*    ONE PASS PER INPUT RECORD.  THE SEVEN RULES RUN IN A FIXED
069000*    ORDER AND EACH ONE SCANS WS-WORK-LINE AS LEFT BY THE RULE
069100*    BEFORE IT - A VALUE MASKED BY AN EARLIER RULE CANNOT BE
069200*    RE-MATCHED BY A LATER ONE, WHICH IS WHY IP/PHONE/IMSI/IMEI
069300*    (THE NUMERIC PATTERNS, LEAST AMBIGUOUS) RUN BEFORE PASSWORD
069400*    AND CUSTOMER (KEYWORD-DRIVEN, MORE LIKELY TO OVERLAP TEXT
069500*    THE NUMERIC RULES WOULD OTHERWISE HAVE TOUCHED).  URL RUNS
069600*    LAST SINCE A MASKED HOST NAME CAN STILL CONTAIN DIGITS THAT
069700*    WOULD OTHERWISE CONFUSE AN EARLIER NUMERIC RULE.
069800 100-PROCESS-CONFIG-REC.
069900     ADD 1 TO WS-LINE-NO.
070000     MOVE CFG-TEXT TO WS-RAW-LINE.
070100*    WS-RAW-LINE KEEPS THE UNTOUCHED ORIGINAL FOR THE MAP RECORD;
070200*    WS-WORK-LINE IS WHAT THE SEVEN RULES BELOW ARE ALLOWED TO
070300*    REWRITE.  WITHOUT THIS SPLIT THE MAP RECORDS COULD NOT SHOW
070400*    "ORIGINAL VALUE" SIDE BY SIDE WITH "MASKED VALUE".
070500     MOVE CFG-TEXT TO WS-WORK-LINE.
070600     MOVE 200      TO WS-WORK-LEN.
070700     PERFORM 300-APPLY-IP-RULE       THRU 300-EXIT.
070800     PERFORM 320-APPLY-PHONE-RULE    THRU 320-EXIT.
070900     PERFORM 340-APPLY-IMSI-RULE     THRU 340-EXIT.
071000     PERFORM 360-APPLY-IMEI-RULE     THRU 360-EXIT.
071100     PERFORM 380-APPLY-PASSWORD-RULE THRU 380-EXIT.
071200     PERFORM 400-APPLY-CUSTOMER-RULE THRU 400-EXIT.
071300     PERFORM 420-APPLY-URL-RULE      THRU 420-EXIT.
071400     PERFORM 450-WRITE-DESENS-REC    THRU 450-EXIT.
071500     PERFORM 710-READ-CONFIG-REC     THRU 710-EXIT.
071600 100-EXIT.
071700     EXIT.
071800
071900*----------------------------------------------------------------
072000*    CATEGORY 1 - IP ADDRESS.  A.B.C.D WITH EACH GROUP 0-255 IS
072100*    MASKED TO A.B.XXX.XXX - THE FIRST TWO OCTETS SURVIVE FOR
072200*    NETWORK-LEVEL TROUBLESHOOTING.
072300*----------------------------------------------------------------
072400 300-APPLY-IP-RULE.
072500     MOVE 1 TO WS-CAT-SCAN-START.
072600     MOVE 'Y' TO WS-CAT-LOOP-SW.
072700     PERFORM 302-IP-ONE-PASS THRU 302-EXIT
072800         UNTIL NOT WS-CAT-MORE-TO-SCAN.
072900 300-EXIT.
073000     EXIT.
073100
073200 302-IP-ONE-PASS.
073300*    ONE SCAN PASS LOOKING FOR THE NEXT DOTTED-QUAD STARTING AT OR
073400*    AFTER WS-CAT-SCAN-START - ON A HIT, MASKS IT IN PLACE AND
073500*    ADVANCES THE SCAN START PAST THE REPLACEMENT TEXT.
073600     MOVE 'N' TO WS-IP-FOUND-SW.
073700     PERFORM 304-TRY-IP-AT-POS THRU 304-EXIT
073800         VARYING WS-SCAN-IX FROM WS-CAT-SCAN-START BY 1
073900         UNTIL WS-SCAN-IX > WS-WORK-LEN OR WS-IP-FOUND.
074000     IF WS-IP-FOUND
074100*    ONLY GROUPS 1 AND 2 ARE COPIED FROM THE ORIGINAL - GROUPS 3
074200*    AND 4 ARE ALWAYS THE LITERAL 'XXX' REGARDLESS OF THEIR
074300*    ACTUAL DIGIT COUNT, SO A THREE-OCTET ADDRESS LIKE 10.1.5
074400*    (IF IT EVER PARSED, WHICH IT WOULD NOT - SEE 306) WOULD NOT
074500*    APPLY HERE; ALL FOUR GROUPS MUST BE PRESENT TO REACH THIS
074600*    POINT AT ALL.
074700         STRING WS-WORK-LINE(WS-IP-GSTART(1):WS-IP-GLEN(1))
074800             '.' WS-WORK-LINE(WS-IP-GSTART(2):WS-IP-GLEN(2))
074900             '.XXX.XXX' DELIMITED BY SIZE
075000             INTO WS-IP-REPL
075100         END-STRING
075200         COMPUTE WS-IP-REPL-LEN =
075300             WS-IP-GLEN(1) + WS-IP-GLEN(2) + 9
075400         MOVE 'IP          '          TO WS-MAP-NEW-CATEGORY
075500         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
075600         MOVE WS-WORK-LINE(WS-IP-START:
075700             WS-IP-END - WS-IP-START + 1) TO WS-MAP-NEW-ORIGINAL
075800         MOVE 1                       TO WS-MAP-NEW-CAT-IX
075900         MOVE WS-IP-REPL(1:WS-IP-REPL-LEN) TO WS-MAP-NEW-MASKED
076000         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
076100         MOVE WS-IP-START             TO WS-RS-START
076200         MOVE WS-IP-END               TO WS-RS-END
076300         MOVE WS-IP-REPL              TO WS-RS-REPL
076400         MOVE WS-IP-REPL-LEN          TO WS-RS-REPL-LEN
076500         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
076600         COMPUTE WS-CAT-SCAN-START = WS-IP-START + WS-IP-REPL-LEN
076700         MOVE 'Y' TO WS-CAT-LOOP-SW
076800     ELSE
076900         MOVE 'N' TO WS-CAT-LOOP-SW
077000     END-IF.
077100 302-EXIT.
077200     EXIT.
077300
077400 304-TRY-IP-AT-POS.
077500*    A DIGIT THAT IS NOT PART OF A LONGER NUMBER TO ITS LEFT (NOT
077600*    PRECEDED BY A DIGIT OR A DOT) IS A CANDIDATE DOTTED-QUAD START.
077700     IF WS-WORK-LINE(WS-SCAN-IX:1) IS NUMERIC
077800         AND (WS-SCAN-IX = 1 OR
077900              (WS-WORK-LINE(WS-SCAN-IX - 1:1) NOT NUMERIC AND
078000               WS-WORK-LINE(WS-SCAN-IX - 1:1) NOT = '.'))
078100         MOVE WS-SCAN-IX TO WS-IP-START
078200         PERFORM 306-PARSE-IP-FROM THRU 306-EXIT
078300     END-IF.
078400 304-EXIT.
078500     EXIT.
078600
078700 306-PARSE-IP-FROM.
078800*    PARSES UP TO FOUR DOT-SEPARATED DIGIT GROUPS STARTING AT
078900*    WS-IP-START - WS-IP-GROUP-OK DROPS TO 'N' THE MOMENT ANY GROUP
079000*    FAILS THE 0-255 THREE-DIGIT-MAX TEST.
079100     MOVE WS-IP-START TO WS-DR-SCAN-POS.
079200     MOVE 'Y' TO WS-IP-OK-SW.
079300     PERFORM 308-PARSE-ONE-GROUP THRU 308-EXIT
079400         VARYING WS-IP-GRP-IX FROM 1 BY 1
079500         UNTIL WS-IP-GRP-IX > 4 OR NOT WS-IP-GROUP-OK.
079600     IF WS-IP-GROUP-OK
079700         IF WS-DR-SCAN-POS > WS-WORK-LEN
079800             OR (WS-WORK-LINE(WS-DR-SCAN-POS:1) NOT NUMERIC AND
079900                 WS-WORK-LINE(WS-DR-SCAN-POS:1) NOT = '.')
080000             COMPUTE WS-IP-END = WS-DR-SCAN-POS - 1
080100             MOVE 'Y' TO WS-IP-FOUND-SW
080200         END-IF
080300     END-IF.
080400 306-EXIT.
080500     EXIT.
080600
080700 308-PARSE-ONE-GROUP.
080800*    ONE OCTET GROUP - LENGTH MUST BE 1-3 DIGITS AND THE NUMERIC
080900*    VALUE MUST NOT EXCEED 255, OTHERWISE THE WHOLE CANDIDATE IS
081000*    REJECTED AND 306 MOVES ON TO TRY THE NEXT POSITION.
081100     MOVE WS-DR-SCAN-POS TO WS-DRN-START.
081200     PERFORM 610-MEASURE-DIGIT-RUN THRU 610-EXIT.
081300     IF WS-DRN-LEN = 0 OR WS-DRN-LEN > 3
081400         MOVE 'N' TO WS-IP-OK-SW
081500     ELSE
081600*    ZERO-PAD THE RAW DIGITS INTO A FIXED 3-CHAR FIELD BEFORE THE
081700*    NUMERIC MOVE SO '5' AND '005' BOTH COMPARE THE SAME WAY
081800*    AGAINST THE 255 LIMIT BELOW.
081900         MOVE '000' TO WS-IP-GVAL-TEXT
082000         MOVE WS-WORK-LINE(WS-DRN-START:WS-DRN-LEN)
082100             TO WS-IP-GVAL-TEXT(4 - WS-DRN-LEN:WS-DRN-LEN)
082200         MOVE WS-IP-GVAL-TEXT TO WS-IP-GVAL
082300         IF WS-IP-GVAL > 255
082400             MOVE 'N' TO WS-IP-OK-SW
082500         ELSE
082600             MOVE WS-DRN-START TO WS-IP-GSTART(WS-IP-GRP-IX)
082700             MOVE WS-DRN-LEN   TO WS-IP-GLEN(WS-IP-GRP-IX)
082800             COMPUTE WS-DR-SCAN-POS = WS-DRN-START + WS-DRN-LEN
082900             IF WS-IP-GRP-IX < 4
083000                 IF WS-DR-SCAN-POS > WS-WORK-LEN
083100                     OR WS-WORK-LINE(WS-DR-SCAN-POS:1) NOT = '.'
083200                     MOVE 'N' TO WS-IP-OK-SW
083300                 ELSE
083400                     ADD 1 TO WS-DR-SCAN-POS
083500                 END-IF
083600             END-IF
083700         END-IF
083800     END-IF.
083900 308-EXIT.
084000     EXIT.
084100
084200*----------------------------------------------------------------
084300*    CATEGORIES 2-4 - PHONE, IMSI, IMEI.  ALL THREE ARE MAXIMAL
084400*    DIGIT RUNS TESTED AGAINST A LENGTH/PREFIX RULE.  PHONE IS
084500*    MASKED BY KEEPING THE FIRST THREE AND LAST TWO DIGITS; IMSI
084600*    AND IMEI ARE MASKED WITH AN 8-HEX-DIGIT HASH FROM HASH8.
084700*----------------------------------------------------------------
084800 320-APPLY-PHONE-RULE.
084900     SET WS-DIGIT-RULE-PHONE TO TRUE.
085000     MOVE 1 TO WS-CAT-SCAN-START.
085100     MOVE 'Y' TO WS-CAT-LOOP-SW.
085200     PERFORM 322-PHONE-ONE-PASS THRU 322-EXIT
085300         UNTIL NOT WS-CAT-MORE-TO-SCAN.
085400 320-EXIT.
085500     EXIT.
085600
085700 322-PHONE-ONE-PASS.
085800*    FINDS THE NEXT PHONE-LENGTH DIGIT RUN VIA THE SHARED 600
085900*    ENGINE, THEN MASKS THE MIDDLE DIGITS WHILE KEEPING THE FIRST
086000*    THREE AND LAST TWO - THAT IS THE SHOP'S STANDARD PHONE MASK.
086100     MOVE 'N' TO WS-DRN-MATCHED-SW.
086200     PERFORM 600-FIND-NEXT-DIGIT-RUN THRU 600-EXIT
086300         UNTIL WS-DRN-MATCHED-SW = 'Y'
086400             OR WS-CAT-SCAN-START > WS-WORK-LEN.
086500     IF WS-DRN-MATCHED-SW = 'Y'
086600         STRING WS-WORK-LINE(WS-DRN-START:3) '****'
086700             WS-WORK-LINE(WS-DRN-START + 9:2)
086800             DELIMITED BY SIZE INTO WS-GEN-REPL
086900         END-STRING
087000         MOVE 9 TO WS-GEN-REPL-LEN
087100*        9 = 3 KEPT + 4 STARS + 2 KEPT - THE MASK IS ALWAYS THIS
087200*        LENGTH REGARDLESS OF THE ORIGINAL DIGIT COUNT, SO THE
087300*        SUBSEQUENT COMPUTE OF WS-CAT-SCAN-START BELOW USES THE
087400*        LITERAL 9, NOT WS-DRN-LEN.
087500         MOVE 'PHONE       '          TO WS-MAP-NEW-CATEGORY
087600         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
087700         MOVE WS-WORK-LINE(WS-DRN-START:WS-DRN-LEN)
087800             TO WS-MAP-NEW-ORIGINAL
087900         MOVE 2                       TO WS-MAP-NEW-CAT-IX
088000         MOVE WS-GEN-REPL(1:9)        TO WS-MAP-NEW-MASKED
088100         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
088200         MOVE WS-DRN-START            TO WS-RS-START
088300         COMPUTE WS-RS-END = WS-DRN-START + WS-DRN-LEN - 1
088400         MOVE WS-GEN-REPL(1:9)        TO WS-RS-REPL
088500         MOVE 9                       TO WS-RS-REPL-LEN
088600         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
088700         COMPUTE WS-CAT-SCAN-START = WS-DRN-START + 9
088800         MOVE 'Y' TO WS-CAT-LOOP-SW
088900     ELSE
089000         MOVE 'N' TO WS-CAT-LOOP-SW
089100     END-IF.
089200 322-EXIT.
089300     EXIT.
089400
089500 340-APPLY-IMSI-RULE.
089600     SET WS-DIGIT-RULE-IMSI TO TRUE.
089700     MOVE 1 TO WS-CAT-SCAN-START.
089800     MOVE 'Y' TO WS-CAT-LOOP-SW.
089900     PERFORM 342-IMSI-ONE-PASS THRU 342-EXIT
090000         UNTIL NOT WS-CAT-MORE-TO-SCAN.
090100 340-EXIT.
090200     EXIT.
090300
090400 342-IMSI-ONE-PASS.
090500*    IMSI VALUES ARE HASHED RATHER THAN PARTIALLY MASKED BECAUSE
090600*    THERE IS NO SAFE PORTION OF AN IMSI TO LEAVE IN THE CLEAR.
090700     MOVE 'N' TO WS-DRN-MATCHED-SW.
090800     PERFORM 600-FIND-NEXT-DIGIT-RUN THRU 600-EXIT
090900         UNTIL WS-DRN-MATCHED-SW = 'Y'
091000             OR WS-CAT-SCAN-START > WS-WORK-LEN.
091100     IF WS-DRN-MATCHED-SW = 'Y'
091200         MOVE WS-WORK-LINE(WS-DRN-START:WS-DRN-LEN)
091300             TO WS-HASH-TEXT
091400         MOVE WS-DRN-LEN TO WS-HASH-TEXT-LEN
091500         CALL 'HASH8' USING WS-HASH-CALL-AREA
091600         STRING 'IMSI_' WS-HASH-RESULT DELIMITED BY SIZE
091700             INTO WS-GEN-REPL
091800         END-STRING
091900         MOVE 13 TO WS-GEN-REPL-LEN
092000         MOVE 'IMSI        '          TO WS-MAP-NEW-CATEGORY
092100         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
092200         MOVE WS-WORK-LINE(WS-DRN-START:WS-DRN-LEN)
092300             TO WS-MAP-NEW-ORIGINAL
092400*        WS-MAP-NEW-CAT-IX FEEDS THE CATEGORY-COUNT TABLE BUILT
092500*        BY 050-INIT-CATEGORY-TABLE - IT MUST LINE UP WITH THE
092600*        SAME CATEGORY ORDER USED THERE (1=IP,2=PHONE,3=IMSI,
092700*        4=IMEI,5=PASSWORD,6=CUSTOMER,7=URL) OR THE PER-CATEGORY
092800*        COUNTS PRINTED ON THE SUMMARY REPORT WILL BE WRONG.
092900         MOVE 3                       TO WS-MAP-NEW-CAT-IX
093000         MOVE WS-GEN-REPL(1:13)       TO WS-MAP-NEW-MASKED
093100         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
093200         MOVE WS-DRN-START            TO WS-RS-START
093300         COMPUTE WS-RS-END = WS-DRN-START + WS-DRN-LEN - 1
093400         MOVE WS-GEN-REPL(1:13)       TO WS-RS-REPL
093500         MOVE 13                      TO WS-RS-REPL-LEN
093600         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
093700         COMPUTE WS-CAT-SCAN-START = WS-DRN-START + 13
093800         MOVE 'Y' TO WS-CAT-LOOP-SW
093900     ELSE
094000         MOVE 'N' TO WS-CAT-LOOP-SW
094100     END-IF.
094200 342-EXIT.
094300     EXIT.
094400
094500 360-APPLY-IMEI-RULE.
094600     SET WS-DIGIT-RULE-IMEI TO TRUE.
094700     MOVE 1 TO WS-CAT-SCAN-START.
094800     MOVE 'Y' TO WS-CAT-LOOP-SW.
094900     PERFORM 362-IMEI-ONE-PASS THRU 362-EXIT
095000         UNTIL NOT WS-CAT-MORE-TO-SCAN.
095100 360-EXIT.
095200     EXIT.
095300
095400 362-IMEI-ONE-PASS.
095500*    SAME HASH TREATMENT AS IMSI - SEE 342-IMSI-ONE-PASS.  KEPT AS
095600*    A SEPARATE CATEGORY AND A SEPARATE PARAGRAPH RATHER THAN
095700*    FOLDED INTO 342 BECAUSE IMSI IDENTIFIES A SUBSCRIBER AND IMEI
095800*    IDENTIFIES A HANDSET - THE DOWNSTREAM AUDIT REPORT COUNTS
095900*    THEM SEPARATELY, AND A FUTURE RULE CHANGE TO ONE IS NOT
096000*    GUARANTEED TO APPLY TO THE OTHER.
096100     MOVE 'N' TO WS-DRN-MATCHED-SW.
096200     PERFORM 600-FIND-NEXT-DIGIT-RUN THRU 600-EXIT
096300         UNTIL WS-DRN-MATCHED-SW = 'Y'
096400             OR WS-CAT-SCAN-START > WS-WORK-LEN.
096500     IF WS-DRN-MATCHED-SW = 'Y'
096600         MOVE WS-WORK-LINE(WS-DRN-START:WS-DRN-LEN)
096700             TO WS-HASH-TEXT
096800         MOVE WS-DRN-LEN TO WS-HASH-TEXT-LEN
096900         CALL 'HASH8' USING WS-HASH-CALL-AREA
097000         STRING 'IMEI_' WS-HASH-RESULT DELIMITED BY SIZE
097100             INTO WS-GEN-REPL
097200         END-STRING
097300         MOVE 13 TO WS-GEN-REPL-LEN
097400         MOVE 'IMEI        '          TO WS-MAP-NEW-CATEGORY
097500         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
097600         MOVE WS-WORK-LINE(WS-DRN-START:WS-DRN-LEN)
097700             TO WS-MAP-NEW-ORIGINAL
097800         MOVE 4                       TO WS-MAP-NEW-CAT-IX
097900         MOVE WS-GEN-REPL(1:13)       TO WS-MAP-NEW-MASKED
098000         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
098100         MOVE WS-DRN-START            TO WS-RS-START
098200         COMPUTE WS-RS-END = WS-DRN-START + WS-DRN-LEN - 1
098300         MOVE WS-GEN-REPL(1:13)       TO WS-RS-REPL
098400         MOVE 13                      TO WS-RS-REPL-LEN
098500         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
098600         COMPUTE WS-CAT-SCAN-START = WS-DRN-START + 13
098700         MOVE 'Y' TO WS-CAT-LOOP-SW
098800     ELSE
098900         MOVE 'N' TO WS-CAT-LOOP-SW
099000     END-IF.
099100 362-EXIT.
099200     EXIT.
099300
099400*----------------------------------------------------------------
099500*    CATEGORY 5 - PASSWORD / SECRET / API_KEY / TOKEN.  THE FULL
099600*    KEY=VALUE (OR KEY:VALUE) FRAGMENT IS REPLACED WITH THE KEY
099700*    FOLLOWED BY EIGHT ASTERISKS.
099800*----------------------------------------------------------------
099900 380-APPLY-PASSWORD-RULE.
100000     MOVE 1 TO WS-CAT-SCAN-START.
100100     MOVE 'Y' TO WS-CAT-LOOP-SW.
100200     PERFORM 382-PASSWORD-ONE-PASS THRU 382-EXIT
100300         UNTIL NOT WS-CAT-MORE-TO-SCAN.
100400 380-EXIT.
100500     EXIT.
100600
100700 382-PASSWORD-ONE-PASS.
100800*    RE-UPPERCASE EVERY PASS SINCE 630-REPLACE-SEGMENT RESETS
100900*    WS-WORK-LINE EACH TIME A RULE FIRES - WS-UPPER-LINE WOULD
101000*    OTHERWISE GO STALE AFTER THE FIRST KEYWORD IS MASKED.
101100     MOVE WS-WORK-LINE TO WS-UPPER-LINE.
101200     INSPECT WS-UPPER-LINE CONVERTING
101300         'abcdefghijklmnopqrstuvwxyz' TO
101400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
101500     MOVE 'N' TO WS-PWD-MATCHED-SW.
101600     MOVE 'N' TO WS-PWD-DONE-SW.
101700     PERFORM 384-TRY-ONE-PWD-CANDIDATE THRU 384-EXIT
101800         UNTIL WS-PWD-MATCHED OR WS-PWD-ALL-DONE.
101900     IF WS-PWD-MATCHED
102000*    REPLACEMENT IS THE WHOLE KEYWORD TOKEN PLUS AN EQUALS SIGN
102100*    PLUS EIGHT STARS - THE ORIGINAL SEPARATOR (= OR :) AND THE
102200*    ORIGINAL VALUE TEXT ARE BOTH DROPPED.
102300         MOVE SPACES TO WS-PWD-REPL
102400         STRING WS-WORK-LINE(WS-PWD-TKSTART:
102500                 WS-PWD-TOKENEND - WS-PWD-TKSTART + 1)
102600             '=' WS-EIGHT-STARS DELIMITED BY SIZE INTO WS-PWD-REPL
102700         END-STRING
102800         COMPUTE WS-PWD-REPL-LEN =
102900             WS-PWD-TOKENEND - WS-PWD-TKSTART + 1 + 1 + 8
103000         MOVE 'PASSWORD    '          TO WS-MAP-NEW-CATEGORY
103100         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
103200         MOVE WS-WORK-LINE(WS-PWD-TKSTART:
103300             WS-PWD-VALEND - WS-PWD-TKSTART + 1)
103400             TO WS-MAP-NEW-ORIGINAL
103500         MOVE 5                       TO WS-MAP-NEW-CAT-IX
103600         MOVE WS-PWD-REPL(1:WS-PWD-REPL-LEN) TO WS-MAP-NEW-MASKED
103700         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
103800         MOVE WS-PWD-TKSTART          TO WS-RS-START
103900         MOVE WS-PWD-VALEND           TO WS-RS-END
104000         MOVE WS-PWD-REPL             TO WS-RS-REPL
104100         MOVE WS-PWD-REPL-LEN         TO WS-RS-REPL-LEN
104200         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
104300         COMPUTE WS-CAT-SCAN-START =
104400             WS-PWD-TKSTART + WS-PWD-REPL-LEN
104500         MOVE 'Y' TO WS-CAT-LOOP-SW
104600     ELSE
104700         MOVE 'N' TO WS-CAT-LOOP-SW
104800     END-IF.
104900 382-EXIT.
105000     EXIT.
105100
105200 384-TRY-ONE-PWD-CANDIDATE.
105300*    TESTS ONE KEY=VALUE OR KEY:VALUE CANDIDATE STARTING AT THE
105400*    CURRENT SCAN POSITION - ON A KEYWORD HIT, 386/388 WIDEN THE
105500*    MATCH OUT TO FULL TOKEN BOUNDARIES BEFORE IT IS ACCEPTED.
105600     PERFORM 650-FIND-LEFTMOST-KEYWORD THRU 650-EXIT.
105700     IF WS-PWD-BEST-POS = 0
105800         MOVE 'Y' TO WS-PWD-DONE-SW
105900     ELSE
106000         MOVE WS-PWD-BEST-POS TO WS-PWD-TKSTART
106100         PERFORM 386-EXTEND-TOKEN-LEFT THRU 386-EXIT
106200         COMPUTE WS-PWD-SCANPOS = WS-PWD-BEST-POS + WS-PWD-BEST-LEN
106300         MOVE WS-PWD-SCANPOS TO WS-PWD-TOKENEND
106400         PERFORM 388-EXTEND-TOKEN-RIGHT THRU 388-EXIT
106500         COMPUTE WS-PWD-SCANPOS = WS-PWD-TOKENEND + 1
106600         PERFORM 390-SKIP-SPACES THRU 390-EXIT
106700*    NO '=' OR ':' RIGHT AFTER THE TOKEN MEANS THIS WAS NOT A
106800*    KEY=VALUE FRAGMENT AFTER ALL - MOVE THE SCAN PAST IT AND
106900*    LET THE CALLING PERFORM TRY AGAIN FARTHER RIGHT.
107000         IF WS-PWD-SCANPOS > WS-WORK-LEN
107100             OR (WS-WORK-LINE(WS-PWD-SCANPOS:1) NOT = '='
107200                 AND WS-WORK-LINE(WS-PWD-SCANPOS:1) NOT = ':')
107300             COMPUTE WS-CAT-SCAN-START = WS-PWD-TOKENEND + 1
107400             MOVE WS-CAT-SCAN-START TO WS-PWD-BEST-POS
107500         ELSE
107600             MOVE WS-PWD-SCANPOS TO WS-PWD-SEPPOS
107700             ADD 1 TO WS-PWD-SCANPOS
107800             PERFORM 390-SKIP-SPACES THRU 390-EXIT
107900             MOVE WS-PWD-SCANPOS TO WS-PWD-VALSTART
108000             IF WS-PWD-VALSTART > WS-WORK-LEN
108100                 OR WS-WORK-LINE(WS-PWD-VALSTART:1) = SPACE
108200                 COMPUTE WS-CAT-SCAN-START = WS-PWD-TOKENEND + 1
108300             ELSE
108400                 MOVE WS-PWD-VALSTART TO WS-NSR-SCAN-POS
108500                 PERFORM 662-COUNT-ONE-NONSPACE THRU 662-EXIT
108600                     UNTIL WS-NSR-SCAN-POS > WS-WORK-LEN
108700                         OR WS-WORK-LINE(WS-NSR-SCAN-POS:1) = SPACE
108800                 COMPUTE WS-PWD-VALEND = WS-NSR-SCAN-POS - 1
108900                 MOVE 'Y' TO WS-PWD-MATCHED-SW
109000             END-IF
109100         END-IF
109200     END-IF.
109300 384-EXIT.
109400     EXIT.
109500
109600 386-EXTEND-TOKEN-LEFT.
109700*    WALKS LEFT FROM THE KEYWORD START WHILE THE PRIOR CHARACTER IS
109800*    STILL PART OF THE SAME TOKEN, SO 'MYPASSWORD=X' MASKS THE WHOLE
109900*    WORD, NOT JUST THE LITERAL 'PASSWORD' SUBSTRING.
110000     PERFORM 387-BACK-UP-ONE-CHAR THRU 387-EXIT
110100         UNTIL WS-PWD-TKSTART = 1
110200             OR NOT (WS-WORK-LINE(WS-PWD-TKSTART - 1:1) IS NUMERIC
110300                 OR (WS-WORK-LINE(WS-PWD-TKSTART - 1:1) >= 'A' AND
110400                     WS-WORK-LINE(WS-PWD-TKSTART - 1:1) <= 'Z')
110500                 OR (WS-WORK-LINE(WS-PWD-TKSTART - 1:1) >= 'a' AND
110600                     WS-WORK-LINE(WS-PWD-TKSTART - 1:1) <= 'z')
110700                 OR WS-WORK-LINE(WS-PWD-TKSTART - 1:1) = '_').
110800 386-EXIT.
110900     EXIT.
111000
111100 387-BACK-UP-ONE-CHAR.
111200*    ONE STEP OF THE LEFT-EXTENSION WALK IN 386.
111300     SUBTRACT 1 FROM WS-PWD-TKSTART.
111400 387-EXIT.
111500     EXIT.
111600
111700 388-EXTEND-TOKEN-RIGHT.
111800*    MIRROR OF 386 BUT WALKING RIGHT PAST THE '=' OR ':' AND THE
111900*    VALUE, SO THE ENTIRE KEY=VALUE FRAGMENT IS REPLACED TOGETHER.
112000     PERFORM 389-ADVANCE-ONE-CHAR THRU 389-EXIT
112100         UNTIL WS-PWD-TOKENEND >= WS-WORK-LEN
112200             OR NOT (WS-WORK-LINE(WS-PWD-TOKENEND + 1:1) IS NUMERIC
112300                 OR (WS-WORK-LINE(WS-PWD-TOKENEND + 1:1) >= 'A' AND
112400                     WS-WORK-LINE(WS-PWD-TOKENEND + 1:1) <= 'Z')
112500                 OR (WS-WORK-LINE(WS-PWD-TOKENEND + 1:1) >= 'a' AND
112600                     WS-WORK-LINE(WS-PWD-TOKENEND + 1:1) <= 'z')
112700                 OR WS-WORK-LINE(WS-PWD-TOKENEND + 1:1) = '_').
112800 388-EXIT.
112900     EXIT.
113000
113100 389-ADVANCE-ONE-CHAR.
113200*    ONE STEP OF THE RIGHT-EXTENSION WALK IN 388.
113300     ADD 1 TO WS-PWD-TOKENEND.
113400 389-EXIT.
113500     EXIT.
113600
113700 390-SKIP-SPACES.
113800*    SHARED HELPER - ADVANCES PAST A RUN OF BLANKS.
113900     PERFORM 391-SKIP-ONE-SPACE THRU 391-EXIT
114000         UNTIL WS-PWD-SCANPOS > WS-WORK-LEN
114100             OR WS-WORK-LINE(WS-PWD-SCANPOS:1) NOT = SPACE.
114200 390-EXIT.
114300     EXIT.
114400
114500 391-SKIP-ONE-SPACE.
114600*    ONE STEP OF THE BLANK-SKIPPING WALK IN 390.
114700     ADD 1 TO WS-PWD-SCANPOS.
114800 391-EXIT.
114900     EXIT.
115000
115100*----------------------------------------------------------------
115200*    CATEGORY 6 - CUSTOMER NAME.  EACH OF THE EIGHT KNOWN CARRIER
115300*    NAMES IS PROCESSED IN TURN - EVERY OCCURRENCE ON THE LINE IS
115400*    REPLACED BEFORE MOVING ON TO THE NEXT NAME.
115500*----------------------------------------------------------------
115600 400-APPLY-CUSTOMER-RULE.
115700*    VARYING DRIVES WS-CUST-IX ACROSS ALL EIGHT TABLE ENTRIES ONE
115800*    TIME EACH PER RECORD - UNLIKE THE NUMERIC RULES ABOVE THIS IS
115900*    NOT AN UNTIL-NO-MORE-MATCHES LOOP AT THIS LEVEL, SINCE EACH
116000*    NAME CAN APPEAR MORE THAN ONCE AND THAT REPETITION IS HANDLED
116100*    ONE LEVEL DOWN BY 402'S OWN UNTIL NOT WS-CAT-MORE-TO-SCAN.
116200     PERFORM 402-APPLY-ONE-CUSTOMER-KEYWORD THRU 402-EXIT
116300         VARYING WS-CUST-IX FROM 1 BY 1 UNTIL WS-CUST-IX > 8.
116400 400-EXIT.
116500     EXIT.
116600
116700 402-APPLY-ONE-CUSTOMER-KEYWORD.
116800*    TESTS ONE ENTRY OF THE EIGHT-NAME CUSTOMER TABLE AGAINST THE
116900*    CURRENT LINE VIA THE GENERIC SUBSTRING ENGINE (654/656).
117000     MOVE WS-CUST-NAME(WS-CUST-IX)  TO WS-SS-NEEDLE.
117100     MOVE WS-CUST-LEN(WS-CUST-IX)   TO WS-SS-NEEDLE-LEN.
117200     MOVE 1 TO WS-CAT-SCAN-START.
117300     MOVE 'Y' TO WS-CAT-LOOP-SW.
117400     PERFORM 404-CUSTOMER-ONE-PASS THRU 404-EXIT
117500         UNTIL NOT WS-CAT-MORE-TO-SCAN.
117600 402-EXIT.
117700     EXIT.
117800
117900 404-CUSTOMER-ONE-PASS.
118000*    ONE SCAN PASS OVER ALL EIGHT CUSTOMER NAMES, MASKING THE
118100*    FIRST ONE FOUND AND LEAVING THE REST OF THE LINE FOR THE NEXT
118200*    PASS - CUSTOMER NAMES CAN OVERLAP IN THEORY SO ONE AT A TIME.
118300     MOVE WS-WORK-LINE TO WS-UPPER-LINE.
118400     INSPECT WS-UPPER-LINE CONVERTING
118500         'abcdefghijklmnopqrstuvwxyz' TO
118600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
118700     MOVE WS-CAT-SCAN-START TO WS-SS-FROM.
118800     PERFORM 654-FIND-SUBSTRING-FROM THRU 654-EXIT.
118900*    CUSTOMER_NNN, NOT THE ACTUAL NAME - THE MAP-OUT RECORD
119000*    STILL CARRIES THE ORIGINAL NAME FOR ANYONE WHO NEEDS TO
119100*    UN-MASK IT LATER.
119200     IF WS-SS-POS NOT = 0
119300         MOVE WS-CUST-IX TO WS-CUST-NUM-EDIT
119400         MOVE SPACES TO WS-CUST-REPL
119500         STRING 'CUSTOMER_' WS-CUST-NUM-EDIT DELIMITED BY SIZE
119600             INTO WS-CUST-REPL
119700         END-STRING
119800         MOVE 'CUSTOMER    '          TO WS-MAP-NEW-CATEGORY
119900         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
120000         MOVE WS-SS-NEEDLE(1:WS-SS-NEEDLE-LEN)
120100             TO WS-MAP-NEW-ORIGINAL
120200         MOVE 6                       TO WS-MAP-NEW-CAT-IX
120300         MOVE WS-CUST-REPL            TO WS-MAP-NEW-MASKED
120400         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
120500         MOVE WS-SS-POS                   TO WS-RS-START
120600         COMPUTE WS-RS-END = WS-SS-POS + WS-SS-NEEDLE-LEN - 1
120700         MOVE WS-CUST-REPL                TO WS-RS-REPL
120800         MOVE 12                          TO WS-RS-REPL-LEN
120900         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
121000         COMPUTE WS-CAT-SCAN-START = WS-SS-POS + 12
121100         MOVE 'Y' TO WS-CAT-LOOP-SW
121200     ELSE
121300         MOVE 'N' TO WS-CAT-LOOP-SW
121400     END-IF.
121500 404-EXIT.
121600     EXIT.
121700
121800*----------------------------------------------------------------
121900*    CATEGORY 7 - URL.  ANY HTTP:// OR HTTPS:// TOKEN IS REPLACED
122000*    WITH THE CONSTANT MASKED_URL.
122100*----------------------------------------------------------------
122200 420-APPLY-URL-RULE.
122300     MOVE 1 TO WS-CAT-SCAN-START.
122400     MOVE 'Y' TO WS-CAT-LOOP-SW.
122500     PERFORM 422-URL-ONE-PASS THRU 422-EXIT
122600         UNTIL NOT WS-CAT-MORE-TO-SCAN.
122700 420-EXIT.
122800     EXIT.
122900
123000 422-URL-ONE-PASS.
123100*    LOOKS FOR 'HTTP://' OR 'HTTPS://' AND MASKS THE HOST PORTION
123200*    ONLY - THE PATH AND QUERY STRING ARE LEFT ALONE ON PURPOSE.
123300     MOVE WS-WORK-LINE TO WS-UPPER-LINE.
123400     INSPECT WS-UPPER-LINE CONVERTING
123500         'abcdefghijklmnopqrstuvwxyz' TO
123600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
123700     MOVE WS-CAT-SCAN-START TO WS-SS-FROM.
123800     MOVE 'HTTPS://     ' TO WS-SS-NEEDLE.
123900     MOVE 8          TO WS-SS-NEEDLE-LEN.
124000     PERFORM 654-FIND-SUBSTRING-FROM THRU 654-EXIT.
124100     MOVE WS-SS-POS  TO WS-URL-START.
124200     MOVE 8          TO WS-URL-PFXLEN.
124300*    TRY THE LONGER SCHEME FIRST - NCM-0829 ADDED HTTPS SUPPORT
124400*    AFTER MOST TRAFFIC MOVED TO TLS, BUT HTTP:// STILL SHOWS UP
124500*    IN OLDER CONFIG EXPORTS, SO BOTH ARE STILL TESTED.
124600     IF WS-URL-START = 0
124700         MOVE WS-CAT-SCAN-START TO WS-SS-FROM
124800         MOVE 'HTTP://      ' TO WS-SS-NEEDLE
124900         MOVE 7          TO WS-SS-NEEDLE-LEN
125000         PERFORM 654-FIND-SUBSTRING-FROM THRU 654-EXIT
125100         MOVE WS-SS-POS  TO WS-URL-START
125200         MOVE 7          TO WS-URL-PFXLEN
125300     END-IF.
125400     IF WS-URL-START = 0
125500         MOVE 'N' TO WS-CAT-LOOP-SW
125600     ELSE
125700         COMPUTE WS-NSR-SCAN-POS = WS-URL-START + WS-URL-PFXLEN
125800         PERFORM 662-COUNT-ONE-NONSPACE THRU 662-EXIT
125900             UNTIL WS-NSR-SCAN-POS > WS-WORK-LEN
126000                 OR WS-WORK-LINE(WS-NSR-SCAN-POS:1) = SPACE
126100         COMPUTE WS-URL-END = WS-NSR-SCAN-POS - 1
126200         MOVE 'URL         '          TO WS-MAP-NEW-CATEGORY
126300         MOVE SPACES                  TO WS-MAP-NEW-ORIGINAL
126400         MOVE WS-WORK-LINE(WS-URL-START:
126500             WS-URL-END - WS-URL-START + 1) TO WS-MAP-NEW-ORIGINAL
126600         MOVE 7                       TO WS-MAP-NEW-CAT-IX
126700         MOVE 'MASKED_URL'            TO WS-MAP-NEW-MASKED
126800         PERFORM 640-CHECK-AND-RECORD-MAPPING THRU 640-EXIT
126900         MOVE WS-URL-START            TO WS-RS-START
127000         MOVE WS-URL-END              TO WS-RS-END
127100         MOVE 'MASKED_URL'            TO WS-RS-REPL
127200         MOVE 10                      TO WS-RS-REPL-LEN
127300         PERFORM 630-REPLACE-SEGMENT THRU 630-EXIT
127400         COMPUTE WS-CAT-SCAN-START = WS-URL-START + 10
127500         MOVE 'Y' TO WS-CAT-LOOP-SW
127600     END-IF.
127700 422-EXIT.
127800     EXIT.
127900
128000*----------------------------------------------------------------
128100*    450 WRITES THE FULLY-MASKED LINE PRODUCED BY 300 THROUGH 422
128200*    ABOVE - BY THE TIME CONTROL REACHES HERE ALL SEVEN RULES HAVE
128300*    HAD THEIR CHANCE AT THE RECORD, WIN OR LOSE, AND WS-WORK-LINE
128400*    HOLDS WHATEVER SURVIVED.  A LINE WITH NO SENSITIVE VALUES AT
128500*    ALL PASSES THROUGH BYTE-FOR-BYTE IDENTICAL TO WS-RAW-LINE.
128600*----------------------------------------------------------------
128700 450-WRITE-DESENS-REC.
128800     MOVE WS-WORK-LINE TO DSN-TEXT.
128900     WRITE DSN-LINE-REC.
129000 450-EXIT.
129100     EXIT.
129200
129300*----------------------------------------------------------------
129400*    SHARED HELPER - FIND THE NEXT MAXIMAL DIGIT RUN AT OR AFTER
129500*    WS-CAT-SCAN-START AND TEST IT AGAINST THE ACTIVE RULE
129600*    (PHONE: 11 DIGITS, '1' THEN '3'-'9'; IMSI: 15 DIGITS, '460'
129700*    PREFIX; IMEI: 15 DIGITS, NO PREFIX CHECK).  A RUN THAT FAILS
129800*    THE TEST IS SKIPPED AND THE SCAN RESUMES PAST IT.
129900*----------------------------------------------------------------
130000*----------------------------------------------------------------
130100*    SHARED ENGINE BEHIND THE THREE DIGIT-RUN RULES (PHONE, IMSI,
130200*    IMEI).  FINDS THE NEXT MAXIMAL RUN OF DIGITS AT OR AFTER
130300*    WS-CAT-SCAN-START, THEN HANDS IT TO 604 TO CHECK AGAINST
130400*    WHICHEVER RULE IS CURRENTLY ACTIVE (SEE WS-DIGIT-RULE-MODE).
130500*    A RUN THAT FAILS THE RULE TEST IS SKIPPED OVER, NOT RETRIED -
130600*    THE CALLER'S LOOP ADVANCES THE SCAN PAST IT AND COMES BACK
130700*    HERE FOR THE NEXT ONE.
130800*----------------------------------------------------------------
130900 600-FIND-NEXT-DIGIT-RUN.
131000     MOVE 'N' TO WS-DRN-FOUND-SW.
131100     PERFORM 602-TRY-RUN-START THRU 602-EXIT
131200         VARYING WS-SCAN-IX FROM WS-CAT-SCAN-START BY 1
131300         UNTIL WS-SCAN-IX > WS-WORK-LEN OR WS-DRN-FOUND.
131400     IF NOT WS-DRN-FOUND
131500         COMPUTE WS-CAT-SCAN-START = WS-WORK-LEN + 1
131600     ELSE
131700         PERFORM 604-TEST-RUN-FOR-RULE THRU 604-EXIT
131800         IF WS-DRN-MATCHED-SW NOT = 'Y'
131900             COMPUTE WS-CAT-SCAN-START = WS-DRN-START + WS-DRN-LEN
132000         END-IF
132100     END-IF.
132200 600-EXIT.
132300     EXIT.
132400
132500 602-TRY-RUN-START.
132600*    A DIGIT NOT PRECEDED BY ANOTHER DIGIT IS A CANDIDATE RUN
132700*    START FOR 600'S SCAN.
132800     IF WS-WORK-LINE(WS-SCAN-IX:1) IS NUMERIC
132900         AND (WS-SCAN-IX = 1 OR
133000              WS-WORK-LINE(WS-SCAN-IX - 1:1) NOT NUMERIC)
133100         MOVE WS-SCAN-IX TO WS-DRN-START
133200         PERFORM 610-MEASURE-DIGIT-RUN THRU 610-EXIT
133300         MOVE 'Y' TO WS-DRN-FOUND-SW
133400     END-IF.
133500 602-EXIT.
133600     EXIT.
133700
133800*----------------------------------------------------------------
133900*    THE ACTIVE RULE IS SET INTO WS-DIGIT-RULE-MODE BY 320/340/360
134000*    BEFORE THE SCAN LOOP STARTS, SO ONE SHARED TEST PARAGRAPH CAN
134100*    SERVE ALL THREE CATEGORIES WITHOUT CONFUSING A 15-DIGIT IMSI
134200*    RUN FOR AN 11-DIGIT PHONE NUMBER OR VICE VERSA.
134300*----------------------------------------------------------------
134400 604-TEST-RUN-FOR-RULE.
134500*    CHECKS THE JUST-MEASURED DIGIT RUN'S LENGTH AGAINST THE
134600*    CALLING RULE'S EXPECTED LENGTH (SET VIA WS-DIGIT-RULE).
134700     MOVE 'N' TO WS-DRN-MATCHED-SW.
134800     EVALUATE TRUE
134900         WHEN WS-DIGIT-RULE-PHONE
135000*            11 DIGITS, LEADING '1' (NANP COUNTRY CODE), SECOND
135100*            DIGIT 3-9 (NO NORTH AMERICAN AREA CODE STARTS WITH
135200*            0 OR 1) - THIS IS DELIBERATELY NARROWER THAN "ANY
135300*            11-DIGIT NUMBER" SO A RANDOM SERIAL NUMBER OR
135400*            COUNTER VALUE THE SAME LENGTH IS NOT MASKED.
135500             IF WS-DRN-LEN = 11
135600                 AND WS-WORK-LINE(WS-DRN-START:1) = '1'
135700                 AND WS-WORK-LINE(WS-DRN-START + 1:1) >= '3'
135800                 AND WS-WORK-LINE(WS-DRN-START + 1:1) <= '9'
135900                 MOVE 'Y' TO WS-DRN-MATCHED-SW
136000             END-IF
136100         WHEN WS-DIGIT-RULE-IMSI
136200*            15 DIGITS STARTING WITH MCC '460' - THE ONLY MCC
136300*            SEEN IN THIS SHOP'S CONFIG EXPORTS TO DATE.  A SITE
136400*            ONBOARDING A CARRIER UNDER A DIFFERENT MCC WILL NEED
136500*            TO WIDEN THIS TEST - SEE THE REGRESSION NOTES BLOCK
136600*            IN THE PROGRAM HEADER.
136700             IF WS-DRN-LEN = 15
136800                 AND WS-WORK-LINE(WS-DRN-START:3) = '460'
136900                 MOVE 'Y' TO WS-DRN-MATCHED-SW
137000             END-IF
137100         WHEN WS-DIGIT-RULE-IMEI
137200*            15 DIGITS, NO PREFIX CHECK - UNLIKE IMSI THERE IS NO
137300*            SINGLE RESERVED LEADING BLOCK TO TEST, SO LENGTH
137400*            ALONE IS THE RULE.  THIS IS WHY IMEI MUST RUN AS ITS
137500*            OWN PASS AFTER IMSI RATHER THAN SHARING ONE TEST -
137600*            AN IMSI ALREADY MASKED BY 342 NO LONGER LOOKS LIKE A
137700*            15-DIGIT RUN, SO THE TWO RULES DO NOT COLLIDE.
137800             IF WS-DRN-LEN = 15
137900                 MOVE 'Y' TO WS-DRN-MATCHED-SW
138000             END-IF
138100     END-EVALUATE.
138200 604-EXIT.
138300     EXIT.
138400
138500*----------------------------------------------------------------
138600*    MEASURE A DIGIT RUN WHOSE START IS ALREADY CONFIRMED NUMERIC.
138700*----------------------------------------------------------------
138800 610-MEASURE-DIGIT-RUN.
138900     MOVE 0 TO WS-DR-RUNLEN.
139000     MOVE WS-DRN-START TO WS-DR-SCAN-POS.
139100     PERFORM 612-COUNT-ONE-DIGIT THRU 612-EXIT
139200         UNTIL WS-DR-SCAN-POS > WS-WORK-LEN
139300             OR WS-WORK-LINE(WS-DR-SCAN-POS:1) NOT NUMERIC.
139400     MOVE WS-DR-RUNLEN TO WS-DRN-LEN.
139500 610-EXIT.
139600     EXIT.
139700
139800 612-COUNT-ONE-DIGIT.
139900*    ONE STEP OF THE DIGIT-RUN LENGTH COUNT IN 610.
140000     ADD 1 TO WS-DR-RUNLEN.
140100     ADD 1 TO WS-DR-SCAN-POS.
140200 612-EXIT.
140300     EXIT.
140400
140500*----------------------------------------------------------------
140600*    GENERIC IN-PLACE SEGMENT REPLACEMENT - REBUILDS WS-WORK-LINE
140700*    WITH WS-RS-REPL SUBSTITUTED FOR THE BYTES FROM WS-RS-START TO
140800*    WS-RS-END, THEN RECOMPUTES THE LOGICAL LINE LENGTH.
140900*----------------------------------------------------------------
141000 630-REPLACE-SEGMENT.
141100*    BUILDS THE NEW LINE IN THREE PIECES - THE UNCHANGED TEXT
141200*    BEFORE THE SEGMENT, THE REPLACEMENT TEXT, AND THE UNCHANGED
141300*    TEXT AFTER THE SEGMENT - RATHER THAN TRYING TO SHIFT BYTES
141400*    WITHIN WS-WORK-LINE IN PLACE, SINCE THE REPLACEMENT IS
141500*    ALMOST NEVER THE SAME LENGTH AS WHAT IT REPLACES.
141600     MOVE SPACES TO WS-RS-NEWLINE.
141700     COMPUTE WS-RS-PREFIX-LEN = WS-RS-START - 1.
141800     IF WS-RS-PREFIX-LEN > 0
141900         MOVE WS-WORK-LINE(1:WS-RS-PREFIX-LEN)
142000             TO WS-RS-NEWLINE(1:WS-RS-PREFIX-LEN)
142100     END-IF.
142200     COMPUTE WS-RS-DEST-START = WS-RS-PREFIX-LEN + 1.
142300     MOVE WS-RS-REPL(1:WS-RS-REPL-LEN)
142400         TO WS-RS-NEWLINE(WS-RS-DEST-START:WS-RS-REPL-LEN).
142500     COMPUTE WS-RS-SUFFIX-START = WS-RS-END + 1.
142600*    A SEGMENT AT THE VERY END OF THE LINE HAS NO SUFFIX TO COPY -
142700*    WS-RS-SUFFIX-LEN STAYS ZERO AND THE FINAL LENGTH COMPUTE
142800*    BELOW STILL COMES OUT RIGHT.
142900     IF WS-RS-SUFFIX-START <= WS-WORK-LEN
143000         COMPUTE WS-RS-SUFFIX-LEN =
143100             WS-WORK-LEN - WS-RS-SUFFIX-START + 1
143200         COMPUTE WS-RS-DEST-START =
143300             WS-RS-PREFIX-LEN + WS-RS-REPL-LEN + 1
143400*    TRUNCATE THE SUFFIX RATHER THAN OVERFLOW WS-RS-NEWLINE IF
143500*    THE REPLACEMENT TEXT PUSHED THE LINE PAST 200 BYTES - THIS
143600*    CAN ONLY HAPPEN WHEN SEVERAL LONG VALUES MASK ON ONE LINE.
143700         IF WS-RS-DEST-START + WS-RS-SUFFIX-LEN - 1 > 200
143800             COMPUTE WS-RS-SUFFIX-LEN = 200 - WS-RS-DEST-START + 1
143900         END-IF
144000         IF WS-RS-SUFFIX-LEN > 0
144100             MOVE WS-WORK-LINE(WS-RS-SUFFIX-START:WS-RS-SUFFIX-LEN)
144200                 TO WS-RS-NEWLINE(WS-RS-DEST-START:WS-RS-SUFFIX-LEN)
144300         END-IF
144400     END-IF.
144500     MOVE WS-RS-NEWLINE TO WS-WORK-LINE.
144600     COMPUTE WS-WORK-LEN = WS-RS-PREFIX-LEN + WS-RS-REPL-LEN +
144700         WS-RS-SUFFIX-LEN.
144800     IF WS-WORK-LEN > 200
144900         MOVE 200 TO WS-WORK-LEN
145000     END-IF.
145100 630-EXIT.
145200     EXIT.
145300
145400*----------------------------------------------------------------
145500*    FIRST-SEEN-WINS MAPPING TABLE MAINTENANCE - IF THE (CATEGORY,
145600*    ORIGINAL) PAIR IS ALREADY ON FILE, DO NOTHING; OTHERWISE ADD
145700*    IT AND BUMP THE COUNTERS IN PPCTRL.
145800*----------------------------------------------------------------
145900 640-CHECK-AND-RECORD-MAPPING.
146000     MOVE 'N' TO WS-MAP-FOUND-SW.
146100     PERFORM 642-TEST-ONE-MAP-ENTRY THRU 642-EXIT
146200         VARYING WS-MAP-IX FROM 1 BY 1
146300         UNTIL WS-MAP-IX > WS-MAP-COUNT OR WS-MAP-WAS-FOUND.
146400     IF NOT WS-MAP-WAS-FOUND AND WS-MAP-COUNT < 200
146500         ADD 1 TO WS-MAP-COUNT
146600         MOVE WS-MAP-NEW-CATEGORY TO WS-MAP-CATEGORY(WS-MAP-COUNT)
146700         MOVE WS-MAP-NEW-ORIGINAL TO WS-MAP-ORIGINAL(WS-MAP-COUNT)
146800         MOVE WS-MAP-NEW-MASKED   TO WS-MAP-MASKED(WS-MAP-COUNT)
146900         ADD 1 TO PP-CAT-COUNT(WS-MAP-NEW-CAT-IX)
147000         ADD 1 TO PP-TOTAL-REPLACEMENTS
147100     END-IF.
147200 640-EXIT.
147300     EXIT.
147400
147500 642-TEST-ONE-MAP-ENTRY.
147600*    COMPARES ONE EXISTING MAP-TABLE ENTRY AGAINST THE CANDIDATE -
147700*    A MATCH ON CATEGORY AND ORIGINAL VALUE MEANS SKIP THE ADD.
147800     IF WS-MAP-CATEGORY(WS-MAP-IX) = WS-MAP-NEW-CATEGORY
147900         AND WS-MAP-ORIGINAL(WS-MAP-IX) = WS-MAP-NEW-ORIGINAL
148000         MOVE 'Y' TO WS-MAP-FOUND-SW
148100     END-IF.
148200 642-EXIT.
148300     EXIT.
148400
148500*----------------------------------------------------------------
148600*    LEFTMOST PASSWORD KEYWORD AT OR AFTER WS-CAT-SCAN-START -
148700*    TRIES ALL SIX KEYWORDS AND KEEPS THE SMALLEST POSITION FOUND.
148800*----------------------------------------------------------------
148900 650-FIND-LEFTMOST-KEYWORD.
149000     MOVE 0 TO WS-PWD-BEST-POS.
149100     PERFORM 652-TRY-ONE-PWD-KEYWORD THRU 652-EXIT
149200         VARYING WS-PWD-IX FROM 1 BY 1 UNTIL WS-PWD-IX > 6.
149300 650-EXIT.
149400     EXIT.
149500
149600*----------------------------------------------------------------
149700*    NCM-0811 (JHK) - A PLAIN CALL TO 654 WILL HAND BACK THE
149800*    LEFTMOST SUBSTRING HIT EVEN WHEN THE KEYWORD SITS IN THE
149900*    MIDDLE OF A LONGER IDENTIFIER (E.G. XPASSWORDY), WHICH IS
150000*    NOT WHAT THE PASSWORD RULE IS SUPPOSED TO CATCH - THE RULE
150100*    ONLY WANTS THE KEYWORD WHEN IT IS THE TAIL OF THE TOKEN, SO
150200*    652 NOW LOOPS THROUGH 653 UNTIL A HIT CLEARS THE BOUNDARY
150300*    TEST OR THE LINE RUNS OUT.  654/656 ARE LEFT ALONE SINCE
150400*    THE CUSTOMER-NAME RULE (402/404) SHARES THEM AS-IS.
150500*----------------------------------------------------------------
150600 652-TRY-ONE-PWD-KEYWORD.
150700     MOVE SPACES                   TO WS-SS-NEEDLE.
150800     MOVE WS-PWD-KEY(WS-PWD-IX)    TO WS-SS-NEEDLE(1:8).
150900     MOVE WS-PWD-KEYLEN(WS-PWD-IX) TO WS-SS-NEEDLE-LEN.
151000     MOVE WS-CAT-SCAN-START        TO WS-SS-FROM.
151100     MOVE 'N' TO WS-PWD-BOUNDARY-OK-SW.
151200     PERFORM 653-FIND-NEXT-TAIL-HIT THRU 653-EXIT
151300         UNTIL WS-SS-POS = 0 OR WS-PWD-BOUNDARY-OK.
151400     IF WS-SS-POS NOT = 0
151500         IF WS-PWD-BEST-POS = 0 OR WS-SS-POS < WS-PWD-BEST-POS
151600             MOVE WS-SS-POS             TO WS-PWD-BEST-POS
151700             MOVE WS-SS-NEEDLE-LEN      TO WS-PWD-BEST-LEN
151800         END-IF
151900     END-IF.
152000 652-EXIT.
152100     EXIT.
152200
152300*----------------------------------------------------------------
152400*    ONE SUBSTRING TRY PLUS THE TAIL-OF-TOKEN BOUNDARY CHECK -
152500*    IF THE CHARACTER RIGHT AFTER THE CANDIDATE IS ALPHANUMERIC
152600*    OR AN UNDERSCORE, THE KEYWORD IS BURIED INSIDE A LONGER
152700*    IDENTIFIER AND THE HIT DOES NOT COUNT - PUSH WS-SS-FROM PAST
152800*    IT AND LET 652 LOOP BACK FOR ANOTHER TRY.
152900*----------------------------------------------------------------
153000 653-FIND-NEXT-TAIL-HIT.
153100     PERFORM 654-FIND-SUBSTRING-FROM THRU 654-EXIT.
153200     IF WS-SS-POS NOT = 0
153300         COMPUTE WS-PWD-TAILCHK = WS-SS-POS + WS-SS-NEEDLE-LEN
153400         IF WS-PWD-TAILCHK > WS-WORK-LEN
153500             MOVE 'Y' TO WS-PWD-BOUNDARY-OK-SW
153600         ELSE
153700             IF WS-WORK-LINE(WS-PWD-TAILCHK:1) IS NUMERIC
153800                 OR (WS-WORK-LINE(WS-PWD-TAILCHK:1) >= 'A' AND
153900                     WS-WORK-LINE(WS-PWD-TAILCHK:1) <= 'Z')
154000                 OR (WS-WORK-LINE(WS-PWD-TAILCHK:1) >= 'a' AND
154100                     WS-WORK-LINE(WS-PWD-TAILCHK:1) <= 'z')
154200                 OR WS-WORK-LINE(WS-PWD-TAILCHK:1) = '_'
154300                 COMPUTE WS-SS-FROM = WS-SS-POS + 1
154400             ELSE
154500                 MOVE 'Y' TO WS-PWD-BOUNDARY-OK-SW
154600             END-IF
154700         END-IF
154800     END-IF.
154900 653-EXIT.
155000     EXIT.
155100
155200*----------------------------------------------------------------
155300*    GENERIC SUBSTRING SEARCH - WS-SS-NEEDLE IN WS-UPPER-LINE FROM
155400*    WS-SS-FROM ONWARD.  RETURNS 0 IN WS-SS-POS IF NOT FOUND.
155500*----------------------------------------------------------------
155600 654-FIND-SUBSTRING-FROM.
155700     MOVE 0 TO WS-SS-POS.
155800     IF WS-SS-FROM + WS-SS-NEEDLE-LEN - 1 <= WS-WORK-LEN
155900         PERFORM 656-TRY-ONE-SS-POS THRU 656-EXIT
156000             VARYING WS-SS-TRY FROM WS-SS-FROM BY 1
156100             UNTIL WS-SS-TRY > WS-WORK-LEN - WS-SS-NEEDLE-LEN + 1
156200                 OR WS-SS-POS NOT = 0
156300     END-IF.
156400 654-EXIT.
156500     EXIT.
156600
156700 656-TRY-ONE-SS-POS.
156800*    ONE POSITION OF THE GENERIC SUBSTRING SEARCH IN 654.
156900     IF WS-UPPER-LINE(WS-SS-TRY:WS-SS-NEEDLE-LEN) =
157000        WS-SS-NEEDLE(1:WS-SS-NEEDLE-LEN)
157100         MOVE WS-SS-TRY TO WS-SS-POS
157200     END-IF.
157300 656-EXIT.
157400     EXIT.
157500
157600*----------------------------------------------------------------
157700*    NON-SPACE RUN MEASUREMENT - USED BY PASSWORD (VALUE) AND URL
157800*    (THE REST OF THE URL TOKEN AFTER THE SCHEME).
157900*----------------------------------------------------------------
158000 662-COUNT-ONE-NONSPACE.
158100*    ONE STEP OF THE NON-SPACE RUN LENGTH COUNT.
158200     ADD 1 TO WS-NSR-SCAN-POS.
158300 662-EXIT.
158400     EXIT.
158500
158600*----------------------------------------------------------------
158700*    DUMP THE MAPPING TABLE TO MAP-OUT AT END OF RUN.
158800*----------------------------------------------------------------
158900 680-WRITE-MAP-RECORDS.
159000     PERFORM 682-WRITE-ONE-MAP-REC THRU 682-EXIT
159100         VARYING WS-MAP-IX FROM 1 BY 1 UNTIL WS-MAP-IX > WS-MAP-COUNT.
159200 680-EXIT.
159300     EXIT.
159400
159500 682-WRITE-ONE-MAP-REC.
159600*    WRITES ONE MAP-OUT RECORD - CALLED ONCE PER SURVIVING ENTRY
159700*    OF THE IN-MEMORY TABLE FROM 680.
159800     MOVE WS-MAP-CATEGORY(WS-MAP-IX) TO MP-CATEGORY.
159900     MOVE WS-MAP-ORIGINAL(WS-MAP-IX) TO MP-ORIGINAL.
160000     MOVE WS-MAP-MASKED(WS-MAP-IX)   TO MP-MASKED.
160100     WRITE MAP-REC.
160200 682-EXIT.
160300     EXIT.
160400
160500*----------------------------------------------------------------
160600*    FILE HANDLING
160700*----------------------------------------------------------------
160800*----------------------------------------------------------------
160900*    NCM-0811 (JHK) - OPENS ARE CHECKED ONE AT A TIME NOW AND A
161000*    BAD STATUS JUMPS STRAIGHT TO 1000-ERROR-RTN INSTEAD OF
161100*    FALLING THROUGH TO 900-CLOSE-FILES - NO SENSE TRYING TO
161200*    CLOSE A SET OF FILES WHEN ONE OF THEM NEVER CAME OPEN.
161300*----------------------------------------------------------------
161400 700-OPEN-FILES.
161500     OPEN INPUT  CONFIG-IN.
161600     IF WS-CONFIG-STATUS NOT = '00'
161700         DISPLAY 'DESENS1 - CONFIG-IN OPEN ERROR - STATUS '
161800             WS-CONFIG-STATUS
161900         GO TO 1000-ERROR-RTN
162000     END-IF.
162100     OPEN OUTPUT DESENS-OUT.
162200     IF WS-DESENS-STATUS NOT = '00'
162300         DISPLAY 'DESENS1 - DESENS-OUT OPEN ERROR - STATUS '
162400             WS-DESENS-STATUS
162500         GO TO 1000-ERROR-RTN
162600     END-IF.
162700     OPEN OUTPUT MAP-OUT.
162800     IF WS-MAP-STATUS NOT = '00'
162900         DISPLAY 'DESENS1 - MAP-OUT OPEN ERROR - STATUS '
163000             WS-MAP-STATUS
163100         GO TO 1000-ERROR-RTN
163200     END-IF.
163300 700-EXIT.
163400     EXIT.
163500
163600 710-READ-CONFIG-REC.
163700     READ CONFIG-IN
163800         AT END MOVE 'Y' TO WS-CONFIG-EOF-SW
163900     END-READ.
164000 710-EXIT.
164100     EXIT.
164200
164300 900-CLOSE-FILES.
164400     CLOSE CONFIG-IN.
164500     CLOSE DESENS-OUT.
164600     CLOSE MAP-OUT.
164700 900-EXIT.
164800     EXIT.
164900
165000*----------------------------------------------------------------
165100*    HARD-STOP HANDLER FOR FILE OPEN FAILURES - SEE 700 ABOVE.
165200*    SETS A BAD RETURN CODE AND TERMINATES WITHOUT TOUCHING THE
165300*    OTHER FILES, WHICH MAY NEVER HAVE COME OPEN.
165400*----------------------------------------------------------------
165500 1000-ERROR-RTN.
165600     MOVE 16 TO PP-STEP-RC.
165700     DISPLAY 'DESENS1 - 1000-ERROR-RTN - STEP ABORTED'.
165800     GOBACK.
165900*
166000****************************************************************
166100*    MAINTENANCE APPENDIX - NOT EXECUTED, KEPT HERE SO THE NOTES
166200*    TRAVEL WITH THE SOURCE INSTEAD OF LIVING IN A BINDER SOMEONE
166300*    WILL EVENTUALLY LOSE.
166400****************************************************************
166500*
166600* HOW TO ADD A NINTH CUSTOMER NAME -
166700*   1.  ADD ONE MORE FILLER VALUE TO WS-CUST-NAMES-LITERAL.
166800*   2.  ADD THE MATCHING LENGTH TO WS-CUST-LEN-LITERAL IN THE
166900*       SAME POSITION.
167000*   3.  CHANGE THE OCCURS 8 ON BOTH WS-CUST-NAME AND WS-CUST-LEN
167100*       TO OCCURS 9.
167200*   4.  CHANGE THE UNTIL WS-CUST-IX > 8 TEST IN
167300*       400-APPLY-CUSTOMER-RULE TO > 9.
167400*   5.  RUN THE FULL REGRESSION CONFIG SET - DO NOT SKIP THIS,
167500*       THE TABLE HAS BEEN WIDENED BEFORE (NCM-0733) AND THE
167600*       OFF-BY-ONE IN THE OCCURS/VARYING PAIR IS AN EASY MISS.
167700*
167800* HOW TO ADD A SEVENTH PASSWORD KEYWORD -
167900*   SAME IDEA AS ABOVE BUT AGAINST WS-PWD-KEYS-LITERAL,
168000*   WS-PWD-KEYLEN-LITERAL, AND THE OCCURS 6 / UNTIL WS-PWD-IX > 6
168100*   PAIRS IN WS-PWD-KEYS-TABLE, WS-PWD-KEYLEN-TABLE, AND
168200*   650-FIND-LEFTMOST-KEYWORD.
168300*
168400* WHY WS-WORK-LINE IS 200 BYTES -
168500*   THE CONFLINE COPYBOOK'S TEXT FIELD IS 200 BYTES, MATCHING
168600*   NORMLIZ'S OUTPUT LINE WIDTH - CONFIG LINES LONGER THAN THAT
168700*   ARE ALREADY TRUNCATED BY THE TIME THEY REACH THIS PROGRAM, SO
168800*   THERE IS NO POINT CARRYING A WIDER WORKING COPY HERE.
168900*
169000* WALKTHROUGH - PHONE NUMBER RULE ON A SAMPLE LINE -
169100*   INPUT  ...CONTACT=15035551234...
169200*   600/602 WALK THE LINE LOOKING FOR A DIGIT NOT PRECEDED BY ANOTHER
169300*   DIGIT - THE RUN STARTING AT THE '1' IN '15035551234' IS THE FIRST
169400*   CANDIDATE.  610/612 MEASURE ITS LENGTH AT 11.  604 CHECKS THE
169500*   PHONE BRANCH - LENGTH 11, FIRST DIGIT '1', SECOND DIGIT '5' (IN
169600*   RANGE 3-9) - THE RUN QUALIFIES.  322 BUILDS '150****34' FROM THE
169700*   FIRST THREE DIGITS, FOUR STARS, AND THE LAST TWO DIGITS, THEN 630
169800*   SPLICES IT IN.  OUTPUT ...CONTACT=150****34...
169900*
170000* WALKTHROUGH - PHONE RULE SKIPPING A NON-MATCHING RUN -
170100*   INPUT  ...ORDERID=98765432109...
170200*   THE SAME 11-DIGIT RUN IS FOUND BY 600/602/610, BUT 604 REJECTS IT -
170300*   THE FIRST DIGIT IS '9', NOT '1' - SO WS-DRN-MATCHED-SW STAYS 'N'.
170400*   600 THEN ADVANCES WS-CAT-SCAN-START PAST THE WHOLE RUN AND LOOKS
170500*   FOR ANOTHER ONE; THERE IS NONE, SO THE LINE PASSES THROUGH
170600*   UNCHANGED BY THE PHONE RULE - CORRECT, SINCE AN ORDER ID IS NOT A
170700*   TELEPHONE NUMBER EVEN THOUGH IT HAPPENS TO BE 11 DIGITS LONG.
170800*
170900* WALKTHROUGH - IMSI/IMEI RULE ON A SAMPLE LINE -
171000*   INPUT  ...UE_IMSI=460123456789012...
171100*   600/602/610 FIND THE 15-DIGIT RUN STARTING AT '4'.  604, RUNNING
171200*   WITH WS-DIGIT-RULE-IMSI SET, CONFIRMS LENGTH 15 AND LEADING MCC
171300*   '460' - A MATCH.  342 COPIES THE RUN INTO WS-HASH-TEXT, CALLS
171400*   HASH8, AND BUILDS 'IMSI_' FOLLOWED BY THE EIGHT-HEX-DIGIT RESULT -
171500*   THE ORIGINAL 15 DIGITS ARE GONE FROM THE OUTPUT LINE ENTIRELY,
171600*   UNLIKE THE PARTIAL-KEEP MASKS USED FOR IP AND PHONE.  WHEN THE
171700*   SAME PROGRAM SEES A 15-DIGIT RUN THAT IS NOT PREFIXED '460' (AN
171800*   IMEI), THE IMSI TEST IN 604 FAILS, THE IMEI TEST IN 604 PASSES ON
171900*   LENGTH ALONE, AND 362 PRODUCES AN 'IMEI_' PREFIXED HASH INSTEAD.
172000*
172100* WALKTHROUGH - CUSTOMER NAME RULE ON A SAMPLE LINE -
172200*   INPUT  ...CARRIER=EXAMPLE TELECOM TRUNK GROUP 4...
172300*   400 WALKS THE EIGHT-ENTRY TABLE ONE NAME AT A TIME.  WHEN
172400*   WS-CUST-IX REACHES THE ENTRY FOR 'EXAMPLE TELECOM', 404 UPPERCASES
172500*   THE LINE INTO WS-UPPER-LINE AND FINDS A MATCH VIA 654/656.  THE
172600*   MATCHED SPAN IS REPLACED WITH 'CUSTOMER_' FOLLOWED BY THE ZERO-
172700*   PADDED TABLE INDEX (E.G. 'CUSTOMER_002'), NOT A FIXED STRING -
172800*   THIS LETS THE MAP-OUT RECORD AND THE MASKED TEXT BOTH POINT BACK
172900*   TO THE SAME TABLE ENTRY WITHOUT CARRYING THE CLEARTEXT NAME
173000*   TWICE.  OUTPUT ...CARRIER=CUSTOMER_002 TRUNK GROUP 4...
173100*
173200* WALKTHROUGH - URL RULE ON A SAMPLE LINE -
173300*   INPUT  ...ENDPOINT=HTTPS://GNB-MGMT.EXAMPLE.NET/API/V1...
173400*   422 TRIES THE 8-CHARACTER 'HTTPS://' NEEDLE FIRST AND FINDS IT
173500*   IMMEDIATELY AFTER 'ENDPOINT='.  662 THEN COUNTS NON-SPACE
173600*   CHARACTERS FROM JUST PAST THE SCHEME TO THE END OF THE TOKEN,
173700*   WHICH INCLUDES THE HOST, THE PATH, AND ANY QUERY STRING - THE
173800*   WHOLE TOKEN IS REPLACED WITH THE LITERAL 'MASKED_URL', NOT JUST
173900*   THE HOST PORTION, DESPITE THE BANNER OVER 420 SAYING "HOST
174000*   PORTION ONLY" - THAT BANNER DESCRIBES THE ORIGINAL INTENT; THE
174100*   ACTUAL BEHAVIOR HAS MASKED THE WHOLE REMAINDER OF THE TOKEN SINCE
174200*   NCM-0829, AND NCM-0867 DOCUMENTS THIS AS A KNOWN GAP RATHER THAN
174300*   CORRECTING THE COMMENT OR THE CODE AT THAT TIME.
174400*
174500* WALKTHROUGH - IP ADDRESS RULE ON A SAMPLE LINE -
174600*   INPUT  ...GNB_IP=10.20.30.40...
174700*   300 FINDS THE DOTTED QUAD STARTING AT THE '1' IN '10' BECAUSE
174800*   304 REJECTS EVERY DIGIT POSITION INSIDE 'GNB_IP=1' UP TO THAT
174900*   POINT (EACH IS PRECEDED BY ANOTHER DIGIT OR BY A LETTER, NOT A
175000*   VALID START).  306/308 THEN WALK FOUR GROUPS - '10', '20',
175100*   '30', '40' - ALL PASS THE 0-255/3-DIGIT TEST.  302 BUILDS THE
175200*   REPLACEMENT '10.20.XXX.XXX' FROM GROUPS 1 AND 2 ONLY, THEN
175300*   630 SPLICES IT IN.  OUTPUT ...GNB_IP=10.20.XXX.XXX...
175400*
175500* WALKTHROUGH - PASSWORD RULE TOKEN-BOUNDARY CHECK -
175600*   INPUT  ...MYPASSWORD=HUNTER2...
175700*   650/652 FIND 'PASSWORD' STARTING AT THE 'P' IN 'MYPASSWORD'.
175800*   653/654 CONFIRM THE CHARACTER RIGHT AFTER THE KEYWORD IS '='
175900*   (NOT A LETTER, DIGIT, OR UNDERSCORE), SO THE HIT CLEARS THE
176000*   TAIL-BOUNDARY CHECK ON THE FIRST TRY.  386 THEN WALKS LEFT
176100*   FROM THE 'P' AND FINDS 'MY' IS STILL PART OF THE SAME TOKEN,
176200*   SO WS-PWD-TKSTART MOVES BACK TO THE 'M'.  388 WALKS RIGHT PAST
176300*   THE VALUE.  THE WHOLE TOKEN 'MYPASSWORD' PLUS '=********' IS
176400*   WHAT GETS WRITTEN OUT, NOT JUST THE LITERAL WORD 'PASSWORD'.
176500*
176600* WALKTHROUGH - PASSWORD RULE REJECTING A FALSE HIT -
176700*   INPUT  ...DEVICE=XPASSWORDY...
176800*   650/652 FIND 'PASSWORD' STARTING INSIDE 'XPASSWORDY'.  653
176900*   CHECKS THE CHARACTER RIGHT AFTER THE KEYWORD - IT IS 'Y', A
177000*   LETTER - SO THE BOUNDARY CHECK FAILS AND 653 PUSHES THE
177100*   SEARCH PAST THIS POSITION AND TRIES AGAIN.  THERE IS NO OTHER
177200*   OCCURRENCE OF ANY KEYWORD ON THE LINE, SO WS-PWD-BEST-POS
177300*   STAYS ZERO AND THE LINE PASSES THROUGH UNMASKED BY THIS RULE -
177400*   CORRECT, SINCE 'XPASSWORDY' IS NOT A RECOGNIZED KEY NAME AND
177500*   THERE IS NO '=' OR ':' FOLLOWING IT ANYWAY.  TICKET NCM-0951.
177600*
177700* INCIDENT NOTES -
177800*   NCM-0935 (2023) - A TYPO IN A JCL OVERRIDE POINTED MAPOUT AT A
177900*   DATASET THE JOB'S USERID COULD NOT ALLOCATE.  BEFORE THIS FIX
178000*   THE STEP RAN TO COMPLETION, WROTE DESENS-OUT NORMALLY, AND
178100*   ONLY FAILED ON THE FIRST MAP-OUT WRITE - BY THEN DESENS-OUT
178200*   WAS ALREADY A FULL, USABLE FILE, WHICH CONFUSED THE OPERATOR
178300*   WHO RERAN THE WHOLE JOB STREAM FROM THE TOP INSTEAD OF JUST
178400*   FIXING THE OVERRIDE.  700-OPEN-FILES NOW CATCHES THIS BEFORE
178500*   A SINGLE RECORD IS READ.
178600*
178700*   NCM-0951 (2026) - A CONFIG EXPORT FROM A NEWLY ONBOARDED VENDOR
178800*   USED FIELD NAMES LIKE 'OLDPASSWORDY' AND 'XPASSWORDCONFIRM' IN
178900*   A WAY THAT HAPPENED TO CONTAIN THE SUBSTRING 'PASSWORD' WITHOUT
179000*   BEING A PASSWORD FIELD AT ALL - THE OLD 650/652 LOGIC MASKED
179100*   THESE AND CORRUPTED AN UNRELATED FIELD NAME IN THE OUTPUT.
179200*   THE FIX ADDED THE TAIL-BOUNDARY CHECK IN 652/653 SO A KEYWORD
179300*   ONLY COUNTS WHEN IT SITS AT THE END OF ITS TOKEN - THE
179400*   CUSTOMER-NAME RULE (402/404) WAS DELIBERATELY LEFT ALONE
179500*   SINCE IT HAS NEVER HAD A SIMILAR FALSE-POSITIVE REPORT AND
179600*   CUSTOMER NAMES DO NOT APPEAR AS SUBSTRINGS OF OTHER WORDS
179700*   IN PRACTICE THE WAY 'PASSWORD' DOES.
179800*
179900* WHY THE MAPPING TABLE IS CAPPED AT 200 ENTRIES -
180000*   200 DISTINCT SENSITIVE VALUES PER CONFIG FILE HAS NEVER BEEN
180100*   CLOSE TO A REAL-WORLD LIMIT IN PRACTICE - A TYPICAL GNB
180200*   CONFIG EXPORT CARRIES WELL UNDER FIFTY.  IF THIS ORGANIC LIMIT
180300*   IS EVER HIT IN PRODUCTION THE 640-CHECK-AND-RECORD-MAPPING
180400*   PARAGRAPH SILENTLY STOPS ADDING NEW ENTRIES RATHER THAN
180500*   ABENDING - THE MASKING ITSELF IS UNAFFECTED, ONLY THE AUDIT
180600*   TRAIL FOR VALUES PAST THE 200TH IS LOST.  RAISE WS-MAP-ENTRY'S
180700*   OCCURS CLAUSE IF THIS EVER BECOMES A REAL PROBLEM.
180800*
180900* OPERATIONS NOTES -
181000*   THIS STEP IS THE THIRD OF FOUR IN THE NIGHTLY 5G CONFIG
181100*   PRE-PROCESSING STREAM - IT RUNS AFTER NORMLIZ HAS ALREADY
181200*   COLLAPSED TABS AND TRIMMED TRAILING BLANKS FROM THE RAW
181300*   EXPORT, AND BEFORE CHUNKER SPLITS THE DESENSITIZED OUTPUT
181400*   INTO PER-SITE SEGMENTS.  A RERUN OF THIS STEP ALONE IS SAFE -
181500*   IT DOES NOT UPDATE ANY PERSISTENT TABLE, ONLY WRITES THE TWO
181600*   OUTPUT FILES FRESH EACH TIME - BUT A RERUN MUST ALWAYS REUSE
181700*   NORMLIZ'S OUTPUT FROM THE SAME CYCLE, NOT AN OLDER ONE, OR
181800*   THE MAP-OUT RECORDS WILL NOT LINE UP WITH WHAT CHUNKER SEES.
181900*
182000*   RETURN CODE 0 MEANS ALL INPUT RECORDS WERE READ AND BOTH
182100*   OUTPUT FILES CLOSED NORMALLY.  RETURN CODE 16 (SEE
182200*   1000-ERROR-RTN) MEANS ONE OF THE THREE FILES FAILED TO OPEN -
182300*   CHECK THE DISPLAY LINE IN THE JOB LOG FOR WHICH ONE AND ITS
182400*   VSAM/QSAM STATUS CODE BEFORE CALLING THE ON-CALL PROGRAMMER.
182500*   THERE IS NO RETURN CODE BETWEEN 0 AND 16 - THIS PROGRAM HAS
182600*   NO PARTIAL-SUCCESS CONDITION ONCE THE FILES ARE OPEN.
182700*
182800* WHY DESENSITIZATION HAPPENS BEFORE CHUNKING, NOT AFTER -
182900*   AN EARLIER DESIGN RAN CHUNKER FIRST AND DESENS1 SECOND, ONE
183000*   INVOCATION PER CHUNK - THAT MEANT THE CUSTOMER-NAME AND
183100*   PASSWORD RULES COULD MISS A MATCH SPLIT ACROSS A CHUNK
183200*   BOUNDARY.  RUNNING DESENS1 ONCE AGAINST THE WHOLE NORMALIZED
183300*   FILE BEFORE IT IS EVER SPLIT REMOVES THAT FAILURE MODE
183400*   ENTIRELY, AT THE COST OF THIS STEP NEEDING TO SEE THE FULL
183500*   FILE IN ONE PASS RATHER THAN ONE CHUNK AT A TIME.
183600*
183700****************************************************************
