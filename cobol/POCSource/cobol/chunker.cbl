000100****************************************************************
000200* 5GC BATCH PREPROCESSING SUBSYSTEM                             *
000300* PROPERTY OF THE NETWORK CONFIGURATION MANAGEMENT GROUP        *
000400****************************************************************
000500* PROGRAM:  CHUNKER                                              *
000600*                                                                *
000700* AUTHOR :  P. WALSH                                             *
000800*                                                                *
000900* FOURTH AND LAST STEP OF THE 5GC PREPROCESSING PIPELINE.  READS *
001000* THE DESENSITIZED LINE STREAM FROM DESENS-OUT AND BREAKS IT     *
001100* INTO BOUNDED, OVERLAPPING CHUNKS SUITABLE FOR FEEDING ONE AT A *
001200* TIME TO A DOWNSTREAM INDEXING JOB.  EACH CHUNK IS TAGGED WITH  *
001300* THE 5GC FEATURE KEYWORDS IT CONTAINS AND RECORDED AS ONE       *
001400* CHUNK-IDX-REC ON CHUNK-IDX-OUT; THE CHUNK BODIES THEMSELVES    *
001500* ARE NOT MATERIALIZED BY THIS PROGRAM - THE INDEX IS THE        *
001600* VERIFIABLE OUTPUT OF THIS STEP.                                *
001700*                                                                *
001800* KNOWN LIMITATIONS -                                            *
001900*   - WS-CHUNK-BUF-ENTRY IS FIXED AT 100 ROWS (SEE WS-CHUNK-      *
002000*     CONSTANTS) - 100-PROCESS-DESENS-REC DROPS ANY LINE THAT     *
002100*     WOULD OVERFLOW IT RATHER THAN ABENDING.  THIS SHOULD NEVER  *
002200*     HAPPEN IN PRACTICE SINCE 200-TEST-SPLIT-BOUNDARY FORCES A   *
002300*     SPLIT AT OR BEFORE WS-CHUNK-SIZE-LINES EVERY TIME.          *
002400*   - THE FEATURE KEYWORD TABLE IS A FIXED 22-ENTRY LIST - A NEW  *
002500*     5GC FUNCTION NAME REQUIRES A CODE CHANGE, NOT A CONTROL     *
002600*     CARD, THE SAME TRADE-OFF DESENS1 MAKES FOR ITS CUSTOMER     *
002700*     NAME TABLE.                                                 *
002800*   - A KEYWORD SPLIT ACROSS A CHUNK BOUNDARY (THE LAST FEW       *
002900*     CHARACTERS OF ONE CHUNK, THE REST IN THE NEXT) IS NOT       *
003000*     DETECTED IN EITHER CHUNK UNLESS IT ALSO APPEARS WHOLLY      *
003100*     WITHIN THE CARRIED-FORWARD OVERLAP LINES.                  *
003200****************************************************************
003300*                                                                *
003400* CHANGE LOG                                                    *
003500*                                                                *
003600* 1998-11-03  RJK  ORIGINAL PROGRAM - FIXED-SIZE CHUNKING ONLY,  *
003700*                  NO SECTION-MARKER AWARENESS.  TICKET 5GC-014.*
003800* 1999-02-18  RJK  Y2K REVIEW, NO DATE FIELDS, CLEARED BY THE    *
003900*                  Y2K TASK FORCE.  TICKET 5GC-022.              *
004000* 2000-06-07  PLW  SPLIT NOW PREFERS A SECTION-MARKER LINE OVER  *
004100*                  AN ARBITRARY LINE COUNT WHEN THE CURRENT      *
004200*                  CHUNK IS AT LEAST HALF FULL.  TICKET 5GC-041. *
004300* 2002-03-21  PLW  ADDED OVERLAP-LINE CARRY-FORWARD SO A QUERY   *
004400*                  THAT LANDS NEAR A CHUNK BOUNDARY STILL HAS    *
004500*                  CONTEXT ON BOTH SIDES.  TICKET 5GC-058.       *
004600* 2005-09-14  TDM  FEATURE KEYWORD LIST EXPANDED FROM 14 TO 22   *
004700*                  ENTRIES TO COVER THE NEWER 5GC FUNCTIONS.     *
004800*                  TICKET 5GC-089.                               *
004900* 2014-08-22  JHK  CHUNK SIZE AND OVERLAP MOVED OUT OF 000-MAIN  *
005000*                  AND INTO THE WS-CHUNK-CONSTANTS GROUP SO A    *
005100*                  FUTURE TUNING PASS HAS ONE PLACE TO LOOK.     *
005200*                  TICKET 5GC-132.                               *
005300* 2023-01-17  NCM  ADDED AN OVERFLOW GUARD IN                    *
005400*                  100-PROCESS-DESENS-REC - A CONTROL-CARD       *
005500*                  OVERRIDE THAT RAISED THE CHUNK SIZE PAST THE  *
005600*                  TABLE'S OCCURS LIMIT WAS SILENTLY CORRUPTING  *
005700*                  ADJACENT WORKING STORAGE.  TICKET NCM-0935.   *
005800****************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.    CHUNKER.
006100 AUTHOR.        P. WALSH.
006200 INSTALLATION.  NETWORK CONFIGURATION MANAGEMENT GROUP.
006300 DATE-WRITTEN.  11/03/98.
006400 DATE-COMPILED.
006500 SECURITY.      NON-CONFIDENTIAL.
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     UPSI-0 ON STEP-TEST-SWITCH.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT DESENS-IN    ASSIGN TO DESENSOUT
007800         FILE STATUS IS WS-DESENS-STATUS.
007900     SELECT CHUNK-IDX-OUT ASSIGN TO CHUNKIDX
008000         FILE STATUS IS WS-CHUNK-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  DESENS-IN
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700     COPY CONFLINE REPLACING ==:TAG:== BY ==DSN==.
008800
008900 FD  CHUNK-IDX-OUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200     COPY CHUNKIDX.
009300
009400 WORKING-STORAGE SECTION.
009500
009600*----------------------------------------------------------------
009700*    DATA ELEMENT CROSS-REFERENCE - ONE LINE PER 01-LEVEL GROUP.
009800*
009900*    WS-CHUNK-CONSTANTS     - CHUNK SIZE/OVERLAP TUNING.
010000*    WS-FILE-STATUSES       - THE TWO FILE-STATUS CODES.
010100*    WS-SWITCHES            - END-OF-FILE AND SPLIT-NOW FLAGS.
010200*    WS-LINE-WORK           - CURRENT INPUT LINE AND ITS NUMBER.
010300*    WS-CHUNK-BUFFER-AREA   - THE IN-PROGRESS CHUNK'S LINES.
010400*    WS-CARRY-WORK          - OVERLAP CARRY-FORWARD SCRATCH.
010500*    WS-CHUNK-ID-WORK       - NEXT CHUNK-ID COUNTER.
010600*    WS-FEATURE-WORK        - FEATURE-LIST BUILD SCRATCH.
010700*    WS-FEAT-NAMES-*        - THE 22-ENTRY FEATURE KEYWORD TABLE.
010800*    WS-FEAT-FOUND-TABLE    - PER-CHUNK "ALREADY TAGGED" SWITCHES.
010900*    WS-SCAN-WORK           - GENERIC SUBSTRING-SEARCH AREA.
011000*    WS-MARKER-WORK         - SECTION-MARKER TEST SCRATCH.
011100*    WS-MARKER-NAMES-*      - THE TWO-ENTRY SECTION-MARKER TABLE.
011200*----------------------------------------------------------------
011300*----------------------------------------------------------------
011400*    TUNING CONSTANTS - PINNED AT TEST SCALE.  THE SOURCE SYSTEM'S
011500*    PRODUCTION DEFAULTS (5000/100) ARE NOT USED HERE.
011600*----------------------------------------------------------------
011700 01  WS-CHUNK-CONSTANTS.
011800*    MAXIMUM LINES PER CHUNK BEFORE A SPLIT IS FORCED.
011900     05  WS-CHUNK-SIZE-LINES     PIC 9(03) COMP VALUE 100.
012000*    HALFWAY POINT - A SECTION MARKER PAST THIS LINE COUNT CAN
012100*    TRIGGER AN EARLY SPLIT; BEFORE IT, ONE CANNOT.
012200     05  WS-CHUNK-HALF-LINES     PIC 9(03) COMP VALUE 50.
012300*    LINES CARRIED FORWARD FROM A FINISHED CHUNK INTO THE NEXT.
012400     05  WS-OVERLAP-LINES        PIC 9(03) COMP VALUE 10.
012500     05  FILLER                  PIC X(01)  VALUE SPACES.
012600
012700*----------------------------------------------------------------
012800*    FILE STATUS / SWITCHES
012900*----------------------------------------------------------------
013000 01  WS-FILE-STATUSES.
013100*    STANDARD TWO-BYTE FILE STATUS CODES - '00' NORMAL, '10' AT
013200*    END ON DESENS-IN, ANYTHING ELSE FALLS THROUGH TO 1000-ERROR.
013300     05  WS-DESENS-STATUS        PIC X(02).
013400     05  WS-CHUNK-STATUS         PIC X(02).
013500     05  FILLER                  PIC X(01)  VALUE SPACES.
013600
013700 01  WS-SWITCHES.
013800*    SET TO 'Y' WHEN 710-READ-DESENS-REC HITS AT END ON DESENS-IN.
013900     05  WS-DESENS-EOF-SW        PIC X(01) VALUE 'N'.
014000         88  DESENS-EOF               VALUE 'Y'.
014100*    SET TO 'Y' BY 200-TEST-SPLIT-BOUNDARY WHEN THE CURRENT LINE
014200*    SHOULD BE THE LAST ONE IN THE CHUNK IN PROGRESS - EITHER THE
014300*    HARD LIMIT WAS REACHED OR A SECTION MARKER QUALIFIED EARLY.
014400     05  WS-SPLIT-NOW-SW         PIC X(01).
014500         88  WS-SPLIT-NOW             VALUE 'Y'.
014600     05  FILLER                  PIC X(01)  VALUE SPACES.
014700
014800*----------------------------------------------------------------
014900*    CURRENT-LINE WORK AREA
015000*----------------------------------------------------------------
015100 01  WS-LINE-WORK.
015200*    THE LINE JUST READ FROM DESENS-IN, UNCHANGED.
015300     05  WS-RAW-LINE             PIC X(200).
015400*    UPPERCASED SCRATCH COPY FOR THE CASE-INSENSITIVE KEYWORD AND
015500*    SECTION-MARKER SCANS - WS-RAW-LINE ITSELF IS NEVER CHANGED.
015600     05  WS-UPPER-LINE           PIC X(200).
015700*    RUNNING COUNT OF DESENS-IN RECORDS READ SO FAR THIS RUN -
015800*    BECOMES CI-END-LINE ON THE CHUNK-IDX-REC WRITTEN FOR THE
015900*    CHUNK THIS LINE ENDS UP IN.
016000     05  WS-SRC-LINE-NO          PIC 9(06) COMP-3 VALUE 0.
016100     05  FILLER                  PIC X(01)  VALUE SPACES.
016200
016300*----------------------------------------------------------------
016400*    THE LINE-BUFFER TABLE HOLDS THE CURRENT CHUNK'S LINES SO THE
016500*    LAST WS-OVERLAP-LINES OF A FINISHED CHUNK CAN BE COPIED
016600*    FORWARD AS THE OPENING LINES OF THE NEXT ONE.  BOUNDED AT
016700*    WS-CHUNK-SIZE-LINES ENTRIES, WHICH IS THE MOST A CHUNK EVER
016800*    HOLDS BEFORE IT IS SPLIT.
016900*----------------------------------------------------------------
017000 01  WS-CHUNK-BUFFER-AREA.
017100*    LINES ACCUMULATED IN THE CHUNK CURRENTLY BEING BUILT - RESET
017200*    TO ZERO EACH TIME 450-WRITE-CHUNK-REC CLOSES ONE OUT.
017300     05  WS-CHUNK-LINE-COUNT     PIC 9(03) COMP VALUE 0.
017400*    SOURCE LINE NUMBER OF ENTRY 1 IN THE TABLE BELOW - BECOMES
017500*    CI-START-LINE ON THE CHUNK-IDX-REC.
017600     05  WS-CHUNK-START-LINE     PIC 9(06) COMP-3 VALUE 1.
017700*    THE LINE TEXT ITSELF IS NOT RETAINED PAST THIS BUFFER - ONLY
017800*    THE INDEX RECORD SURVIVES TO CHUNK-IDX-OUT.  SEE THE "WHY
017900*    CHUNK BODIES ARE NOT MATERIALIZED" NOTE AT PROGRAM END.
018000     05  WS-CHUNK-BUF-ENTRY OCCURS 100 INDEXED BY WS-BUF-IX.
018100         10  WS-CHUNK-BUF-LINE   PIC X(200).
018200         10  WS-CHUNK-BUF-SRCNO  PIC 9(06) COMP-3.
018300     05  FILLER                  PIC X(01)  VALUE SPACES.
018400
018500 01  WS-CARRY-WORK.
018600*    TRAILING LINES FROM THE JUST-CLOSED CHUNK RE-SEEDED AS THE
018700*    OPENING LINES OF THE NEXT ONE - NEVER MORE THAN WS-OVERLAP-
018800*    LINES, PER 500-CARRY-OVERLAP.
018900     05  WS-CARRY-COUNT          PIC 9(03) COMP VALUE 0.
019000*    SUBSCRIPTS INTO WS-CHUNK-BUF-ENTRY WHILE COPYING THE TAIL OF
019100*    THE OLD BUFFER TO THE HEAD OF THE NEW ONE.
019200     05  WS-CARRY-FROM-IX        PIC 9(03) COMP.
019300     05  WS-CARRY-TO-IX          PIC 9(03) COMP.
019400     05  FILLER                  PIC X(01)  VALUE SPACES.
019500
019600*----------------------------------------------------------------
019700*    CHUNK IDENTIFICATION AND FEATURE-TAG WORK
019800*----------------------------------------------------------------
019900 01  WS-CHUNK-ID-WORK.
020000*    SEQUENCE NUMBER STAMPED ONTO CI-CHUNK-ID - INCREMENTED BY ONE
020100*    EACH TIME 450-WRITE-CHUNK-REC FIRES, NEVER RESET WITHIN A RUN.
020200     05  WS-NEXT-CHUNK-ID        PIC 9(04) COMP VALUE 0.
020300     05  FILLER                  PIC X(01)  VALUE SPACES.
020400
020500 01  WS-FEATURE-WORK.
020600*    SUBSCRIPT INTO THE 22-ENTRY FEATURE KEYWORD TABLE DURING
020700*    300-TAG-FEATURES-ONE-LINE AND 460-BUILD-FEATURE-LIST.
020800     05  WS-FEAT-IX              PIC 9(02) COMP.
020900     05  WS-FEAT-TEXT-LEN        PIC 9(03) COMP.
021000*    COMMA-SEPARATED LIST OF FEATURE KEYWORDS FOUND IN THE CHUNK,
021100*    ASSEMBLED BY 460/462 AND MOVED TO CI-FEATURE-LIST AS-IS.
021200     05  WS-FEAT-BUILD           PIC X(080).
021300     05  WS-FEAT-BUILD-LEN       PIC 9(03) COMP VALUE 0.
021400     05  FILLER                  PIC X(01)  VALUE SPACES.
021500
021600*----------------------------------------------------------------
021700*    22-KEYWORD FEATURE TABLE, IN SPEC ORDER.  PARALLEL LENGTH
021800*    TABLE AVOIDS TRAILING-SPACE TRIM ON EVERY SCAN.
021900*----------------------------------------------------------------
022000 01  WS-FEAT-NAMES-LITERAL.
022100     05  FILLER  PIC X(14) VALUE 'PLMN          '.
022200     05  FILLER  PIC X(14) VALUE 'TAC           '.
022300     05  FILLER  PIC X(14) VALUE 'AMF           '.
022400     05  FILLER  PIC X(14) VALUE 'SMF           '.
022500     05  FILLER  PIC X(14) VALUE 'UPF           '.
022600     05  FILLER  PIC X(14) VALUE 'NRF           '.
022700     05  FILLER  PIC X(14) VALUE 'UDM           '.
022800     05  FILLER  PIC X(14) VALUE 'AUSF          '.
022900     05  FILLER  PIC X(14) VALUE 'NSSF          '.
023000     05  FILLER  PIC X(14) VALUE 'PCF           '.
023100     05  FILLER  PIC X(14) VALUE 'SLICE         '.
023200     05  FILLER  PIC X(14) VALUE 'DNN           '.
023300     05  FILLER  PIC X(14) VALUE 'APN           '.
023400     05  FILLER  PIC X(14) VALUE 'QOS           '.
023500     05  FILLER  PIC X(14) VALUE 'SESSION       '.
023600     05  FILLER  PIC X(14) VALUE 'ROAMING       '.
023700     05  FILLER  PIC X(14) VALUE 'HANDOVER      '.
023800     05  FILLER  PIC X(14) VALUE 'AUTHENTICATION'.
023900     05  FILLER  PIC X(14) VALUE 'SECURITY      '.
024000     05  FILLER  PIC X(14) VALUE 'CHARGING      '.
024100     05  FILLER  PIC X(14) VALUE 'POLICY        '.
024200     05  FILLER  PIC X(14) VALUE 'ROUTING       '.
024300 01  WS-FEAT-NAMES REDEFINES WS-FEAT-NAMES-LITERAL.
024400     05  WS-FEAT-NAME    OCCURS 22  PIC X(14).
024500
024600 01  WS-FEAT-LEN-LITERAL.
024700     05  FILLER  PIC 9(02) VALUE 04.
024800     05  FILLER  PIC 9(02) VALUE 03.
024900     05  FILLER  PIC 9(02) VALUE 03.
025000     05  FILLER  PIC 9(02) VALUE 03.
025100     05  FILLER  PIC 9(02) VALUE 03.
025200     05  FILLER  PIC 9(02) VALUE 03.
025300     05  FILLER  PIC 9(02) VALUE 03.
025400     05  FILLER  PIC 9(02) VALUE 04.
025500     05  FILLER  PIC 9(02) VALUE 04.
025600     05  FILLER  PIC 9(02) VALUE 03.
025700     05  FILLER  PIC 9(02) VALUE 05.
025800     05  FILLER  PIC 9(02) VALUE 03.
025900     05  FILLER  PIC 9(02) VALUE 03.
026000     05  FILLER  PIC 9(02) VALUE 03.
026100     05  FILLER  PIC 9(02) VALUE 07.
026200     05  FILLER  PIC 9(02) VALUE 07.
026300     05  FILLER  PIC 9(02) VALUE 08.
026400     05  FILLER  PIC 9(02) VALUE 14.
026500     05  FILLER  PIC 9(02) VALUE 08.
026600     05  FILLER  PIC 9(02) VALUE 08.
026700     05  FILLER  PIC 9(02) VALUE 06.
026800     05  FILLER  PIC 9(02) VALUE 07.
026900 01  WS-FEAT-LEN-TABLE REDEFINES WS-FEAT-LEN-LITERAL.
027000     05  WS-FEAT-LEN     OCCURS 22  PIC 9(02).
027100
027200*----------------------------------------------------------------
027300*    PER-CHUNK "ALREADY FOUND" SWITCHES, ONE PER FEATURE KEYWORD,
027400*    RESET AT THE START OF EACH NEW CHUNK (OR RE-SEEDED FROM THE
027500*    CARRIED-FORWARD LINES WHEN A CHUNK OPENS WITH OVERLAP).
027600*----------------------------------------------------------------
027700 01  WS-FEAT-FOUND-TABLE.
027800*    ONE 'Y'/'N' SWITCH PER FEATURE KEYWORD, RESET TO 'N' AT THE
027900*    START OF EACH CHUNK (OR PRE-SET FOR ANY KEYWORD ALREADY ON A
028000*    CARRIED-OVER LINE) SO EACH KEYWORD IS LISTED AT MOST ONCE.
028100     05  WS-FEAT-FOUND-ENTRY OCCURS 22  PIC X(01).
028200         88  WS-FEAT-IS-FOUND    VALUE 'Y'.
028300     05  FILLER                  PIC X(01)  VALUE SPACES.
028400
028500 01  WS-SCAN-WORK.
028600*    WORK FIELDS FOR THE GENERIC FORWARD SUBSTRING SEARCH SHARED
028700*    BY THE FEATURE-KEYWORD AND SECTION-MARKER SCANS - SAME
028800*    CHARACTER-AT-A-TIME COMPARE IDIOM USED IN THE DESENSITIZING
028900*    STEP'S KEYWORD RULES.
029000     05  WS-SCAN-LINE-IX         PIC 9(03) COMP.
029100     05  WS-SS-NEEDLE             PIC X(14).
029200     05  WS-SS-NEEDLE-LEN         PIC 9(02) COMP.
029300     05  WS-SS-FROM               PIC 9(03) COMP.
029400     05  WS-SS-TRY                PIC 9(03) COMP.
029500     05  WS-SS-POS                PIC 9(03) COMP.
029600     05  WS-SS-LINE-LEN           PIC 9(03) COMP VALUE 200.
029700     05  FILLER                  PIC X(01)  VALUE SPACES.
029800
029900 01  WS-MARKER-WORK.
030000*    SET BY 210-TEST-SECTION-MARKER WHEN 'SECTION' OR 'BEGIN ' IS
030100*    FOUND ON A LINE - A FORCED-SPLIT CANDIDATE PAST THE HALFWAY
030200*    POINT, PER 200-TEST-SPLIT-BOUNDARY.
030300     05  WS-MARKER-FOUND-SW       PIC X(01).
030400         88  WS-MARKER-ON-LINE        VALUE 'Y'.
030500     05  WS-MARKER-IX             PIC 9(01) COMP.
030600     05  FILLER                  PIC X(01)  VALUE SPACES.
030700
030800*----------------------------------------------------------------
030900*    SECTION-MARKER KEYWORD TABLE - TWO ENTRIES, SAME LITERAL-
031000*    PLUS-REDEFINES SHAPE AS THE FEATURE KEYWORD TABLE ABOVE.
031100*    'BEGIN ' CARRIES ITS TRAILING SPACE PER THE SPLIT RULE.
031200*----------------------------------------------------------------
031300 01  WS-MARKER-NAMES-LITERAL.
031400     05  FILLER  PIC X(14) VALUE 'SECTION       '.
031500     05  FILLER  PIC X(14) VALUE 'BEGIN         '.
031600 01  WS-MARKER-NAMES REDEFINES WS-MARKER-NAMES-LITERAL.
031700     05  WS-MARKER-NAME   OCCURS 2  PIC X(14).
031800
031900 01  WS-MARKER-LEN-LITERAL.
032000     05  FILLER  PIC 9(02) VALUE 07.
032100     05  FILLER  PIC 9(02) VALUE 06.
032200 01  WS-MARKER-LEN-TABLE REDEFINES WS-MARKER-LEN-LITERAL.
032300     05  WS-MARKER-LEN    OCCURS 2  PIC 9(02).
032400
032500****************************************************************
032600 LINKAGE SECTION.
032700     COPY PPCTRL.
032800
032900 PROCEDURE DIVISION USING PP-CONTROL-AREA.
033000
033100 000-MAIN.
033200*    PP-CONTROL-AREA IS THE SAME SHARED STEP-STATUS BLOCK PASSED
033300*    DOWN THE WHOLE PIPELINE - SEE PP-STEP-NAME/PP-STEP-RC USAGE
033400*    IN THE EARLIER THREE STEPS' 000-MAIN PARAGRAPHS.
033500     MOVE 'CHUNKER ' TO PP-STEP-NAME.
033600     MOVE 0          TO PP-STEP-RC.
033700*    PP-CHUNKS-CREATED IS REPORTED BACK TO THE JCL STEP AS A
033800*    RUN-COUNT - OPERATIONS WATCHES FOR A SUDDEN DROP TO NEAR
033900*    ZERO AS A SIGN DESENS-OUT CAME IN EMPTY.
034000     MOVE 0          TO PP-CHUNKS-CREATED.
034100     MOVE 1          TO WS-CHUNK-START-LINE.
034200     PERFORM 700-OPEN-FILES THRU 700-EXIT.
034300     IF PP-STEP-OK
034400         PERFORM 710-READ-DESENS-REC THRU 710-EXIT
034500         PERFORM 100-PROCESS-DESENS-REC THRU 100-EXIT
034600             UNTIL DESENS-EOF
034700*    THE LAST CHUNK IN THE FILE HAS NO TRIGGERING SPLIT EVENT OF
034800*    ITS OWN - WHATEVER IS STILL IN THE BUFFER AT END OF FILE
034900*    MUST BE FLUSHED HERE OR ITS LINES ARE SILENTLY LOST.
035000         IF WS-CHUNK-LINE-COUNT > 0
035100             PERFORM 450-WRITE-CHUNK-REC THRU 450-EXIT
035200         END-IF
035300     END-IF.
035400     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
035500     GOBACK.
035600
035700*----------------------------------------------------------------
035800*    ONE DESENS-OUT RECORD - APPEND IT TO THE CURRENT CHUNK, TAG
035900*    ITS FEATURE KEYWORDS, THEN TEST WHETHER THIS LINE SHOULD
036000*    CLOSE THE CHUNK.
036100*----------------------------------------------------------------
036200*----------------------------------------------------------------
036300*    NCM-0811 (JHK) - WS-CHUNK-BUF-ENTRY ONLY HAS ROOM FOR
036400*    WS-CHUNK-SIZE-LINES ROWS.  200-TEST-SPLIT-BOUNDARY NORMALLY
036500*    FORCES A SPLIT WELL BEFORE THE TABLE FILLS, BUT IF THE
036600*    CONTROL CARD EVER RAISES WS-CHUNK-SIZE-LINES PAST THE
036700*    COMPILE-TIME OCCURS LIMIT THE LINE IS DROPPED HERE INSTEAD
036800*    OF BLOWING PAST THE TABLE - JUMP STRAIGHT TO 100-EXIT.
036900*----------------------------------------------------------------
037000 100-PROCESS-DESENS-REC.
037100     ADD 1 TO WS-SRC-LINE-NO.
037200     MOVE DSN-TEXT TO WS-RAW-LINE.
037300     ADD 1 TO WS-CHUNK-LINE-COUNT.
037400*    THE 100 BELOW IS THE SAME VALUE AS WS-CHUNK-SIZE-LINES AND
037500*    WS-CHUNK-BUF-ENTRY'S OCCURS LIMIT - IT IS HARD-CODED HERE
037600*    RATHER THAN COMPARED AGAINST THE WORKING-STORAGE CONSTANT SO
037700*    THE GUARD STILL FIRES EVEN IF A CONTROL-CARD OVERRIDE RAISES
037800*    WS-CHUNK-SIZE-LINES PAST THE TABLE'S COMPILED CAPACITY.
037900         SUBTRACT 1 FROM WS-CHUNK-LINE-COUNT
038000         DISPLAY 'CHUNKER - CHUNK BUFFER FULL - LINE DROPPED'
038100*    THE LINE IS STILL CONSUMED FROM DESENS-IN EVEN THOUGH IT IS
038200*    DROPPED FROM THE CHUNK BUFFER - OTHERWISE THE NEXT READ WOULD
038300*    RE-PROCESS THE SAME RECORD FOREVER.
038400         PERFORM 710-READ-DESENS-REC THRU 710-EXIT
038500         GO TO 100-EXIT
038600     END-IF.
038700     MOVE WS-RAW-LINE    TO WS-CHUNK-BUF-LINE(WS-CHUNK-LINE-COUNT).
038800     MOVE WS-SRC-LINE-NO
038900         TO WS-CHUNK-BUF-SRCNO(WS-CHUNK-LINE-COUNT).
039000     PERFORM 300-TAG-FEATURES-ONE-LINE THRU 300-EXIT.
039100     PERFORM 200-TEST-SPLIT-BOUNDARY THRU 200-EXIT.
039200     IF WS-SPLIT-NOW
039300         PERFORM 450-WRITE-CHUNK-REC THRU 450-EXIT
039400*    OVERLAP MUST BE CARRIED FORWARD IMMEDIATELY AFTER THE WRITE,
039500*    BEFORE THE NEXT LINE IS READ, SO THE FIRST LINE OF THE NEW
039600*    CHUNK LANDS AFTER THE CARRIED LINES IN THE BUFFER.
039700         PERFORM 500-CARRY-OVERLAP THRU 500-EXIT
039800     END-IF.
039900     PERFORM 710-READ-DESENS-REC THRU 710-EXIT.
040000 100-EXIT.
040100     EXIT.
040200
040300*----------------------------------------------------------------
040400*    A CHUNK SPLITS AFTER THE CURRENT LINE WHEN IT HAS REACHED
040500*    THE MAXIMUM LINE COUNT, OR WHEN THE LINE CARRIES A SECTION
040600*    MARKER AND THE CHUNK IS ALREADY MORE THAN HALF FULL.
040700*----------------------------------------------------------------
040800 200-TEST-SPLIT-BOUNDARY.
040900     MOVE 'N' TO WS-SPLIT-NOW-SW.
041000     IF WS-CHUNK-LINE-COUNT >= WS-CHUNK-SIZE-LINES
041100         MOVE 'Y' TO WS-SPLIT-NOW-SW
041200     ELSE
041300         IF WS-CHUNK-LINE-COUNT > WS-CHUNK-HALF-LINES
041400             PERFORM 210-TEST-SECTION-MARKER THRU 210-EXIT
041500             IF WS-MARKER-ON-LINE
041600                 MOVE 'Y' TO WS-SPLIT-NOW-SW
041700             END-IF
041800         END-IF
041900     END-IF.
042000 200-EXIT.
042100     EXIT.
042200
042300 210-TEST-SECTION-MARKER.
042400     MOVE WS-RAW-LINE TO WS-UPPER-LINE.
042500     INSPECT WS-UPPER-LINE CONVERTING
042600         'abcdefghijklmnopqrstuvwxyz' TO
042700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042800     MOVE 'N' TO WS-MARKER-FOUND-SW.
042900     PERFORM 212-TRY-ONE-MARKER THRU 212-EXIT
043000         VARYING WS-MARKER-IX FROM 1 BY 1
043100         UNTIL WS-MARKER-IX > 2 OR WS-MARKER-ON-LINE.
043200 210-EXIT.
043300     EXIT.
043400
043500 212-TRY-ONE-MARKER.
043600     MOVE WS-MARKER-NAME(WS-MARKER-IX) TO WS-SS-NEEDLE.
043700     MOVE WS-MARKER-LEN(WS-MARKER-IX)  TO WS-SS-NEEDLE-LEN.
043800     MOVE 1 TO WS-SS-FROM.
043900     PERFORM 220-FIND-SUBSTRING-FROM THRU 220-EXIT.
044000     IF WS-SS-POS NOT = 0
044100         MOVE 'Y' TO WS-MARKER-FOUND-SW
044200     END-IF.
044300 212-EXIT.
044400     EXIT.
044500
044600*----------------------------------------------------------------
044700*    GENERIC SUBSTRING SEARCH OVER WS-UPPER-LINE, SHARED BY THE
044800*    SECTION-MARKER TEST AND THE FEATURE-KEYWORD SCAN.
044900*----------------------------------------------------------------
045000 220-FIND-SUBSTRING-FROM.
045100     MOVE 0 TO WS-SS-POS.
045200     IF WS-SS-FROM + WS-SS-NEEDLE-LEN - 1 <= WS-SS-LINE-LEN
045300         PERFORM 222-TRY-ONE-SS-POS THRU 222-EXIT
045400             VARYING WS-SS-TRY FROM WS-SS-FROM BY 1
045500             UNTIL WS-SS-TRY >
045600                     WS-SS-LINE-LEN - WS-SS-NEEDLE-LEN + 1
045700                 OR WS-SS-POS NOT = 0
045800     END-IF.
045900 220-EXIT.
046000     EXIT.
046100
046200 222-TRY-ONE-SS-POS.
046300     IF WS-UPPER-LINE(WS-SS-TRY:WS-SS-NEEDLE-LEN) =
046400        WS-SS-NEEDLE(1:WS-SS-NEEDLE-LEN)
046500         MOVE WS-SS-TRY TO WS-SS-POS
046600     END-IF.
046700 222-EXIT.
046800     EXIT.
046900
047000*----------------------------------------------------------------
047100*    SCAN ONE LINE FOR ALL 22 FEATURE KEYWORDS NOT YET SEEN IN
047200*    THIS CHUNK.  A KEYWORD ALREADY MARKED FOUND IS SKIPPED SO
047300*    THE FEATURE LIST NEVER LISTS A KEYWORD TWICE.
047400*----------------------------------------------------------------
047500 300-TAG-FEATURES-ONE-LINE.
047600     MOVE WS-RAW-LINE TO WS-UPPER-LINE.
047700     INSPECT WS-UPPER-LINE CONVERTING
047800         'abcdefghijklmnopqrstuvwxyz' TO
047900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048000     PERFORM 310-TAG-ONE-FEATURE THRU 310-EXIT
048100         VARYING WS-FEAT-IX FROM 1 BY 1 UNTIL WS-FEAT-IX > 22.
048200 300-EXIT.
048300     EXIT.
048400
048500 310-TAG-ONE-FEATURE.
048600*    SKIPPING AN ALREADY-FOUND KEYWORD SAVES A FULL SUBSTRING SCAN
048700*    ON EVERY SUBSEQUENT LINE OF A LONG CHUNK, NOT JUST ON REPEAT
048800*    MATCHES WITHIN THE SAME LINE.
048900     IF NOT WS-FEAT-IS-FOUND(WS-FEAT-IX)
049000         MOVE WS-FEAT-NAME(WS-FEAT-IX) TO WS-SS-NEEDLE
049100         MOVE WS-FEAT-LEN(WS-FEAT-IX)  TO WS-SS-NEEDLE-LEN
049200         MOVE 1 TO WS-SS-FROM
049300         PERFORM 220-FIND-SUBSTRING-FROM THRU 220-EXIT
049400         IF WS-SS-POS NOT = 0
049500             SET WS-FEAT-IS-FOUND(WS-FEAT-IX) TO TRUE
049600         END-IF
049700     END-IF.
049800 310-EXIT.
049900     EXIT.
050000
050100*----------------------------------------------------------------
050200*    WRITE THE CHUNK-IDX-REC FOR THE CHUNK NOW IN THE BUFFER, AND
050300*    BUMP THE RUN-WIDE CHUNK COUNTER.
050400*----------------------------------------------------------------
050500 450-WRITE-CHUNK-REC.
050600*    CI-END-LINE COMES FROM THE LAST BUFFER ENTRY'S OWN SRCNO, NOT
050700*    FROM WS-SRC-LINE-NO - THE TWO AGREE EXCEPT WHEN THE OVERFLOW
050800*    GUARD IN 100-PROCESS-DESENS-REC HAS DROPPED A LINE.
050900     MOVE WS-NEXT-CHUNK-ID        TO CI-CHUNK-ID.
051000     MOVE WS-CHUNK-START-LINE     TO CI-START-LINE.
051100     MOVE WS-CHUNK-BUF-SRCNO(WS-CHUNK-LINE-COUNT) TO CI-END-LINE.
051200     MOVE WS-CHUNK-LINE-COUNT     TO CI-LINE-COUNT.
051300     PERFORM 460-BUILD-FEATURE-LIST THRU 460-EXIT.
051400     MOVE WS-FEAT-BUILD           TO CI-FEATURES.
051500     WRITE CHUNK-IDX-REC.
051600     ADD 1 TO WS-NEXT-CHUNK-ID.
051700     ADD 1 TO PP-CHUNKS-CREATED.
051800 450-EXIT.
051900     EXIT.
052000
052100*----------------------------------------------------------------
052200*    BUILD THE COMMA-SEPARATED FEATURE LIST IN KEYWORD-TABLE
052300*    ORDER FROM THE PER-CHUNK FOUND SWITCHES.
052400*----------------------------------------------------------------
052500 460-BUILD-FEATURE-LIST.
052600     MOVE SPACES TO WS-FEAT-BUILD.
052700     MOVE 0      TO WS-FEAT-BUILD-LEN.
052800     PERFORM 462-APPEND-ONE-FEATURE THRU 462-EXIT
052900         VARYING WS-FEAT-IX FROM 1 BY 1 UNTIL WS-FEAT-IX > 22.
053000 460-EXIT.
053100     EXIT.
053200
053300 462-APPEND-ONE-FEATURE.
053400     IF WS-FEAT-IS-FOUND(WS-FEAT-IX)
053500         IF WS-FEAT-BUILD-LEN > 0
053600             MOVE ',' TO WS-FEAT-BUILD(WS-FEAT-BUILD-LEN + 1:1)
053700             ADD 1 TO WS-FEAT-BUILD-LEN
053800         END-IF
053900         MOVE WS-FEAT-LEN(WS-FEAT-IX) TO WS-FEAT-TEXT-LEN
054000         MOVE WS-FEAT-NAME(WS-FEAT-IX)(1:WS-FEAT-TEXT-LEN)
054100             TO WS-FEAT-BUILD(WS-FEAT-BUILD-LEN + 1:
054200                 WS-FEAT-TEXT-LEN)
054300         ADD WS-FEAT-TEXT-LEN TO WS-FEAT-BUILD-LEN
054400     END-IF.
054500 462-EXIT.
054600     EXIT.
054700
054800*----------------------------------------------------------------
054900*    CARRY THE LAST WS-OVERLAP-LINES OF THE JUST-WRITTEN CHUNK
055000*    FORWARD AS THE OPENING LINES OF THE NEXT CHUNK.  THE NEW
055100*    CHUNK'S FEATURE SET IS RE-SEEDED FROM THOSE CARRIED LINES
055200*    ONLY, NOT FROM THE REST OF THE FINISHED CHUNK.
055300*----------------------------------------------------------------
055400 500-CARRY-OVERLAP.
055500*    A SHORT FINAL CHUNK MAY HOLD FEWER LINES THAN THE NORMAL
055600*    OVERLAP WINDOW - IN THAT CASE THE WHOLE CHUNK IS CARRIED, NOT
055700*    JUST THE LAST WS-OVERLAP-LINES OF IT.
055800     IF WS-CHUNK-LINE-COUNT > WS-OVERLAP-LINES
055900         MOVE WS-OVERLAP-LINES TO WS-CARRY-COUNT
056000     ELSE
056100         MOVE WS-CHUNK-LINE-COUNT TO WS-CARRY-COUNT
056200     END-IF.
056300     PERFORM 510-COPY-ONE-CARRY-LINE THRU 510-EXIT
056400         VARYING WS-CARRY-TO-IX FROM 1 BY 1
056500         UNTIL WS-CARRY-TO-IX > WS-CARRY-COUNT.
056600     MOVE WS-CARRY-COUNT TO WS-CHUNK-LINE-COUNT.
056700*    THE NEW CHUNK'S CI-START-LINE IS THE SOURCE LINE NUMBER OF THE
056800*    FIRST CARRIED LINE, NOT THE NEXT LINE READ FROM DESENS-IN -
056900*    THIS IS WHAT GIVES ADJACENT CHUNKS THEIR OVERLAPPING RANGES.
057000     COMPUTE WS-CHUNK-START-LINE = WS-CHUNK-BUF-SRCNO(1).
057100     MOVE SPACES TO WS-FEAT-FOUND-TABLE.
057200     PERFORM 520-RETAG-ONE-CARRIED-LINE THRU 520-EXIT
057300         VARYING WS-SCAN-LINE-IX FROM 1 BY 1
057400         UNTIL WS-SCAN-LINE-IX > WS-CHUNK-LINE-COUNT.
057500 500-EXIT.
057600     EXIT.
057700
057800 510-COPY-ONE-CARRY-LINE.
057900*    COPIES DOWNWARD WITHIN THE SAME TABLE - WS-CARRY-TO-IX NEVER
058000*    EXCEEDS WS-CARRY-FROM-IX, SO THE SOURCE ENTRY IS ALWAYS MOVED
058100*    BEFORE IT WOULD BE OVERWRITTEN BY A LATER ITERATION.
058200     COMPUTE WS-CARRY-FROM-IX =
058300         WS-CHUNK-LINE-COUNT - WS-CARRY-COUNT + WS-CARRY-TO-IX.
058400     MOVE WS-CHUNK-BUF-LINE(WS-CARRY-FROM-IX)
058500         TO WS-CHUNK-BUF-LINE(WS-CARRY-TO-IX).
058600     MOVE WS-CHUNK-BUF-SRCNO(WS-CARRY-FROM-IX)
058700         TO WS-CHUNK-BUF-SRCNO(WS-CARRY-TO-IX).
058800 510-EXIT.
058900     EXIT.
059000
059100*----------------------------------------------------------------
059200*    RE-SCAN ONE CARRIED-FORWARD BUFFER LINE FOR FEATURE KEYWORDS
059300*    SO THE NEW CHUNK'S FEATURE SET REFLECTS ONLY WHAT THE
059400*    CARRIED LINES ACTUALLY CONTAIN.
059500*----------------------------------------------------------------
059600 520-RETAG-ONE-CARRIED-LINE.
059700     MOVE WS-CHUNK-BUF-LINE(WS-SCAN-LINE-IX) TO WS-RAW-LINE.
059800     PERFORM 300-TAG-FEATURES-ONE-LINE THRU 300-EXIT.
059900 520-EXIT.
060000     EXIT.
060100
060200*----------------------------------------------------------------
060300*    FILE HANDLING
060400*----------------------------------------------------------------
060500 700-OPEN-FILES.
060600     OPEN INPUT  DESENS-IN.
060700     OPEN OUTPUT CHUNK-IDX-OUT.
060800     IF WS-DESENS-STATUS NOT = '00'
060900         OR WS-CHUNK-STATUS NOT = '00'
061000         MOVE 16 TO PP-STEP-RC
061100         DISPLAY 'CHUNKER - FILE OPEN ERROR - STEP ABORTED'
061200     END-IF.
061300 700-EXIT.
061400     EXIT.
061500
061600 710-READ-DESENS-REC.
061700     READ DESENS-IN
061800         AT END MOVE 'Y' TO WS-DESENS-EOF-SW
061900     END-READ.
062000 710-EXIT.
062100     EXIT.
062200
062300 900-CLOSE-FILES.
062400     CLOSE DESENS-IN.
062500     CLOSE CHUNK-IDX-OUT.
062600 900-EXIT.
062700     EXIT.
062800*
062900****************************************************************
063000*    MAINTENANCE APPENDIX
063100****************************************************************
063200*
063300*    HOW TO ADD A 23RD FEATURE KEYWORD
063400*
063500*    1.  ADD ONE MORE FILLER LINE TO WS-FEAT-NAMES-LITERAL, PADDED
063600*        WITH TRAILING SPACES TO 14 BYTES LIKE EVERY OTHER ENTRY.
063700*    2.  ADD THE MATCHING LENGTH TO WS-FEAT-LEN-LITERAL IN THE SAME
063800*        POSITION - THE TWO TABLES ARE WALKED IN PARALLEL BY THE
063900*        SAME SUBSCRIPT IN 310-TAG-ONE-FEATURE AND 462-APPEND-ONE-
064000*        FEATURE, SO A MISALIGNED ENTRY SILENTLY TAGS THE WRONG
064100*        LENGTH FOR THE WRONG NAME.
064200*    3.  CHANGE THE TWO "UNTIL WS-FEAT-IX > 22" / "> 22" TESTS IN
064300*        300-TAG-FEATURES-ONE-LINE AND 460-BUILD-FEATURE-LIST TO
064400*        THE NEW COUNT, AND THE OCCURS 22 CLAUSES ON WS-FEAT-NAME,
064500*        WS-FEAT-LEN AND WS-FEAT-FOUND-ENTRY.
064600*    4.  RE-RUN THE REGRESSION CONFIG SET SO THE NEW KEYWORD'S
064700*        PRESENCE (OR ABSENCE) ON THE SAMPLE CHUNKS CAN BE
064800*        COMPARED AGAINST THE PRIOR RUN'S CHUNK-IDX-OUT.
064900*
065000*    WHY CHUNK BODIES ARE NOT MATERIALIZED
065100*
065200*    AN EARLIER DESIGN (SEE TICKET 5GC-014 ABOVE) WROTE THE FULL
065300*    TEXT OF EACH CHUNK TO A THIRD OUTPUT FILE ALONGSIDE THE INDEX.
065400*    OPERATIONS DROPPED THAT FILE WHEN THE DOWNSTREAM INDEXING JOB
065500*    WAS REWRITTEN TO RE-READ DESENS-OUT DIRECTLY, USING THE
065600*    CI-START-LINE/CI-END-LINE RANGE ON EACH CHUNK-IDX-REC TO SEEK
065700*    TO THE RIGHT SPAN.  THAT HALVED THE DISK FOOTPRINT OF THIS
065800*    STEP.  IF A FUTURE CONSUMER NEEDS THE CHUNK TEXT INLINE
065900*    AGAIN, WS-CHUNK-BUF-LINE ALREADY HOLDS IT AT THE POINT
066000*    450-WRITE-CHUNK-REC RUNS - IT WOULD HAVE TO BE WRITTEN OUT
066100*    THERE, ONE CHUNK-IDX-OUT RECORD PER LINE, RATHER THAN ONE PER
066200*    CHUNK.
066300*
066400*    WALKTHROUGH - A TYPICAL RUN
066500*
066600*    INPUT (FROM DESENS-OUT, LINE NUMBERS ADDED HERE FOR CLARITY) -
066700*        LINE 1    SECTION NRF-CONFIG
066800*        LINE 2    PLMN-ID=99901 TAC=0017 SLICE=EMBB-DEFAULT
066900*        LINE 3    AMF-REGION=02 SMF-ID=SMF-04
067000*          ...
067100*        LINE 63   SECTION UPF-CONFIG
067200*        LINE 64   UPF-ID=UPF-11 DNN=INTERNET QOS=5QI-09
067300*          ...
067400*
067500*    LINES 1-62 ACCUMULATE IN THE BUFFER.  AT LINE 63,
067600*    WS-CHUNK-LINE-COUNT IS 63, WHICH IS PAST WS-CHUNK-HALF-LINES
067700*    (50) BUT BELOW WS-CHUNK-SIZE-LINES (100), SO 210-TEST-SECTION-
067800*    MARKER RUNS.  'SECTION' IS FOUND ON LINE 63, SO WS-SPLIT-NOW
067900*    IS SET AND THE CHUNK CLOSES AFTER LINE 63, NOT AT LINE 100 -
068000*    THE NRF SECTION AND THE START OF THE UPF SECTION END UP IN
068100*    DIFFERENT CHUNKS, WHICH IS THE WHOLE POINT OF THE SECTION-
068200*    MARKER RULE.  CI-FEATURES FOR THIS CHUNK READS
068300*    'PLMN,TAC,AMF,SMF' (KEYWORD-TABLE ORDER, NOT LINE ORDER).
068400*
068500*    500-CARRY-OVERLAP THEN COPIES THE LAST 10 LINES (54-63) TO THE
068600*    HEAD OF THE NEXT CHUNK'S BUFFER AND RE-TAGS THEM, SO THE NEXT
068700*    CHUNK'S CI-START-LINE IS 54, OVERLAPPING THE PRIOR CHUNK'S
068800*    RANGE OF 1-63 BY TEN LINES.  A QUERY WHOSE ANSWER SPANS LINE
068900*    60 THROUGH LINE 66 THEREFORE APPEARS WHOLLY WITHIN THIS SECOND
069000*    CHUNK, EVEN THOUGH IT ALSO STRADDLED THE FIRST CHUNK'S
069100*    BOUNDARY.
069200*
069300*    INCIDENT NOTES
069400*
069500*    NCM-0935 (2023) - A CONTROL-CARD OVERRIDE INTENDED TO RAISE
069600*    THE CHUNK SIZE FOR A ONE-OFF LARGE-SITE LOAD SET WS-CHUNK-
069700*    SIZE-LINES TO 250 WITHOUT A MATCHING CHANGE TO THE OCCURS 100
069800*    LIMIT ON WS-CHUNK-BUF-ENTRY.  200-TEST-SPLIT-BOUNDARY NEVER
069900*    FIRED BEFORE THE TABLE FILLED, AND THE SUBSCRIPTED MOVE IN
070000*    100-PROCESS-DESENS-REC WROTE PAST THE TABLE INTO WS-CARRY-
070100*    WORK, CORRUPTING THE OVERLAP COUNTERS FOR THE REST OF THE RUN.
070200*    THE OVERFLOW GUARD ADDED THAT YEAR STOPS THE CORRUPTION BUT
070300*    STILL LOSES THE OVERFLOWING LINES FROM THE CHUNK INDEX -
070400*    RAISING WS-CHUNK-SIZE-LINES PAST 100 STILL REQUIRES WIDENING
070500*    WS-CHUNK-BUF-ENTRY'S OCCURS CLAUSE AND RECOMPILING.
070600*
070700*    OPERATIONS NOTES
070800*
070900*    THIS IS THE FOURTH AND LAST STEP OF THE NIGHTLY 5GC BATCH
071000*    STREAM, RUNNING AFTER PREPROC, METAEXT AND DESENS1 HAVE ALL
071100*    COMPLETED AGAINST THE SAME CONFIG.  IT IS SAFE TO RERUN ALONE
071200*    IF ONLY THIS STEP ABENDED - CHUNK-IDX-OUT IS OPENED OUTPUT
071300*    (NOT EXTEND) SO A RERUN REPLACES THE PRIOR INDEX RATHER THAN
071400*    DUPLICATING IT, AND THE CHUNK-ID SEQUENCE RESTARTS AT ZERO
071500*    EACH RUN SINCE IT IS A WORKING-STORAGE COUNTER, NOT CARRIED
071600*    FORWARD FROM A PRIOR STEP.  RETURN CODE 0 MEANS SUCCESS;
071700*    RETURN CODE 16 (SEE 700-OPEN-FILES) MEANS ONE OF THE TWO
071800*    FILES FAILED TO OPEN AND NO CHUNKS WERE WRITTEN AT ALL.
